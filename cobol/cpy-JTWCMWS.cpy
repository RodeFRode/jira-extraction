000100****************************************************************00000100
000200* JTWCMWS - COMMON WORKING STORAGE - FILE STATUS CONDITIONS     *00000200
000300****************************************************************00000300
000400* HISTORY OF MODIFICATION:                                      00000400
000500*----------------------------------------------------------------00000500
000600* MOD.#   INIT    DATE        DESCRIPTION                       00000600
000700* ------  ------  ----------  --------------------------------- 00000700
000800* JTW0001 RGD     12/05/1991  - INITIAL VERSION - PULLED OUT OF  00000800
000900*                             TRFVBAC-STYLE COPY-BLOCKS SO EVERY 00000900
001000*                             PROGRAM SHARES ONE SET OF FILE     00001000
001100*                             STATUS CONDITION NAMES.            00001100
001200*----------------------------------------------------------------00001200
001300* JTW0014 MNT     19/11/1996  - ADD WK-C-DUPLICATE-KEY FOR THE   00001300
001400*                             BRIDGE-TABLE REWRITE LOGIC IN      00001400
001500*                             JTWVLOD.                          00001500
001600*----------------------------------------------------------------00001600
001700    05  WK-C-FILE-STATUS         PIC X(02) VALUE SPACES.        00001700
001800        88  WK-C-SUCCESSFUL               VALUE "00".           00001800
001900        88  WK-C-DUPLICATE-KEY            VALUE "22".           00001900
002000        88  WK-C-RECORD-NOT-FOUND         VALUE "23".           00002000
002100        88  WK-C-END-OF-FILE              VALUE "10".           00002100
002200        88  WK-C-INVALID-KEY              VALUE "21" "23" "24". 00002200
