000100****************************************************************00000100
000200* VLOD.cpybk                                                    00000200
000300* LINKAGE COPYBOOK FOR JTWVLOD - THE LOAD ROUTINE.               00000300
000400* CALLER SETS WK-C-VLOD-FUNCTION TO THE WAREHOUSE TABLE BEING    00000400
000500* TARGETED AND MOVES ONE ROW INTO WK-C-VLOD-ROW-BUFFER (LEFT-    00000500
000600* JUSTIFIED, CALLER'S ROW LAYOUT - SEE THE WHSxxxx COPYBOOK FOR  00000600
000700* THE FUNCTION IN USE).  ON RETURN THE STATS GROUP TELLS THE     00000700
000800* DRIVER WHETHER THE ROW WAS INSERTED, UPDATED, OR REJECTED.     00000800
000900****************************************************************00000900
001000* HISTORY OF MODIFICATION:                                      00001000
001100*----------------------------------------------------------------00001100
001200* MOD.#   INIT    DATE        DESCRIPTION                       00001200
001300* ------  ------  ----------  --------------------------------- 00001300
001400* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001400
001500* JTW0022 MNT     21/07/1997  - ADDED WK-C-VLOD-DELETED-CT FOR   00001500
001600*                               THE BRIDGE-TABLE REPLACE PASS    00001600
001700*----------------------------------------------------------------00001700
001800    05  WK-C-VLOD-RECORD.                                       00001800
001900        06  WK-C-VLOD-FUNCTION            PIC X(10).             00001900
002000*           ISSUE    LABEL    COMPONENT  FIXVERSION  LINK        00002000
002100*           CHGGROUP CHGITEM  PROJECT    ISSUETYPE   PRIORITY    00002100
002200*           STATUS   COMPDIM  FIXVERDIM  LABELDIM                00002200
002300        06  WK-C-VLOD-ROW-BUFFER          PIC X(250).            00002300
002400        06  WK-C-VLOD-ISSUE-ID-KEY        PIC 9(09).             00002400
002500*           ISSUE ID DRIVING A BRIDGE-TABLE REPLACE PASS         00002500
002600        06  WK-C-VLOD-STATS.                                     00002600
002700            07  WK-C-VLOD-INSERTED-CT     PIC 9(07) COMP-3.      00002700
002800            07  WK-C-VLOD-UPDATED-CT      PIC 9(07) COMP-3.      00002800
002900            07  WK-C-VLOD-DELETED-CT      PIC 9(07) COMP-3.      00002900
003000            07  WK-C-VLOD-REJECTED-CT     PIC 9(07) COMP-3.      00003000
003100        06  WK-C-VLOD-ERROR-CD            PIC X(07).             00003100
003200        06  WK-C-VLOD-FILE                PIC X(08).             00003200
003300        06  WK-C-VLOD-MODE                PIC X(06).             00003300
003400        06  WK-C-VLOD-FS                  PIC X(02).             00003400
