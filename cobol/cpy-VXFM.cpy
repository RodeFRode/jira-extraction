000100****************************************************************00000100
000200* VXFM.cpybk                                                    00000200
000300* LINKAGE COPYBOOK FOR JTWVXFM - THE TRANSFORM ROUTINE.          00000300
000400* CALLER LOADS THE INPUT GROUP WITH ONE ISSUE-IN ROW AND ITS     00000400
000500* MATCHING CHANGE-IN ROWS (WK-C-VXFM-CHANGE-COUNT TELLS US HOW   00000500
000600* MANY OF THE 30 SLOTS ARE IN USE); WE HAND BACK ONE FLATTENED   00000600
000700* ISSUE-ROW PLUS ITS CHILD ROW ARRAYS IN THE OUTPUT GROUP.       00000700
000800* OCCURS LIMITS MATCH THE WHSISSIN LAYOUT - 5 LABELS, 3          00000800
000900* COMPONENTS, 3 FIX VERSIONS, 5 LINKS.  CHANGE SLOTS ARE CAPPED  00000900
001000* AT 30 PER ISSUE PER JTW0009.                                  00001000
001100****************************************************************00001100
001200* HISTORY OF MODIFICATION:                                      00001200
001300*----------------------------------------------------------------00001300
001400* MOD.#   INIT    DATE        DESCRIPTION                       00001400
001500* ------  ------  ----------  --------------------------------- 00001500
001600* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001600
001700* JTW0009 RGD     03/11/1992  - CAPPED CHANGE SLOTS AT 30 AFTER  00001700
001800*                               A HISTORY-HEAVY ISSUE OVERRAN    00001800
001900*                               THE ORIGINAL TABLE OF 10         00001900
002000*----------------------------------------------------------------00002000
002100    05  WK-C-VXFM-RECORD.                                       00002100
002200        06  WK-C-VXFM-INPUT.                                    00002200
002300            07  WK-C-VXFM-ISSUE-ID        PIC 9(09).            00002300
002400            07  WK-C-VXFM-ISSUE-KEY       PIC X(12).            00002400
002500            07  WK-C-VXFM-PROJECT-ID      PIC 9(09).            00002500
002600            07  WK-C-VXFM-PROJECT-KEY     PIC X(12).            00002600
002700            07  WK-C-VXFM-PROJECT-NAME    PIC X(25).            00002700
002800            07  WK-C-VXFM-ISSUE-TYPE-ID   PIC 9(09).            00002800
002900            07  WK-C-VXFM-ISSUE-TYPE-NM   PIC X(15).            00002900
003000            07  WK-C-VXFM-STATUS-ID       PIC 9(09).            00003000
003100            07  WK-C-VXFM-STATUS-NAME     PIC X(15).            00003100
003200            07  WK-C-VXFM-PRIORITY-ID     PIC 9(09).            00003200
003300            07  WK-C-VXFM-PRIORITY-NAME   PIC X(15).            00003300
003400            07  WK-C-VXFM-ASSIGNEE-ID     PIC X(20).            00003400
003500            07  WK-C-VXFM-REPORTER-ID     PIC X(20).            00003500
003600            07  WK-C-VXFM-SUMMARY         PIC X(60).            00003600
003700            07  WK-C-VXFM-CREATED-TS      PIC X(26).            00003700
003800            07  WK-C-VXFM-UPDATED-TS      PIC X(26).            00003800
003900            07  WK-C-VXFM-RESOLVED-TS     PIC X(26).            00003900
004000            07  WK-C-VXFM-DUE-DATE        PIC X(10).            00004000
004100            07  WK-C-VXFM-LABEL-CT        PIC 9(02) COMP-3.      00004100
004200            07  WK-C-VXFM-LABEL           OCCURS 5.             00004200
004300                08  WK-C-VXFM-LABEL-TXT   PIC X(20).            00004300
004400            07  WK-C-VXFM-COMPONENT-CT    PIC 9(02) COMP-3.      00004400
004500            07  WK-C-VXFM-COMPONENT       OCCURS 3.             00004500
004600                08  WK-C-VXFM-COMP-ID     PIC 9(09).            00004600
004700                08  WK-C-VXFM-COMP-NAME   PIC X(20).            00004700
004800            07  WK-C-VXFM-FIXVER-CT       PIC 9(02) COMP-3.      00004800
004900            07  WK-C-VXFM-FIXVER          OCCURS 3.             00004900
005000                08  WK-C-VXFM-FXV-ID      PIC 9(09).            00005000
005100                08  WK-C-VXFM-FXV-NAME    PIC X(15).            00005100
005200                08  WK-C-VXFM-FXV-RELSW   PIC X(01).            00005200
005300                08  WK-C-VXFM-FXV-RELDT   PIC X(10).            00005300
005400            07  WK-C-VXFM-LINK-CT         PIC 9(02) COMP-3.      00005400
005500            07  WK-C-VXFM-LINK            OCCURS 5.             00005500
005600                08  WK-C-VXFM-LNK-DSTKEY  PIC X(12).            00005600
005700                08  WK-C-VXFM-LNK-TYPEID  PIC 9(09).            00005700
005800                08  WK-C-VXFM-LNK-TYPENM  PIC X(15).            00005800
005900                08  WK-C-VXFM-LNK-DIR     PIC X(07).            00005900
006000            07  WK-C-VXFM-CHANGE-COUNT    PIC 9(02) COMP-3.      00006000
006100            07  WK-C-VXFM-CHANGE          OCCURS 30.             00006100
006200                08  WK-C-VXFM-CH-HISTID   PIC 9(09).            00006200
006300                08  WK-C-VXFM-CH-AUTHID   PIC X(20).            00006300
006400                08  WK-C-VXFM-CH-CREATD   PIC X(26).            00006400
006500                08  WK-C-VXFM-CH-FIELD    PIC X(20).            00006500
006600                08  WK-C-VXFM-CH-FTYPE    PIC X(10).            00006600
006700                08  WK-C-VXFM-CH-FROMVL   PIC X(20).            00006700
006800                08  WK-C-VXFM-CH-TOVL     PIC X(20).            00006800
006900                08  WK-C-VXFM-CH-FROMST   PIC X(30).            00006900
007000                08  WK-C-VXFM-CH-TOST     PIC X(30).            00007000
007100        06  WK-C-VXFM-OUTPUT.                                   00007100
007200            07  WK-C-VXFM-OUT-ISSUE-ROW   PIC X(250).            00007200
007300            07  WK-C-VXFM-OUT-LABEL-CT    PIC 9(02) COMP-3.      00007300
007400            07  WK-C-VXFM-OUT-LABEL-ROW   OCCURS 5 PIC X(30).    00007400
007500            07  WK-C-VXFM-OUT-COMP-CT     PIC 9(02) COMP-3.      00007500
007600            07  WK-C-VXFM-OUT-COMP-ROW    OCCURS 3 PIC X(50).    00007600
007700            07  WK-C-VXFM-OUT-FXVR-CT     PIC 9(02) COMP-3.      00007700
007800            07  WK-C-VXFM-OUT-FXVR-ROW    OCCURS 3 PIC X(60).    00007800
007900            07  WK-C-VXFM-OUT-LINK-CT     PIC 9(02) COMP-3.      00007900
008000            07  WK-C-VXFM-OUT-LINK-ROW    OCCURS 5 PIC X(70).    00008000
008100            07  WK-C-VXFM-OUT-CHGGRP-CT   PIC 9(02) COMP-3.      00008100
008200            07  WK-C-VXFM-OUT-CHGGRP-ROW  OCCURS 30 PIC X(60).   00008200
008300            07  WK-C-VXFM-OUT-CHGITM-ROW  OCCURS 30 PIC X(200).  00008300
008400        06  WK-C-VXFM-ERROR-CD            PIC X(07).             00008400
008500        06  WK-C-VXFM-FILE                PIC X(08).             00008500
008600        06  WK-C-VXFM-MODE                PIC X(06).             00008600
008700        06  WK-C-VXFM-FS                  PIC X(02).             00008700
