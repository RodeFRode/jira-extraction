000100****************************************************************00000100
000200* WHSCHGG.cpybk                                                 00000200
000300* I-O FORMAT: WHSCHGGR  FROM FILE WHSCHGG OF LIBRARY JTWLIB      00000300
000400* CHANGE-GROUP - ONE ROW PER CHANGE-HISTORY GROUP. KEYED UPSERT  00000400
000500* ON HISTORY ID.                                                00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSCHGG-RECORD             PIC X(060).                  00001300
001400*   I-O FORMAT:WHSCHGGR  FROM FILE WHSCHGG   OF LIBRARY JTWLIB   00001400
001500    05  WHSCHGGR  REDEFINES WHSCHGG-RECORD.                      00001500
001600        06  CGR-HISTORY-ID         PIC 9(09).                   00001600
001700        06  CGR-AUTHOR-ID          PIC X(20).                   00001700
001800        06  CGR-CREATED-TS         PIC X(26).                   00001800
001900        06  FILLER                 PIC X(05).                   00001900
