000100****************************************************************00000100
000200* WHSCHGIN.cpybk                                                00000200
000300* I-O FORMAT: WHSCHGINR  FROM FILE WHSCHGIN OF LIBRARY JTWLIB    00000300
000400* CHANGE-HISTORY OCCURRENCE - ONE PER CHANGE ITEM ON AN ISSUE.   00000400
000500* FILE IS KEYED BY CH-ISSUE-ID + CH-HISTORY-ID SO JTWVXFM CAN    00000500
000600* FETCH ALL THE ROWS FOR ONE ISSUE REGARDLESS OF WHAT ORDER THE  00000600
000700* EXTRACT IS WALKING THE ISSUES IN (IT WALKS UPDATED-TS ORDER,   00000700
000800* NOT ISSUE-ID ORDER).                                          00000800
000900****************************************************************00000900
001000* HISTORY OF MODIFICATION:                                      00001000
001100*----------------------------------------------------------------00001100
001200* MOD.#   INIT    DATE        DESCRIPTION                       00001200
001300* ------  ------  ----------  --------------------------------- 00001300
001400* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001400
001500*----------------------------------------------------------------00001500
001600    05  WHSCHGIN-RECORD            PIC X(200).                  00001600
001700*   I-O FORMAT:WHSCHGINR  FROM FILE WHSCHGIN   OF LIBRARY JTWLIB 00001700
001800    05  WHSCHGINR  REDEFINES WHSCHGIN-RECORD.                    00001800
001900        06  CH-ISSUE-ID            PIC 9(09).                   00001900
002000*                                OWNING ISSUE ID                00002000
002100        06  CH-HISTORY-ID          PIC 9(09).                   00002100
002200*                                CHANGE-GROUP ID                00002200
002300        06  CH-AUTHOR-ID           PIC X(20).                   00002300
002400*                                AUTHOR ACCOUNT ID               00002400
002500        06  CH-CREATED-TS          PIC X(26).                   00002500
002600*                                CHANGE TIMESTAMP                00002600
002700        06  CH-FIELD               PIC X(20).                   00002700
002800*                                CHANGED FIELD NAME              00002800
002900        06  CH-FIELD-TYPE          PIC X(10).                   00002900
003000*                                FIELD TYPE TAG                  00003000
003100        06  CH-FROM-VALUE          PIC X(20).                   00003100
003200*                                OLD RAW VALUE                   00003200
003300        06  CH-TO-VALUE            PIC X(20).                   00003300
003400*                                NEW RAW VALUE                   00003400
003500        06  CH-FROM-STRING         PIC X(30).                   00003500
003600*                                OLD DISPLAY STRING              00003600
003700        06  CH-TO-STRING           PIC X(30).                   00003700
003800*                                NEW DISPLAY STRING              00003800
003900        06  FILLER                 PIC X(06).                   00003900
