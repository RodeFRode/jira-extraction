000100****************************************************************00000100
000200* WHSCHGR.cpybk                                                 00000200
000300* I-O FORMAT: WHSCHGRR  FROM FILE WHSCHGR OF LIBRARY JTWLIB      00000300
000400* CHANGE-ROW - ONE CHANGE ITEM. KEYED UPSERT ON HISTORY ID +     00000400
000500* FIELD + FROM VALUE + TO VALUE.                                00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSCHGR-RECORD             PIC X(200).                  00001300
001400*   I-O FORMAT:WHSCHGRR  FROM FILE WHSCHGR   OF LIBRARY JTWLIB   00001400
001500    05  WHSCHGRR  REDEFINES WHSCHGR-RECORD.                      00001500
001600        06  CHR-HISTORY-ID         PIC 9(09).                   00001600
001700        06  CHR-ISSUE-ID           PIC 9(09).                   00001700
001800        06  CHR-AUTHOR-ID          PIC X(20).                   00001800
001900        06  CHR-CREATED-TS         PIC X(26).                   00001900
002000        06  CHR-FIELD              PIC X(20).                   00002000
002100        06  CHR-FIELD-TYPE         PIC X(10).                   00002100
002200        06  CHR-FROM-VALUE         PIC X(20).                   00002200
002300        06  CHR-TO-VALUE           PIC X(20).                   00002300
002400        06  CHR-FROM-STRING        PIC X(30).                   00002400
002500        06  CHR-TO-STRING          PIC X(30).                   00002500
002600        06  FILLER                 PIC X(06).                   00002600
