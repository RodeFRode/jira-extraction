000100****************************************************************00000100
000200* WHSCMPR.cpybk                                                 00000200
000300* I-O FORMAT: WHSCMPRR  FROM FILE WHSCMPR OF LIBRARY JTWLIB      00000300
000400* COMPONENT-ROW - ISSUE<->COMPONENT BRIDGE. DELETE-THEN-INSERT   00000400
000500* PER ISSUE ID - ALTERNATE KEY ON CMR-ISSUE-ID WITH DUPLICATES.  00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSCMPR-RECORD             PIC X(050).                  00001300
001400*   I-O FORMAT:WHSCMPRR  FROM FILE WHSCMPR   OF LIBRARY JTWLIB   00001400
001500    05  WHSCMPRR  REDEFINES WHSCMPR-RECORD.                      00001500
001600        06  CMR-ISSUE-ID           PIC 9(09).                   00001600
001700        06  CMR-COMPONENT-ID       PIC 9(09).                   00001700
001800        06  CMR-NAME               PIC X(20).                   00001800
001900        06  CMR-PROJECT-ID         PIC 9(09).                   00001900
002000        06  FILLER                 PIC X(03).                   00002000
