000100****************************************************************00000100
000200* WHSCURS.cpybk                                                 00000200
000300* I-O FORMAT: WHSCURSR  FROM FILE WHSCURS OF LIBRARY JTWLIB      00000300
000400* PER-SCOPE RESUME STATE. KEYED BY CU-SCOPE-NAME, UPSERTED BY    00000400
000500* JTWXCUR ON EVERY PAGE SO AN INTERRUPTED RUN CAN RESUME.        00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSCURS-RECORD             PIC X(080).                  00001300
001400*   I-O FORMAT:WHSCURSR  FROM FILE WHSCURS   OF LIBRARY JTWLIB   00001400
001500    05  WHSCURSR  REDEFINES WHSCURS-RECORD.                      00001500
001600        06  CU-SCOPE-NAME          PIC X(30).                   00001600
001700*                                PROJECT:ISSUETYPE CANONICAL NAME00001700
001800        06  CU-LAST-UPDATED-TS     PIC X(26).                   00001800
001900*                                HIGHEST UPDATED TS SEEN         00001900
002000*                                SPACES = NEVER RUN              00002000
002100        06  CU-LAST-ISSUE-KEY      PIC X(12).                   00002100
002200*                                TIE-BREAKER KEY AT THAT TS      00002200
002300        06  CU-RESUME-PAGE-AT      PIC 9(09).                   00002300
002400*                                RECORD OFFSET FOR PAGE RESUME   00002400
002500        06  FILLER                 PIC X(03).                   00002500
