000100****************************************************************00000100
000200* WHSFIXV.cpybk                                                 00000200
000300* I-O FORMAT: WHSFIXVR  FROM FILE WHSFIXV OF LIBRARY JTWLIB      00000300
000400* FIX-VERSION DIMENSION. KEYED UPSERT ON FXV-VERSION-ID.        00000400
000500****************************************************************00000500
000600* HISTORY OF MODIFICATION:                                      00000600
000700*----------------------------------------------------------------00000700
000800* MOD.#   INIT    DATE        DESCRIPTION                       00000800
000900* ------  ------  ----------  --------------------------------- 00000900
001000* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001000
001100*----------------------------------------------------------------00001100
001200    05  WHSFIXV-RECORD             PIC X(040).                  00001200
001300*   I-O FORMAT:WHSFIXVR  FROM FILE WHSFIXV   OF LIBRARY JTWLIB   00001300
001400    05  WHSFIXVR  REDEFINES WHSFIXV-RECORD.                      00001400
001500        06  FXV-VERSION-ID         PIC 9(09).                   00001500
001600        06  FXV-NAME               PIC X(15).                   00001600
001700        06  FXV-RELEASED           PIC X(01).                   00001700
001800        06  FXV-RELEASE-DATE       PIC X(10).                   00001800
001900        06  FILLER                 PIC X(05).                   00001900
