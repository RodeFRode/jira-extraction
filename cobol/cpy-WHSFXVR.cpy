000100****************************************************************00000100
000200* WHSFXVR.cpybk                                                 00000200
000300* I-O FORMAT: WHSFXVRR  FROM FILE WHSFXVR OF LIBRARY JTWLIB      00000300
000400* FIXVERSION-ROW - ISSUE<->FIX VERSION BRIDGE. DELETE-THEN-      00000400
000500* INSERT PER ISSUE ID - ALTERNATE KEY ON FXR-ISSUE-ID WITH       00000500
000600* DUPLICATES.                                                   00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001300*----------------------------------------------------------------00001300
001400    05  WHSFXVR-RECORD             PIC X(060).                  00001400
001500*   I-O FORMAT:WHSFXVRR  FROM FILE WHSFXVR   OF LIBRARY JTWLIB   00001500
001600    05  WHSFXVRR  REDEFINES WHSFXVR-RECORD.                      00001600
001700        06  FXR-ISSUE-ID           PIC 9(09).                   00001700
001800        06  FXR-VERSION-ID         PIC 9(09).                   00001800
001900        06  FXR-NAME               PIC X(15).                   00001900
002000        06  FXR-RELEASED           PIC X(01).                   00002000
002100        06  FXR-RELEASE-DATE       PIC X(10).                   00002100
002200        06  FXR-PROJECT-ID         PIC 9(09).                   00002200
002300        06  FILLER                 PIC X(07).                   00002300
