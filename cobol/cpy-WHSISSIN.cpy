000100****************************************************************00000100
000200* WHSISSIN.cpybk                                                00000200
000300* I-O FORMAT: WHSISSINR  FROM FILE WHSISSIN OF LIBRARY JTWLIB    00000300
000400* RAW ISSUE OCCURRENCE - ONE PER ISSUE AS EXTRACTED FROM THE     00000400
000500* SOURCE ISSUE-TRACKING SYSTEM, ONE ROW PER ISSUE.               00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300* JTW0037 PQS     08/02/1999  - Y2K - NO 2-DIGIT YEARS IN THIS   00001300
001400*                             LAYOUT, TIMESTAMPS ARE ALREADY     00001400
001500*                             26-BYTE CANONICAL FORM. CHECKED    00001500
001600*                             OFF AGAINST THE Y2K INVENTORY.     00001600
001700*----------------------------------------------------------------00001700
001800    05  WHSISSIN-RECORD            PIC X(800).                  00001800
001900*   I-O FORMAT:WHSISSINR  FROM FILE WHSISSIN   OF LIBRARY JTWLIB 00001900
002000    05  WHSISSINR  REDEFINES WHSISSIN-RECORD.                    00002000
002100        06  IN-ISSUE-ID            PIC 9(09).                   00002100
002200*                                ISSUE INTERNAL ID (UNIQUE)      00002200
002300        06  IN-ISSUE-KEY           PIC X(12).                   00002300
002400*                                ISSUE EXTERNAL KEY  ABC-1       00002400
002500        06  IN-PROJECT-ID          PIC 9(09).                   00002500
002600*                                PROJECT ID                     00002600
002700        06  IN-PROJECT-KEY         PIC X(08).                   00002700
002800*                                PROJECT KEY                    00002800
002900        06  IN-PROJECT-NAME        PIC X(30).                   00002900
003000*                                PROJECT DISPLAY NAME            00003000
003100        06  IN-TYPE-ID             PIC 9(09).                   00003100
003200*                                ISSUE TYPE ID                  00003200
003300        06  IN-TYPE-NAME           PIC X(20).                   00003300
003400*                                ISSUE TYPE NAME  BUG            00003400
003500        06  IN-PRIORITY-ID         PIC 9(09).                   00003500
003600*                                PRIORITY ID  0 = ABSENT         00003600
003700        06  IN-PRIORITY-NAME       PIC X(20).                   00003700
003800*                                PRIORITY NAME                  00003800
003900        06  IN-STATUS-ID           PIC 9(09).                   00003900
004000*                                STATUS ID  0 = ABSENT           00004000
004100        06  IN-STATUS-NAME         PIC X(20).                   00004100
004200*                                STATUS NAME                    00004200
004300        06  IN-SUMMARY             PIC X(60).                   00004300
004400*                                ONE LINE SUMMARY                00004400
004500        06  IN-REPORTER-ID         PIC X(20).                   00004500
004600*                                REPORTER ACCT ID  SP=ABSENT     00004600
004700        06  IN-ASSIGNEE-ID         PIC X(20).                   00004700
004800*                                ASSIGNEE ACCT ID  SP=ABSENT     00004800
004900        06  IN-CREATED-TS          PIC X(26).                   00004900
005000*                                CREATION TIMESTAMP              00005000
005100        06  IN-UPDATED-TS          PIC X(26).                   00005100
005200*                                LAST UPDATED TIMESTAMP - ORDER  00005200
005300*                                KEY FOR THE EXTRACT PAGING      00005300
005400        06  IN-RESOLUTION-TS       PIC X(26).                   00005400
005500*                                RESOLUTION TS  SP=UNRESOLVED    00005500
005600        06  IN-DUE-DATE            PIC X(10).                   00005600
005700*                                DUE DATE YYYY-MM-DD  SP=NONE    00005700
005800        06  IN-LABEL-COUNT         PIC 9(02).                   00005800
005900*                                NO. OF LABEL ENTRIES USED       00005900
006000        06  IN-LABELS              PIC X(15) OCCURS 5 TIMES.     00006000
006100*                                UP TO FIVE LABEL VALUES         00006100
006200        06  IN-COMP-COUNT          PIC 9(02).                   00006200
006300*                                NO. OF COMPONENT ENTRIES USED   00006300
006400        06  IN-COMPONENTS OCCURS 3 TIMES.                       00006400
006500            07  IN-COMP-ID         PIC 9(09).                   00006500
006600            07  IN-COMP-NAME       PIC X(20).                   00006600
006700*                                COMPONENT ID + NAME             00006700
006800        06  IN-FIXV-COUNT          PIC 9(02).                   00006800
006900*                                NO. OF FIX VERSION ENTRIES USED 00006900
007000        06  IN-FIX-VERSIONS OCCURS 3 TIMES.                     00007000
007100            07  IN-FIXV-ID         PIC 9(09).                   00007100
007200            07  IN-FIXV-NAME       PIC X(15).                   00007200
007300            07  IN-FIXV-RELEASED   PIC X(01).                   00007300
007400*                                RELEASED  Y/N                  00007400
007500            07  IN-FIXV-RELDATE    PIC X(10).                   00007500
007600*                                RELEASE DATE                   00007600
007700        06  IN-LINK-COUNT          PIC 9(02).                   00007700
007800*                                NO. OF LINK ENTRIES USED        00007800
007900        06  IN-LINKS OCCURS 3 TIMES.                             00007900
008000            07  IN-LINK-TYPE-ID    PIC 9(09).                   00008000
008100            07  IN-LINK-TYPE-NAME  PIC X(15).                   00008100
008200            07  IN-LINK-OUT-KEY    PIC X(12).                   00008200
008300*                                OUTWARD DEST KEY  SP=ABSENT     00008300
008400            07  IN-LINK-IN-KEY     PIC X(12).                   00008400
008500*                                INWARD DEST KEY   SP=ABSENT     00008500
008600        06  FILLER                 PIC X(38).                   00008600
