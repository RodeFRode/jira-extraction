000100****************************************************************00000100
000200* WHSISSR.cpybk                                                 00000200
000300* I-O FORMAT: WHSISSRR  FROM FILE WHSISSR OF LIBRARY JTWLIB      00000300
000400* ISSUE-ROW - THE ISSUE SNAPSHOT FACT. KEYED UPSERT ON ISSUE ID, 00000400
000500* LAST WRITE WITHIN THE RUN WINS.                                00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSISSR-RECORD             PIC X(250).                  00001300
001400*   I-O FORMAT:WHSISSRR  FROM FILE WHSISSR   OF LIBRARY JTWLIB   00001400
001500    05  WHSISSRR  REDEFINES WHSISSR-RECORD.                      00001500
001600        06  ISR-ISSUE-ID           PIC 9(09).                   00001600
001700        06  ISR-ISSUE-KEY          PIC X(12).                   00001700
001800        06  ISR-PROJECT-ID         PIC 9(09).                   00001800
001900        06  ISR-TYPE-ID            PIC 9(09).                   00001900
002000        06  ISR-STATUS-ID          PIC 9(09).                   00002000
002100        06  ISR-PRIORITY-ID        PIC 9(09).                   00002100
002200        06  ISR-SUMMARY            PIC X(60).                   00002200
002300        06  ISR-REPORTER-ID        PIC X(20).                   00002300
002400        06  ISR-ASSIGNEE-ID        PIC X(20).                   00002400
002500        06  ISR-CREATED-TS         PIC X(26).                   00002500
002600        06  ISR-UPDATED-TS         PIC X(26).                   00002600
002700        06  ISR-RESOLUTION-TS      PIC X(26).                   00002700
002800        06  ISR-DUE-DATE           PIC X(10).                   00002800
002900        06  FILLER                 PIC X(05).                   00002900
