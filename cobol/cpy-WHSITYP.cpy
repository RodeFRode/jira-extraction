000100****************************************************************00000100
000200* WHSITYP.cpybk                                                 00000200
000300* I-O FORMAT: WHSITYPR  FROM FILE WHSITYP OF LIBRARY JTWLIB      00000300
000400* ISSUE-TYPE DIMENSION. KEYED UPSERT ON ITY-ISSUE-TYPE-ID.       00000400
000500****************************************************************00000500
000600* HISTORY OF MODIFICATION:                                      00000600
000700*----------------------------------------------------------------00000700
000800* MOD.#   INIT    DATE        DESCRIPTION                       00000800
000900* ------  ------  ----------  --------------------------------- 00000900
001000* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001000
001100*----------------------------------------------------------------00001100
001200    05  WHSITYP-RECORD             PIC X(030).                  00001200
001300*   I-O FORMAT:WHSITYPR  FROM FILE WHSITYP   OF LIBRARY JTWLIB   00001300
001400    05  WHSITYPR  REDEFINES WHSITYP-RECORD.                      00001400
001500        06  ITY-ISSUE-TYPE-ID      PIC 9(09).                   00001500
001600        06  ITY-ISSUE-TYPE-NAME    PIC X(15).                   00001600
001700        06  FILLER                 PIC X(06).                   00001700
