000100****************************************************************00000100
000200* WHSLABL.cpybk                                                 00000200
000300* I-O FORMAT: WHSLABLR  FROM FILE WHSLABL OF LIBRARY JTWLIB      00000300
000400* LABEL DIMENSION - DISTINCT LABEL TEXT VALUES SEEN. KEYED       00000400
000500* UPSERT ON LBL-LABEL.                                          00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSLABL-RECORD             PIC X(020).                  00001300
001400*   I-O FORMAT:WHSLABLR  FROM FILE WHSLABL   OF LIBRARY JTWLIB   00001400
001500    05  WHSLABLR  REDEFINES WHSLABL-RECORD.                      00001500
001600        06  LBL-LABEL              PIC X(18).                   00001600
001700        06  FILLER                 PIC X(02).                   00001700
