000100****************************************************************00000100
000200* WHSLABR.cpybk                                                 00000200
000300* I-O FORMAT: WHSLABRR  FROM FILE WHSLABR OF LIBRARY JTWLIB      00000300
000400* LABEL-ROW - ISSUE<->LABEL BRIDGE. DELETE-THEN-INSERT PER ISSUE 00000400
000500* ID - ALTERNATE KEY ON LBR-ISSUE-ID WITH DUPLICATES CARRIES THE 00000500
000600* REPLACE SCAN.                                                 00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001300*----------------------------------------------------------------00001300
001400    05  WHSLABR-RECORD             PIC X(030).                  00001400
001500*   I-O FORMAT:WHSLABRR  FROM FILE WHSLABR   OF LIBRARY JTWLIB   00001500
001600    05  WHSLABRR  REDEFINES WHSLABR-RECORD.                      00001600
001700        06  LBR-ISSUE-ID           PIC 9(09).                   00001700
001800        06  LBR-LABEL              PIC X(15).                   00001800
001900        06  FILLER                 PIC X(06).                   00001900
