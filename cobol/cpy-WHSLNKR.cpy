000100****************************************************************00000100
000200* WHSLNKR.cpybk                                                 00000200
000300* I-O FORMAT: WHSLNKRR  FROM FILE WHSLNKR OF LIBRARY JTWLIB      00000300
000400* LINK-ROW - ONE INTER-ISSUE LINK DIRECTION. INSERT-IF-NOT-      00000400
000500* PRESENT, NEVER UPDATED, RECORD KEY IS THE FULL ROW SO A        00000500
000600* DUPLICATE LINK FAILS THE WRITE HARMLESSLY.                     00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001300*----------------------------------------------------------------00001300
001400    05  WHSLNKR-RECORD             PIC X(070).                  00001400
001500*   I-O FORMAT:WHSLNKRR  FROM FILE WHSLNKR   OF LIBRARY JTWLIB   00001500
001600    05  WHSLNKRR  REDEFINES WHSLNKR-RECORD.                      00001600
001700        06  LNR-SOURCE-ISSUE-ID    PIC 9(09).                   00001700
001800        06  LNR-DEST-ISSUE-KEY     PIC X(12).                   00001800
001900        06  LNR-DEST-ISSUE-ID      PIC 9(09).                   00001900
002000*                                0 IF UNRESOLVED - ROW DROPPED   00002000
002100        06  LNR-LINK-TYPE-KEY      PIC 9(09).                   00002100
002200        06  LNR-LINK-TYPE-NAME     PIC X(15).                   00002200
002300        06  LNR-DIRECTION          PIC X(07).                   00002300
002400*                                OUTWARD OR INWARD               00002400
002500        06  FILLER                 PIC X(09).                   00002500
