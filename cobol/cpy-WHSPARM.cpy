000100****************************************************************00000100
000200* WHSPARM.cpybk                                                 00000200
000300* I-O FORMAT: WHSPARMR  FROM FILE WHSPARM OF LIBRARY JTWLIB      00000300
000400* ETL CONTROL PARAMETER ROW - ONE ROW PER SCOPE, CARRIES THE     00000400
000500* SCOPE-CONFIGURATION DEFAULTS APPLIED BY JTWXSCP WHEN A         00000500
000600* WHSSCOPE INPUT ROW OMITS THEM.  KEYED UPSERT ON PRM-SCOPE-NAME.00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001300* JTW0052 TQN     14/08/2003  - ADDED PRM-SELOVER DEFAULT FOR    00001300
001400*                               THE SAFETY-SKEW OVERRIDE REQUEST 00001400
001500*----------------------------------------------------------------00001500
001600    05  WHSPARM-RECORD             PIC X(060).                  00001600
001700*   I-O FORMAT:WHSPARMR  FROM FILE WHSPARM   OF LIBRARY JTWLIB   00001700
001800    05  WHSPARMR  REDEFINES WHSPARM-RECORD.                      00001800
001900        06  PRM-SCOPE-NAME         PIC X(20).                   00001900
002000        06  PRM-DFT-INITIAL-DAYS   PIC 9(05) COMP-3.             00002000
002100        06  PRM-DFT-SAFETY-SKEW-S  PIC 9(05) COMP-3.             00002100
002200        06  PRM-DFT-PAGE-SIZE      PIC 9(05) COMP-3.             00002200
002300        06  PRM-DFT-SELOVER        PIC X(01).                   00002300
002400        06  FILLER                 PIC X(22).                   00002400
