000100****************************************************************00000100
000200* WHSPROJ.cpybk                                                 00000200
000300* I-O FORMAT: WHSPROJR  FROM FILE WHSPROJ OF LIBRARY JTWLIB      00000300
000400* PROJECT DIMENSION - ONE ROW PER PROJECT KEY SEEN ON AN ISSUE.  00000400
000500* KEYED UPSERT ON PRJ-PROJECT-ID.                               00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300    05  WHSPROJ-RECORD             PIC X(050).                  00001300
001400*   I-O FORMAT:WHSPROJR  FROM FILE WHSPROJ   OF LIBRARY JTWLIB   00001400
001500    05  WHSPROJR  REDEFINES WHSPROJ-RECORD.                      00001500
001600        06  PRJ-PROJECT-ID         PIC 9(09).                   00001600
001700        06  PRJ-PROJECT-KEY        PIC X(12).                   00001700
001800        06  PRJ-PROJECT-NAME       PIC X(25).                   00001800
001900        06  FILLER                 PIC X(04).                   00001900
