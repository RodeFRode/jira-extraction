000100****************************************************************00000100
000200* WHSSCOPE.cpybk                                                00000200
000300* I-O FORMAT: WHSSCOPER  FROM FILE WHSSCOPE OF LIBRARY JTWLIB    00000300
000400* ONE ROW PER CONFIGURED EXTRACTION SCOPE (PROJECT + ISSUE      00000400
000500* TYPE PAIR). DRIVES THE SCOPE LOOP IN JTWVEXT.                  00000500
000600****************************************************************00000600
000700* HISTORY OF MODIFICATION:                                      00000700
000800*----------------------------------------------------------------00000800
000900* MOD.#   INIT    DATE        DESCRIPTION                       00000900
001000* ------  ------  ----------  --------------------------------- 00001000
001100* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001100
001200*----------------------------------------------------------------00001200
001300* JTW0052 TQN     14/08/2003  - ADD SC-SELOVER FOR THE RARE      00001300
001400*                             SCOPE THAT NEEDS A NON-STANDARD    00001400
001500*                             SELECTION PREDICATE OVERRIDE.      00001500
001600*----------------------------------------------------------------00001600
001700    05  WHSSCOPE-RECORD            PIC X(050).                  00001700
001800*   I-O FORMAT:WHSSCOPER  FROM FILE WHSSCOPE   OF LIBRARY JTWLIB 00001800
001900    05  WHSSCOPER  REDEFINES WHSSCOPE-RECORD.                    00001900
002000        06  SC-PROJECT-KEY         PIC X(08).                   00002000
002100*                                PROJECT KEY                    00002100
002200        06  SC-ISSUE-TYPE-NAME     PIC X(20).                   00002200
002300*                                ISSUE TYPE NAME                 00002300
002400        06  SC-INITIAL-DAYS        PIC 9(04).                   00002400
002500*                                INITIAL WINDOW IN DAYS          00002500
002600        06  SC-SAFETY-SKEW-S       PIC 9(05).                   00002600
002700*                                INCREMENTAL SAFETY SKEW SECS    00002700
002800        06  SC-PAGE-SIZE           PIC 9(04).                   00002800
002900*                                EXTRACT PAGE SIZE               00002900
003000        06  SC-SELOVER             PIC X(01).                   00003000
003100*                                Y = USE PARAMETER OVERRIDE      00003100
003200        06  FILLER                 PIC X(08).                   00003200
