000100****************************************************************00000100
000200* WHSSTAT.cpybk                                                 00000200
000300* I-O FORMAT: WHSSTATR  FROM FILE WHSSTAT OF LIBRARY JTWLIB      00000300
000400* STATUS DIMENSION. KEYED UPSERT ON STA-STATUS-ID.              00000400
000500****************************************************************00000500
000600* HISTORY OF MODIFICATION:                                      00000600
000700*----------------------------------------------------------------00000700
000800* MOD.#   INIT    DATE        DESCRIPTION                       00000800
000900* ------  ------  ----------  --------------------------------- 00000900
001000* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001000
001100*----------------------------------------------------------------00001100
001200    05  WHSSTAT-RECORD             PIC X(030).                  00001200
001300*   I-O FORMAT:WHSSTATR  FROM FILE WHSSTAT   OF LIBRARY JTWLIB   00001300
001400    05  WHSSTATR  REDEFINES WHSSTAT-RECORD.                      00001400
001500        06  STA-STATUS-ID          PIC 9(09).                   00001500
001600        06  STA-STATUS-NAME        PIC X(15).                   00001600
001700        06  FILLER                 PIC X(06).                   00001700
