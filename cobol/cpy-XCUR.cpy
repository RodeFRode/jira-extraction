000100****************************************************************00000100
000200* XCUR.cpybk                                                    00000200
000300* LINKAGE COPYBOOK FOR JTWXCUR - THE CURSOR/STATE-STORE ROUTINE. 00000300
000400* FUNCTION "LOAD" READS THE WHSCURS ROW FOR THE SCOPE NAME GIVEN 00000400
000500* (WK-C-XCUR-FOUND-SW TELLS THE CALLER WHETHER ONE EXISTED);     00000500
000600* FUNCTION "SAVE" WRITES OR REWRITES IT.                         00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001220* JTW0066 TQN     21/06/2008  - WIDENED SCOPE-NAME TO X(30) TO   00001220
001240*                               MATCH CU-SCOPE-NAME END TO END   00001240
001300*----------------------------------------------------------------00001300
001400    05  WK-C-XCUR-RECORD.                                       00001400
001500        06  WK-C-XCUR-FUNCTION            PIC X(04).             00001500
001600*           LOAD  OR  SAVE                                       00001600
001700        06  WK-C-XCUR-SCOPE-NAME          PIC X(30).             00001700
001800        06  WK-C-XCUR-LAST-UPDATED-TS     PIC X(26).             00001800
001900        06  WK-C-XCUR-LAST-ISSUE-KEY      PIC X(12).             00001900
002000        06  WK-C-XCUR-RESUME-PAGE-AT      PIC 9(05) COMP-3.      00002000
002100        06  WK-C-XCUR-FOUND-SW            PIC X(01).             00002100
002200            88  WK-C-XCUR-FOUND           VALUE "Y".             00002200
002300            88  WK-C-XCUR-NOT-FOUND       VALUE "N".             00002300
002400        06  WK-C-XCUR-ERROR-CD            PIC X(07).             00002400
002500        06  WK-C-XCUR-FILE                PIC X(08).             00002500
002600        06  WK-C-XCUR-MODE                PIC X(06).             00002600
002700        06  WK-C-XCUR-FS                  PIC X(02).             00002700
