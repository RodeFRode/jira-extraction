000100****************************************************************00000100
000200* XDTP.cpybk                                                    00000200
000300* LINKAGE COPYBOOK FOR JTWXDTP - THE DATE/TIME PARSING ROUTINE.  00000300
000400* FUNCTION CANONIC REWRITES WK-C-XDTP-TS-1 TO THE WAREHOUSE'S    00000400
000500* CANONICAL 26-BYTE TIMESTAMP FORM; COMPARE SETS WK-C-XDTP-CMP-  00000500
000600* RESULT TO -1/0/+1 FOR TS-1 VS TS-2; SUBSECS AND SUBDAYS        00000600
000700* RETURN TS-1 MINUS THE GIVEN NUMBER OF SECONDS OR DAYS INTO     00000700
000800* WK-C-XDTP-TS-OUT; TRUNCMIN ZEROES THE SECONDS AND MICROS OF    00000800
000900* TS-1 INTO TS-OUT.                                             00000900
001000****************************************************************00001000
001100* HISTORY OF MODIFICATION:                                      00001100
001200*----------------------------------------------------------------00001200
001300* MOD.#   INIT    DATE        DESCRIPTION                       00001300
001400* ------  ------  ----------  --------------------------------- 00001400
001500* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001500
001600* JTW0038 PQS     22/03/1999  - ADDED TRUNCMIN FOR THE WINDOW-   00001600
001700*                               BOUNDARY ROUNDING FIX            00001700
001800*----------------------------------------------------------------00001800
001900    05  WK-C-XDTP-RECORD.                                       00001900
002000        06  WK-C-XDTP-FUNCTION            PIC X(08).             00002000
002100*           CANONIC  COMPARE  SUBSECS  SUBDAYS  TRUNCMIN         00002100
002200        06  WK-C-XDTP-TS-1                PIC X(26).             00002200
002300        06  WK-C-XDTP-TS-2                PIC X(26).             00002300
002400        06  WK-C-XDTP-SECONDS             PIC 9(07) COMP-3.      00002400
002500        06  WK-C-XDTP-DAYS                PIC 9(05) COMP-3.      00002500
002600        06  WK-C-XDTP-TS-OUT              PIC X(26).             00002600
002700        06  WK-C-XDTP-CMP-RESULT          PIC S9(01) COMP-3.     00002700
002800        06  WK-C-XDTP-ERROR-CD            PIC X(07).             00002800
002900        06  WK-C-XDTP-FILE                PIC X(08).             00002900
003000        06  WK-C-XDTP-MODE                PIC X(06).             00003000
003100        06  WK-C-XDTP-FS                  PIC X(02).             00003100
