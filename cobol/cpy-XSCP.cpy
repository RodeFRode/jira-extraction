000100****************************************************************00000100
000200* XSCP.cpybk                                                    00000200
000300* LINKAGE COPYBOOK FOR JTWXSCP - THE SCOPE-CONFIGURATION         00000400
000400* SEMANTICS ROUTINE.  CALLER MOVES ONE WHSSCOPE INPUT ROW IN;    00000400
000500* WE VALIDATE IT, APPLY THE WHSPARM DEFAULTS FOR ANY FIELD LEFT  00000500
000600* AT ZERO/SPACE, AND HAND BACK THE RESOLVED SCOPE.               00000600
000700****************************************************************00000700
000800* HISTORY OF MODIFICATION:                                      00000800
000900*----------------------------------------------------------------00000900
001000* MOD.#   INIT    DATE        DESCRIPTION                       00001000
001100* ------  ------  ----------  --------------------------------- 00001100
001200* JTW0001 RGD     12/05/1991  - INITIAL VERSION                 00001200
001300* JTW0052 TQN     14/08/2003  - ADDED SC-SELOVER OVERRIDE PASS-  00001300
001400*                               THROUGH FOR THE SAFETY-SKEW      00001400
001500*                               SPECIAL-CASE REQUEST             00001500
001550* JTW0066 TQN     21/06/2008  - WIDENED ISSUE-TYPE-NM TO MATCH    00001550
001560*                               SC-ISSUE-TYPE-NAME/IN-TYPE-NAME   00001560
001570*                               AT X(20), AND OUT-SCOPE-NM TO     00001570
001580*                               MATCH CU-SCOPE-NAME AT X(30)      00001580
001600*----------------------------------------------------------------00001600
001700    05  WK-C-XSCP-RECORD.                                       00001700
001800        06  WK-C-XSCP-INPUT.                                    00001800
001900            07  WK-C-XSCP-PROJECT-KEY     PIC X(12).             00001900
002000            07  WK-C-XSCP-ISSUE-TYPE-NM   PIC X(20).             00002000
002100            07  WK-C-XSCP-INITIAL-DAYS    PIC 9(05) COMP-3.      00002100
002200            07  WK-C-XSCP-SAFETY-SKEW-S   PIC 9(05) COMP-3.      00002200
002300            07  WK-C-XSCP-PAGE-SIZE       PIC 9(05) COMP-3.      00002300
002400            07  WK-C-XSCP-SELOVER         PIC X(01).             00002400
002500        06  WK-C-XSCP-OUTPUT.                                   00002500
002600            07  WK-C-XSCP-OUT-SCOPE-NM    PIC X(30).             00002600
002700            07  WK-C-XSCP-OUT-INIT-DAYS   PIC 9(05) COMP-3.      00002700
002800            07  WK-C-XSCP-OUT-SKEW-S      PIC 9(05) COMP-3.      00002800
002900            07  WK-C-XSCP-OUT-PAGE-SIZE   PIC 9(05) COMP-3.      00002900
003000            07  WK-C-XSCP-OUT-SELOVER     PIC X(01).             00003000
003100        06  WK-C-XSCP-VALID-SW            PIC X(01).             00003100
003200            88  WK-C-XSCP-IS-VALID        VALUE "Y".             00003200
003300            88  WK-C-XSCP-IS-INVALID      VALUE "N".             00003300
003400        06  WK-C-XSCP-ERROR-CD            PIC X(07).             00003400
003500        06  WK-C-XSCP-FILE                PIC X(08).             00003500
003600        06  WK-C-XSCP-MODE                PIC X(06).             00003600
003700        06  WK-C-XSCP-FS                  PIC X(02).             00003700
