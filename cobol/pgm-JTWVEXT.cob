000100      *************************                                 00000100
000200       IDENTIFICATION DIVISION.                                  00000200
000300      *************************                                 00000300
000400       PROGRAM-ID.     JTWVEXT IS INITIAL.                       00000400
000500       AUTHOR.         RGDALTON.                                 00000500
000600       INSTALLATION.   JTW DATA WAREHOUSE GROUP.                 00000600
000700       DATE-WRITTEN.   12 MAY 1991.                              00000700
000800       DATE-COMPILED.                                            00000800
000900       SECURITY.       CONFIDENTIAL - JTW INTERNAL USE ONLY.     00000900
001000      *                                                                *00001000
001100      *DESCRIPTION :  THIS IS THE MAIN-LINE DRIVER FOR THE NIGHTLY     *00001100
001200      *               ISSUE-TRACKING WAREHOUSE EXTRACT.  FOR EVERY     *00001200
001300      *               CONFIGURED SCOPE (PROJECT + ISSUE TYPE) WE       *00001300
001400      *               WORK OUT THE RUN WINDOW, PAGE THROUGH THE RAW    *00001400
001500      *               ISSUE EXTRACT IN ARRIVAL ORDER, DRIVE THE        *00001500
001600      *               TRANSFORM AND LOAD ROUTINES ONE PAGE AT A TIME,  *00001600
001700      *               AND PRINT THE RUN-CONTROL REPORT.                *00001700
001800      *================================================================*00001800
001900      * HISTORY OF MODIFICATION:                                       *00001900
002000      *================================================================*00002000
002100      * MOD.#   INIT    DATE        DESCRIPTION                       *00002100
002200      * ------  ------  ----------  --------------------------------- *00002200
002300      * JTW0001 RGD     12/05/1991  - INITIAL VERSION                  *00002300
002400      * JTW0012 RGD     04/02/1993  - ADDED UPSI-0 "FORCE FULL INITIAL *00002400
002500      *                               WINDOW" OVERRIDE FOR THE ANNUAL  *00002500
002600      *                               RECONCILIATION RUN               *00002600
002700      * JTW0033 TQN     19/11/1998  - Y2K REVIEW - WS-DATE-YMD IS A     *00002700
002800      *                               4-DIGIT YEAR FROM ACCEPT FROM    *00002800
002900      *                               DATE, SYSTEM VALUE ALREADY OK    *00002900
003000      *                               ON THIS RELEASE OF OS/400        *00003000
003100      * JTW0047 TQN     09/03/2002  - LINK LOAD CALLS NOW FOLLOW THE   *00003100
003200      *                               REVISED SKIP-NOT-REJECT RULE      *00003200
003300      *                               (SEE JTWVLOD CHANGE LOG)          *00003300
003400      * JTW0058 MNT     27/06/2005  - REPORT NOW PRINTS PAGES READ AND *00003400
003500      *                               ISSUES FILTERED PER SCOPE - OPS   *00003500
003600      *                               ASKED FOR IT AFTER THE APR/2005   *00003600
003700      *                               SLOW-RUN INCIDENT                *00003700
003710      * JTW0063 RGD     14/03/2007  - RESUME OFFSET AND PAGE-SIZE BOUND *00003710
003720      *                               NOW COUNT THE PRE-FILTER PAGE      *00003720
003730      *                               READ, NOT THE SURVIVOR COUNT - A   *00003730
003740      *                               FULLY-FILTERED PAGE WAS STALLING   *00003740
003750      *                               THE CURSOR.  BLANK UPDATED-TS IS   *00003750
003760      *                               NOW TREATED AS EQUAL TO THE CURSOR *00003760
003770      *                               TS (TIE-BREAK ON KEY), NOT ALWAYS  *00003770
003780      *                               DROPPED.  ADDED THE ISSUE-ID       *00003780
003790      *                               NUMERIC-ID VALIDATION AND AN       *00003790
003795      *                               ISSUES-ERRORED COUNT ON THE REPORT *00003795
003798      *                               PER AUDIT FINDING JTW-AUD-07       *00003798
003802      * JTW0069 RGD     09/08/2026  - B300-ADVANCE-CURSOR WAS TYING A     *00003802
003804      *                               BLANK IN-UPDATED-TS AGAINST A       *00003804
003806      *                               BLANK CURSOR TS AND WRONGLY         *00003806
003808      *                               ADVANCING THE ISSUE-KEY ON A        *00003808
003810      *                               SCOPE'S FIRST RUN.  ADDED A GUARD   *00003810
003812      *                               SO A RECORD CARRYING NO UPDATED-TS  *00003812
003814      *                               NEVER MOVES THE CURSOR - MATCHES    *00003814
003816      *                               THE JTW0063 FILTER RULE ABOVE,      *00003816
003818      *                               WHICH ONLY KEEPS SUCH A RECORD, IT  *00003818
003820      *                               NEVER SAID THE CURSOR SHOULD MOVE.  *00003820
003822      *                               PER AUDIT FINDING JTW-AUD-11       *00003822
003824      *----------------------------------------------------------------*00003824
003900       EJECT                                                    00003900
004000      **********************                                   00004000
004100       ENVIRONMENT DIVISION.                                     00004100
004200      **********************                                   00004200
004300       CONFIGURATION SECTION.                                    00004300
004400       SOURCE-COMPUTER.  IBM-AS400.                               00004400
004500       OBJECT-COMPUTER.  IBM-AS400.                               00004500
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA            00004600
004700                         C01  IS  TOP-OF-FORM                    00004700
004800                         UPSI-0 IS UPSI-SWITCH-0                 00004800
004900                           ON  STATUS IS U0-ON                   00004900
005000                           OFF STATUS IS U0-OFF.                 00005000
005100      *           UPSI-0 ON = FORCE INITIAL-MODE WINDOW FOR EVERY      00005100
005200      *           SCOPE REGARDLESS OF CURSOR STATE (ANNUAL RE-RUN).    00005200
005300                                                                 00005300
005400       INPUT-OUTPUT SECTION.                                     00005400
005500       FILE-CONTROL.                                             00005500
005600           SELECT WHSSCOPE ASSIGN TO DATABASE-WHSSCOPE           00005600
005700                  ORGANIZATION      IS SEQUENTIAL                00005700
005800                  FILE STATUS       IS WK-C-FILE-STATUS.         00005800
005900           SELECT WHSISSIN ASSIGN TO DATABASE-WHSISSIN           00005900
006000                  ORGANIZATION      IS SEQUENTIAL                00006000
006100                  FILE STATUS       IS WK-C-ISSIN-STATUS.        00006100
006200           SELECT WHSCHGIN ASSIGN TO DATABASE-WHSCHGIN           00006200
006300                  ORGANIZATION      IS INDEXED                   00006300
006400                  ACCESS MODE       IS DYNAMIC                   00006400
006500                  RECORD KEY        IS CH-ISSUE-ID               00006500
006600                                       WITH DUPLICATES           00006600
006700                  FILE STATUS       IS WK-C-CHGIN-STATUS.        00006700
006800           SELECT WHSRPT   ASSIGN TO PRINTER-WHSRPT               00006800
006900                  ORGANIZATION      IS SEQUENTIAL                00006900
007000                  FILE STATUS       IS WK-C-RPT-STATUS.          00007000
007100                                                                 00007100
007200       EJECT                                                    00007200
007300      ***************                                           00007300
007400       DATA DIVISION.                                            00007400
007500      ***************                                           00007500
007600       FILE SECTION.                                            00007600
007700      **************                                           00007700
007800       FD  WHSSCOPE    LABEL RECORDS ARE OMITTED                 00007800
007900           DATA RECORD IS WHSSCOPE-REC.                          00007900
008000       01  WHSSCOPE-REC.      COPY DDS-ALL-FORMATS OF WHSSCOPE.   00008000
008100       01  WHSSCOPE-REC-1.    COPY WHSSCOPE.                     00008100
008200       FD  WHSISSIN    LABEL RECORDS ARE OMITTED                 00008200
008300           DATA RECORD IS WHSISSIN-REC.                          00008300
008400       01  WHSISSIN-REC.      COPY DDS-ALL-FORMATS OF WHSISSIN.   00008400
008500       01  WHSISSIN-REC-1.    COPY WHSISSIN.                     00008500
008600       FD  WHSCHGIN    LABEL RECORDS ARE OMITTED                 00008600
008700           DATA RECORD IS WHSCHGIN-REC.                          00008700
008800       01  WHSCHGIN-REC.      COPY DDS-ALL-FORMATS OF WHSCHGIN.   00008800
008900       01  WHSCHGIN-REC-1.    COPY WHSCHGIN.                     00008900
009000       FD  WHSRPT      LABEL RECORDS ARE OMITTED                 00009000
009100           RECORD CONTAINS 132 CHARACTERS                        00009100
009200           DATA RECORD IS WHSRPT-LINE.                           00009200
009300       01  WHSRPT-LINE                 PIC X(132).               00009300
009400                                                                 00009400
009500      *************************                                 00009500
009600       WORKING-STORAGE SECTION.                                  00009600
009700      *************************                                 00009700
009800       01  FILLER              PIC X(24)  VALUE                  00009800
009900           "** PROGRAM JTWVEXT  **".                             00009900
010000                                                                 00010000
010100      * ------------------ PROGRAM WORKING STORAGE -------------------*00010100
010200       01 WK-C-COMMON.                                           00010200
010300       COPY JTWCMWS.                                             00010300
010400           05  WK-C-ISSIN-STATUS    PIC X(02) VALUE SPACES.       00010400
010500               88  WK-C-ISSIN-EOF           VALUE "10".           00010500
010600               88  WK-C-ISSIN-OK            VALUE "00".           00010600
010700           05  WK-C-CHGIN-STATUS    PIC X(02) VALUE SPACES.       00010700
010800               88  WK-C-CHGIN-OK            VALUE "00".           00010800
010900           05  WK-C-RPT-STATUS      PIC X(02) VALUE SPACES.       00010900
011000                                                                 00011000
011100       01  WS-DATE-YYMD.                                         00011100
011200           05 WS-DATE-CEN          PIC X(02)  VALUE "20".         00011200
011300           05 WS-DATE-YMD          PIC X(06).                    00011300
011400           05 WS-DATE-YMDR REDEFINES WS-DATE-YMD.                 00011400
011500               10 WS-YY            PIC 9(02).                    00011500
011600               10 WS-MM            PIC 9(02).                    00011600
011700               10 WS-DD            PIC 9(02).                    00011700
011800                                                                 00011800
011900       01  WK-C-WORK-AREA.                                       00011900
012000           05  WK-N-TOTAL-SCOPES     PIC 9(05) COMP-3.            00012000
012100           05  WK-N-TOTAL-PAGES      PIC 9(05) COMP-3.           00012100
012200           05  WK-C-MODE-SW          PIC X(01).                  00012200
012300               88  WK-C-MODE-INITIAL     VALUE "I".               00012300
012400               88  WK-C-MODE-INCREM      VALUE "R".               00012400
012500           05  WK-C-WINDOW-ANCHOR-TS PIC X(26).                  00012500
012600           05  WK-C-NOW-TS           PIC X(26).                  00012600
012700           05  WK-C-NOW-TSR REDEFINES WK-C-NOW-TS.                00012700
012800               10  WK-C-NOW-DATE     PIC X(10).                  00012800
012900               10  WK-C-NOW-REST     PIC X(16).                  00012900
013000           05  WK-C-SCOPE-EOF-SW     PIC X(01) VALUE "N".         00013000
013100               88  WK-C-SCOPE-EOF        VALUE "Y".               00013100
013200           05  WK-C-ISSIN-AT-EOF-SW  PIC X(01) VALUE "N".         00013200
013300               88  WK-C-ISSIN-AT-EOF     VALUE "Y".               00013300
013400           05  WK-C-CHGIN-EOF-SW     PIC X(01) VALUE "N".         00013400
013500               88  WK-C-CHGIN-EOF        VALUE "Y".               00013500
013600           05  WK-N-SCOPE-MATCH-CT   PIC 9(07) COMP-3.            00013600
013610      *        JTW0063 - UNFILT-CT IS THE PRE-FILTER COUNT OF       00013610
013620      *        SCOPE/WINDOW MATCHES READ THIS PAGE - DRIVES THE     00013620
013630      *        PAGE-SIZE LOOP BOUND AND THE RESUME OFFSET PER SPEC. 00013630
013640           05  WK-N-PAGE-UNFILT-CT   PIC 9(05) COMP-3.             00013640
013650           05  WK-N-PAGE-UNFILT-CTR REDEFINES WK-N-PAGE-UNFILT-CT. 00013650
013660               10  WK-N-PAGE-UNFILT-DISP PIC X(03).                00013660
013700           05  WK-N-PAGE-READ-CT     PIC 9(05) COMP-3.            00013700
013800           05  WK-N-PAGE-READ-CTR REDEFINES WK-N-PAGE-READ-CT.    00013800
013900               10  WK-N-PAGE-READ-DISP PIC X(03).                00013900
014000           05  WK-C-KEEP-SW          PIC X(01).                  00014000
014100               88  WK-C-KEEP-THIS-ONE    VALUE "Y".               00014100
014200               88  WK-C-DROP-THIS-ONE    VALUE "N".               00014200
014300           05  WK-N-PAGE-SLOT-IX     PIC 9(05) COMP-3.            00014300
014400           05  WK-N-CHILD-IX         PIC 9(05) COMP-3.            00014400
014500           05  WK-N-IN-SLOT-IX       PIC 9(05) COMP-3.            00014500
014600           05  WK-N-LINK-SLOT-IX     PIC 9(05) COMP-3.            00014600
014700                                                                 00014700
014800      * ------------------ ONE PAGE OF RAW ISSUE ROWS -----------------*00014800
014900       01  WK-C-PAGE-TABLE.                                      00014900
015000           05  WK-C-PAGE-ROW OCCURS 500 TIMES PIC X(800).         00015000
015100                                                                 00015100
015200       01  WK-C-SCOPE-STATS.                                     00015200
015300           05  WK-N-SC-ISSUES-LOADED   PIC 9(07) COMP-3.          00015300
015400           05  WK-N-SC-LINKS-LOADED    PIC 9(07) COMP-3.          00015400
015500           05  WK-N-SC-CHANGES-LOADED  PIC 9(07) COMP-3.          00015500
015600           05  WK-N-SC-ISSUES-FILTERED PIC 9(07) COMP-3.          00015600
015650           05  WK-N-SC-ISSUES-ERRORED  PIC 9(07) COMP-3.          00015650
015700           05  WK-N-SC-PAGES           PIC 9(05) COMP-3.          00015700
015800                                                                 00015800
015900       01  WK-C-GRAND-STATS.                                     00015900
016000           05  WK-N-GR-ISSUES-LOADED   PIC 9(07) COMP-3.          00016000
016100           05  WK-N-GR-LINKS-LOADED    PIC 9(07) COMP-3.          00016100
016200           05  WK-N-GR-CHANGES-LOADED  PIC 9(07) COMP-3.          00016200
016300           05  WK-N-GR-ISSUES-FILTERED PIC 9(07) COMP-3.          00016300
016350           05  WK-N-GR-ISSUES-ERRORED  PIC 9(07) COMP-3.          00016350
016400           05  WK-N-GR-PAGES           PIC 9(05) COMP-3.          00016400
016500                                                                 00016500
016600      * ------------------ REPORT PRINT-LINE LAYOUTS -------------------*00016600
016700       01  WK-C-RPT-HEAD-1.                                      00016700
016800           05  FILLER              PIC X(40) VALUE               00016800
016900               "JTWVEXT - ISSUE WAREHOUSE EXTRACT RUN-CONTROL REPORT".00016900
017000           05  FILLER              PIC X(92) VALUE SPACES.       00017000
017100       01  WK-C-RPT-HEAD-2.                                      00017100
017200           05  FILLER              PIC X(10) VALUE "RUN DATE: ".  00017200
017300           05  RH2-RUN-DATE        PIC X(08).                    00017300
017400           05  FILLER              PIC X(114) VALUE SPACES.      00017400
017500       01  WK-C-RPT-HEAD-3.                                      00017500
017600           05  FILLER              PIC X(30) VALUE               00017600
017700               "SCOPE NAME                   ".                 00017700
017800           05  FILLER              PIC X(10) VALUE "MODE      ". 00017800
017900           05  FILLER              PIC X(08) VALUE "PAGES   ".   00017900
018000           05  FILLER              PIC X(10) VALUE "ISSUES    ". 00018000
018100           05  FILLER              PIC X(10) VALUE "FILTERED  ". 00018100
018150           05  FILLER              PIC X(08) VALUE "ERRORS  ".   00018150
018200           05  FILLER              PIC X(08) VALUE "LINKS   ".   00018200
018300           05  FILLER              PIC X(08) VALUE "CHANGES ".   00018300
018400           05  FILLER              PIC X(40) VALUE SPACES.       00018400
018500       01  WK-C-RPT-DETAIL.                                      00018500
018600           05  RD-SCOPE-NAME       PIC X(30).                    00018600
018700           05  RD-MODE             PIC X(10).                    00018700
018800           05  RD-PAGES            PIC ZZZZ9.                    00018800
018900           05  FILLER              PIC X(03) VALUE SPACES.       00018900
019000           05  RD-ISSUES           PIC ZZZZZZ9.                  00019000
019100           05  FILLER              PIC X(03) VALUE SPACES.       00019100
019200           05  RD-FILTERED         PIC ZZZZZZ9.                  00019200
019250           05  FILLER              PIC X(01) VALUE SPACES.       00019250
019260           05  RD-ERRORS           PIC ZZZZZ9.                   00019260
019300           05  FILLER              PIC X(01) VALUE SPACES.       00019300
019400           05  RD-LINKS            PIC ZZZZZ9.                   00019400
019500           05  FILLER              PIC X(02) VALUE SPACES.       00019500
019600           05  RD-CHANGES          PIC ZZZZZ9.                   00019600
019700           05  FILLER              PIC X(40) VALUE SPACES.       00019700
019800       01  WK-C-RPT-GRAND.                                       00019800
019900           05  FILLER              PIC X(30) VALUE               00019900
020000               "*** GRAND TOTAL ***          ".                 00020000
020100           05  FILLER              PIC X(10) VALUE SPACES.       00020100
020200           05  RG-PAGES            PIC ZZZZ9.                    00020200
020300           05  FILLER              PIC X(03) VALUE SPACES.       00020300
020400           05  RG-ISSUES           PIC ZZZZZZ9.                  00020400
020500           05  FILLER              PIC X(03) VALUE SPACES.       00020500
020600           05  RG-FILTERED         PIC ZZZZZZ9.                  00020600
020650           05  FILLER              PIC X(01) VALUE SPACES.       00020650
020660           05  RG-ERRORS           PIC ZZZZZ9.                   00020660
020700           05  FILLER              PIC X(01) VALUE SPACES.       00020700
020800           05  RG-LINKS            PIC ZZZZZ9.                   00020800
020900           05  FILLER              PIC X(02) VALUE SPACES.       00020900
021000           05  RG-CHANGES          PIC ZZZZZ9.                   00021000
021100           05  FILLER              PIC X(40) VALUE SPACES.       00021100
021200                                                                 00021200
021300      * ------------ CALLED-ROUTINE LINKAGE RECORDS (CALLER SIDE) -----*00021300
021400       COPY XSCP.                                                00021400
021500       COPY XCUR.                                                00021500
021600       COPY XDTP.                                                00021600
021700       COPY VXFM.                                                00021700
021800       COPY VLOD.                                                00021800
021900                                                                 00021900
022000               EJECT                                             00022000
022100      ********************                                      00022100
022200       PROCEDURE DIVISION.                                       00022200
022300      ********************                                      00022300
022400       MAIN-MODULE.                                             00022400
022500           PERFORM A001-START-PROGRAM-ROUTINE                     00022500
022600              THRU A001-START-PROGRAM-ROUTINE-EX.                00022600
022700           PERFORM A000-SCOPE-LOOP                               00022700
022800              THRU A099-SCOPE-LOOP-EX.                           00022800
022900           PERFORM D900-PRINT-GRAND-TOTALS                       00022900
023000              THRU D900-PRINT-GRAND-TOTALS-EX.                   00023000
023100           PERFORM Z000-END-PROGRAM-ROUTINE                      00023100
023200              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00023200
023300           GOBACK.                                               00023300
023400                                                                 00023400
023500      *---------------------------------------------------------------*00023500
023600       A001-START-PROGRAM-ROUTINE.                                00023600
023700      *---------------------------------------------------------------*00023700
023800           ACCEPT  WS-DATE-YMD          FROM DATE.                00023800
023900           MOVE    ZERO                 TO  WK-C-GRAND-STATS.     00023900
024000           MOVE    ZERO                 TO  WK-N-TOTAL-SCOPES.    00024000
024100           MOVE    ZERO                 TO  WK-N-TOTAL-PAGES.     00024100
024200           STRING  WS-DATE-CEN WS-YY "-" WS-MM "-" WS-DD          00024200
024300               DELIMITED BY SIZE  INTO  WK-C-NOW-DATE.            00024300
024400           MOVE    "000000.000000"      TO  WK-C-NOW-REST.        00024400
024500           OPEN    OUTPUT WHSRPT.                                00024500
024600           IF  NOT WK-C-SUCCESSFUL                                00024600
024700               MOVE WK-C-RPT-STATUS TO WK-C-FILE-STATUS           00024700
024800               DISPLAY "JTWVEXT - OPEN FILE ERROR - WHSRPT"       00024800
024900               GO TO Y900-ABNORMAL-TERMINATION.                  00024900
025000           OPEN    INPUT WHSCHGIN.                               00025000
025100           IF  NOT WK-C-CHGIN-OK                                  00025100
025200               DISPLAY "JTWVEXT - OPEN FILE ERROR - WHSCHGIN"     00025200
025300               GO TO Y900-ABNORMAL-TERMINATION.                  00025300
025400           PERFORM D100-PRINT-HEADINGS                           00025400
025500              THRU D100-PRINT-HEADINGS-EX.                        00025500
025600       A001-START-PROGRAM-ROUTINE-EX.                             00025600
025700           EXIT.                                                 00025700
025800                                                                 00025800
025900      *---------------------------------------------------------------*00025900
026000       A000-SCOPE-LOOP.                                          00026000
026100      *---------------------------------------------------------------*00026100
026200           OPEN    INPUT WHSSCOPE.                               00026200
026300           IF  NOT WK-C-SUCCESSFUL                               00026300
026400               DISPLAY "JTWVEXT - OPEN FILE ERROR - WHSSCOPE"     00026400
026500               GO TO Y900-ABNORMAL-TERMINATION.                  00026500
026600           MOVE    "N"                  TO  WK-C-SCOPE-EOF-SW.    00026600
026700           PERFORM A010-READ-ONE-SCOPE                           00026700
026800              THRU A010-READ-ONE-SCOPE-EX.                       00026800
026900           PERFORM A050-PROCESS-ONE-SCOPE                        00026900
027000              THRU A098-PROCESS-ONE-SCOPE-EX                     00027000
027100               UNTIL WK-C-SCOPE-EOF.                              00027100
027200           CLOSE   WHSSCOPE.                                     00027200
027300       A099-SCOPE-LOOP-EX.                                       00027300
027400           EXIT.                                                 00027400
027500                                                                 00027500
027600       A010-READ-ONE-SCOPE.                                      00027600
027700           READ    WHSSCOPE                                      00027700
027800               AT END  MOVE "Y" TO WK-C-SCOPE-EOF-SW              00027800
027900               GO TO A010-READ-ONE-SCOPE-EX.                     00027900
028000           ADD     1                    TO  WK-N-TOTAL-SCOPES.    00028000
028100       A010-READ-ONE-SCOPE-EX.                                   00028100
028200           EXIT.                                                 00028200
028300                                                                 00028300
028400      *---------------------------------------------------------------*00028400
028500      * ONE FULL SCOPE PASS - VALIDATE, DETERMINE WINDOW, PAGE         *00028500
028600      * THROUGH THE MATCHING ISSUES, PRINT THE SCOPE CONTROL TOTAL,    *00028600
028700      * THEN FETCH THE NEXT WHSSCOPE ROW.                              *00028700
028800      *---------------------------------------------------------------*00028800
028900       A050-PROCESS-ONE-SCOPE.                                    00028900
029000           MOVE   ZERO                  TO  WK-C-SCOPE-STATS.     00029000
029100           MOVE   SC-PROJECT-KEY         TO  WK-C-XSCP-PROJECT-KEY.00029100
029200           MOVE   SC-ISSUE-TYPE-NAME     TO  WK-C-XSCP-ISSUE-TYPE-NM.00029200
029300           MOVE   SC-INITIAL-DAYS        TO  WK-C-XSCP-INITIAL-DAYS.00029300
029400           MOVE   SC-SAFETY-SKEW-S       TO  WK-C-XSCP-SAFETY-SKEW-S.00029400
029500           MOVE   SC-PAGE-SIZE           TO  WK-C-XSCP-PAGE-SIZE.  00029500
029600           MOVE   SC-SELOVER             TO  WK-C-XSCP-SELOVER.    00029600
029700           CALL   "JTWXSCP" USING  WK-C-XSCP-RECORD.              00029700
029800           IF  NOT WK-C-XSCP-IS-VALID                             00029800
029900               DISPLAY "JTWVEXT - SCOPE REJECTED - " SC-PROJECT-KEY00029900
030000               GO TO A097-READ-NEXT-SCOPE.                        00030000
030100                                                                 00030100
030200           PERFORM A100-DETERMINE-WINDOW                         00030200
030300              THRU A199-DETERMINE-WINDOW-EX.                     00030300
030400                                                                 00030400
030500           MOVE    ZERO                 TO  WK-N-SCOPE-MATCH-CT.  00030500
030600           PERFORM B100-READ-PAGE                                00030600
030700              THRU B100-READ-PAGE-EX                             00030700
030800               UNTIL  WK-N-PAGE-UNFILT-CT = ZERO.                 00030800
030900                                                                 00030900
031000           PERFORM D200-PRINT-SCOPE-DETAIL                       00031000
031100              THRU D200-PRINT-SCOPE-DETAIL-EX.                   00031100
031200           ADD  WK-N-SC-ISSUES-LOADED   TO  WK-N-GR-ISSUES-LOADED.00031200
031300           ADD  WK-N-SC-LINKS-LOADED    TO  WK-N-GR-LINKS-LOADED. 00031300
031400           ADD  WK-N-SC-CHANGES-LOADED  TO  WK-N-GR-CHANGES-LOADED.00031400
031500           ADD  WK-N-SC-ISSUES-FILTERED TO  WK-N-GR-ISSUES-FILTERED.00031500
031550           ADD  WK-N-SC-ISSUES-ERRORED  TO  WK-N-GR-ISSUES-ERRORED.00031550
031600           ADD  WK-N-SC-PAGES           TO  WK-N-GR-PAGES.        00031600
031700       A097-READ-NEXT-SCOPE.                                     00031700
031800           PERFORM A010-READ-ONE-SCOPE                           00031800
031900              THRU A010-READ-ONE-SCOPE-EX.                       00031900
032000       A098-PROCESS-ONE-SCOPE-EX.                                00032000
032100           EXIT.                                                 00032100
032200                                                                 00032200
032300      *---------------------------------------------------------------*00032300
032400      * WINDOW DETERMINATION - RULE: INITIAL MODE SELECTS UPDATED ≥    *00032400
032500      * (RUN DATE - INITIAL-DAYS); INCREMENTAL MODE ANCHORS ON THE     *00032500
032600      * CURSOR'S LAST-UPDATED-TS MINUS THE SAFETY SKEW, TRUNCATED TO   *00032600
032700      * THE MINUTE.  UPSI-0 FORCES INITIAL MODE EVEN WHEN A CURSOR     *00032700
032800      * EXISTS (JTW0012, THE ANNUAL RECONCILIATION OVERRIDE).          *00032800
032900      *---------------------------------------------------------------*00032900
033000       A100-DETERMINE-WINDOW.                                    00033000
033100           MOVE   "LOAD"                 TO  WK-C-XCUR-FUNCTION.  00033100
033200           MOVE   WK-C-XSCP-OUT-SCOPE-NM  TO  WK-C-XCUR-SCOPE-NAME.00033200
033300           CALL   "JTWXCUR" USING  WK-C-XCUR-RECORD.              00033300
033400                                                                 00033400
033500           IF  U0-ON  OR  WK-C-XCUR-NOT-FOUND                     00033500
033600                       OR WK-C-XCUR-LAST-UPDATED-TS = SPACES      00033600
033700               SET  WK-C-MODE-INITIAL  TO TRUE                    00033700
033800               MOVE "SUBDAYS"           TO  WK-C-XDTP-FUNCTION     00033800
033900               MOVE WK-C-NOW-TS         TO  WK-C-XDTP-TS-1         00033900
034000               MOVE WK-C-XSCP-OUT-INIT-DAYS TO WK-C-XDTP-DAYS      00034000
034100               CALL "JTWXDTP" USING WK-C-XDTP-RECORD               00034100
034200               MOVE WK-C-XDTP-TS-OUT    TO  WK-C-WINDOW-ANCHOR-TS  00034200
034300               MOVE ZERO                TO  WK-C-XCUR-RESUME-PAGE-AT00034300
034400           ELSE                                                  00034400
034500               SET  WK-C-MODE-INCREM   TO TRUE                    00034500
034600               MOVE "SUBSECS"          TO  WK-C-XDTP-FUNCTION      00034600
034700               MOVE WK-C-XCUR-LAST-UPDATED-TS TO WK-C-XDTP-TS-1    00034700
034800               MOVE WK-C-XSCP-OUT-SKEW-S TO WK-C-XDTP-SECONDS      00034800
034900               CALL "JTWXDTP" USING WK-C-XDTP-RECORD               00034900
035000               MOVE "TRUNCMIN"         TO  WK-C-XDTP-FUNCTION      00035000
035100               MOVE WK-C-XDTP-TS-OUT    TO  WK-C-XDTP-TS-1         00035100
035200               CALL "JTWXDTP" USING WK-C-XDTP-RECORD               00035200
035300               MOVE WK-C-XDTP-TS-OUT    TO  WK-C-WINDOW-ANCHOR-TS. 00035300
035400       A199-DETERMINE-WINDOW-EX.                                  00035400
035500           EXIT.                                                 00035500
035600                                                                 00035600
035700      *---------------------------------------------------------------*00035700
035800      * PAGING LOOP - ONE PASS OVER WHSISSIN PER CALL, SKIPPING        *00035800
035900      * WK-C-XCUR-RESUME-PAGE-AT MATCHES ALREADY CONSUMED IN AN        *00035900
036000      * EARLIER RUN, THEN COLLECTING UP TO PAGE-SIZE MATCHING ROWS.    *00036000
036100      * A RETURN OF ZERO RECORDS READ ENDS THE UNTIL LOOP IN A050.     *00036100
036200      *---------------------------------------------------------------*00036200
036300       B100-READ-PAGE.                                           00036300
036400           OPEN    INPUT WHSISSIN.                                00036400
036500           IF  NOT WK-C-ISSIN-OK                                  00036500
036600               DISPLAY "JTWVEXT - OPEN FILE ERROR - WHSISSIN"      00036600
036700               GO TO Y900-ABNORMAL-TERMINATION.                  00036700
036800           MOVE    "N"                  TO  WK-C-ISSIN-AT-EOF-SW. 00036800
036900           MOVE    ZERO                 TO  WK-N-PAGE-READ-CT.    00036900
036910           MOVE    ZERO                 TO  WK-N-PAGE-UNFILT-CT.  00036910
037000                                                                 00037000
037100           PERFORM B110-SKIP-CONSUMED-MATCHES                     00037100
037200              THRU B110-SKIP-CONSUMED-MATCHES-EX                  00037200
037300               UNTIL WK-C-ISSIN-AT-EOF                           00037300
037400                  OR WK-N-SCOPE-MATCH-CT >= WK-C-XCUR-RESUME-PAGE-AT.00037400
037500                                                                 00037500
037600           PERFORM B120-COLLECT-ONE-PAGE                          00037600
037700              THRU B120-COLLECT-ONE-PAGE-EX                      00037700
037800               UNTIL WK-C-ISSIN-AT-EOF                            00037800
037900                  OR WK-N-PAGE-UNFILT-CT NOT < WK-C-XSCP-OUT-PAGE-SIZE.00037900
038000           CLOSE   WHSISSIN.                                     00038000
038100                                                                 00038100
038200           IF  WK-N-PAGE-UNFILT-CT > ZERO                        00038200
038300               PERFORM C100-PROCESS-PAGE                         00038300
038400                  THRU C199-PROCESS-PAGE-EX                       00038400
038500               ADD  1  TO WK-N-SC-PAGES                           00038500
038600               ADD  1  TO WK-N-TOTAL-PAGES.                      00038600
038700       B100-READ-PAGE-EX.                                        00038700
038800           EXIT.                                                 00038800
038900                                                                 00038900
039000       B110-SKIP-CONSUMED-MATCHES.                                00039000
039100           READ    WHSISSIN                                      00039100
039200               AT END  MOVE "Y" TO WK-C-ISSIN-AT-EOF-SW           00039200
039300               GO TO B110-SKIP-CONSUMED-MATCHES-EX.               00039300
039400           IF  WK-C-XSCP-PROJECT-KEY = IN-PROJECT-KEY             00039400
039500              AND WK-C-XSCP-ISSUE-TYPE-NM = IN-TYPE-NAME          00039500
039600              AND IN-UPDATED-TS NOT < WK-C-WINDOW-ANCHOR-TS       00039600
039700               ADD  1  TO WK-N-SCOPE-MATCH-CT.                    00039700
039800       B110-SKIP-CONSUMED-MATCHES-EX.                             00039800
039900           EXIT.                                                 00039900
040000                                                                 00040000
040100       B120-COLLECT-ONE-PAGE.                                    00040100
040200           READ    WHSISSIN                                      00040200
040300               AT END  MOVE "Y" TO WK-C-ISSIN-AT-EOF-SW           00040300
040400               GO TO B120-COLLECT-ONE-PAGE-EX.                    00040400
040500           IF  WK-C-XSCP-PROJECT-KEY NOT = IN-PROJECT-KEY         00040500
040600              OR  WK-C-XSCP-ISSUE-TYPE-NM NOT = IN-TYPE-NAME      00040600
040700              OR  IN-UPDATED-TS < WK-C-WINDOW-ANCHOR-TS           00040700
040800               GO TO B120-COLLECT-ONE-PAGE-EX.                    00040800
040900                                                                 00040900
040910      *        JTW0063 - COUNT THE PRE-FILTER MATCH BEFORE ASKING  00040910
040920      *        B200 WHETHER THE INCREMENTAL FILTER KEEPS IT.       00040920
040930           ADD     1                    TO  WK-N-PAGE-UNFILT-CT.  00040930
041000           PERFORM B200-FILTER-ONE-ISSUE                         00041000
041100              THRU B299-FILTER-ONE-ISSUE-EX.                      00041100
041200           IF  WK-C-DROP-THIS-ONE                                 00041200
041300               ADD 1 TO WK-N-SC-ISSUES-FILTERED                   00041300
041400               GO TO B120-COLLECT-ONE-PAGE-EX.                    00041400
041500                                                                 00041500
041600           ADD     1                    TO  WK-N-PAGE-READ-CT.    00041600
041700           MOVE    WHSISSIN-REC-1       TO                       00041700
041800                   WK-C-PAGE-ROW (WK-N-PAGE-READ-CT).             00041800
041900                                                                 00041900
042000           PERFORM B300-ADVANCE-CURSOR                           00042000
042100              THRU B300-ADVANCE-CURSOR-EX.                        00042100
042200       B120-COLLECT-ONE-PAGE-EX.                                 00042200
042300           EXIT.                                                 00042300
042400                                                                 00042400
042500      *---------------------------------------------------------------*00042500
042600      * INCREMENTAL FILTER - KEEP IF UPDATED > CURSOR TS, OR EQUAL TS  *00042600
042700      * WITH A LAST-ISSUE-KEY AND THIS KEY SORTS AFTER IT.  INITIAL    *00042700
042800      * MODE OR NO CURSOR TIMESTAMP ALWAYS KEEPS.                      *00042800
042900      *---------------------------------------------------------------*00042900
043000       B200-FILTER-ONE-ISSUE.                                    00043000
043100           SET  WK-C-KEEP-THIS-ONE TO TRUE.                      00043100
043200           IF  WK-C-MODE-INCREM                                  00043200
043300              AND WK-C-XCUR-LAST-UPDATED-TS NOT = SPACES          00043300
043310      *        JTW0063 - A MISSING UPDATED-TS IS TREATED AS EQUAL  00043310
043320      *        TO THE CURSOR TIMESTAMP, NOT LESS THAN IT, SO THE   00043320
043330      *        KEY TIE-BREAK BELOW STILL GETS A CHANCE TO KEEP IT. 00043330
043400               IF  IN-UPDATED-TS = WK-C-XCUR-LAST-UPDATED-TS       00043400
043410                OR IN-UPDATED-TS = SPACES                         00043410
043500                   IF  WK-C-XCUR-LAST-ISSUE-KEY = SPACES          00043500
043600                    OR IN-ISSUE-KEY NOT > WK-C-XCUR-LAST-ISSUE-KEY 00043600
043700                       SET  WK-C-DROP-THIS-ONE TO TRUE            00043700
043800                   END-IF                                        00043800
043900               ELSE                                              00043900
044000                  IF  IN-UPDATED-TS < WK-C-XCUR-LAST-UPDATED-TS   00044000
044100                       SET  WK-C-DROP-THIS-ONE TO TRUE            00044100
044200                  END-IF                                        00044200
044300               END-IF.                                           00044300
044400       B299-FILTER-ONE-ISSUE-EX.                                 00044400
044500           EXIT.                                                 00044500
044600                                                                 00044600
044700      *---------------------------------------------------------------*00044700
044800      * CURSOR ADVANCEMENT - KEEP THE HIGHEST UPDATED-TS/KEY SEEN      *00044800
044900      * AMONG SURVIVING ISSUES IN WORKING STORAGE; SAVED TO WHSCURS    *00044900
045000      * ONLY AFTER THE PAGE IS FULLY PROCESSED (SEE C100).             *00045000
045100      *---------------------------------------------------------------*00045100
045200       B300-ADVANCE-CURSOR.                                       00045200
045210      *        JTW0069 - A RECORD WITH NO UPDATED-TS NEVER MOVES     *00045210
045220      *        THE CURSOR - SPEC SAYS SUCH RECORDS ARE IGNORED FOR   *00045220
045230      *        CURSOR PURPOSES, AND WITHOUT THIS GUARD A BLANK-TS    *00045230
045240      *        SURVIVOR WOULD TIE THE BLANK CURSOR TS (SPACES =      *00045240
045250      *        SPACES) AND THEN WRONGLY ADVANCE THE KEY ON A FIRST   *00045250
045260      *        RUN, WHEN NO RECORD ACTUALLY CARRIED A TIMESTAMP.     *00045260
045270           IF  IN-UPDATED-TS NOT = SPACES                          00045270
045300               IF  IN-UPDATED-TS > WK-C-XCUR-LAST-UPDATED-TS        00045300
045400                   MOVE  IN-UPDATED-TS  TO  WK-C-XCUR-LAST-UPDATED-TS00045400
045500                   MOVE  IN-ISSUE-KEY   TO  WK-C-XCUR-LAST-ISSUE-KEY00045500
045600               ELSE                                                00045600
045700                 IF IN-UPDATED-TS = WK-C-XCUR-LAST-UPDATED-TS       00045700
045800                  AND IN-ISSUE-KEY > WK-C-XCUR-LAST-ISSUE-KEY       00045800
045900                   MOVE  IN-ISSUE-KEY  TO  WK-C-XCUR-LAST-ISSUE-KEY.00045900
046000       B300-ADVANCE-CURSOR-EX.                                    00046000
046100           EXIT.                                                 00046100
046200                                                                 00046200
046300      *---------------------------------------------------------------*00046300
046400      * PAGE PROCESSING - SET THE RESUME POINT, SAVE THE CURSOR,       *00046400
046500      * THEN RUN EVERY SURVIVING ISSUE IN THE PAGE THROUGH TRANSFORM   *00046500
046600      * AND LOAD.                                                     *00046600
046700      *---------------------------------------------------------------*00046700
046800       C100-PROCESS-PAGE.                                         00046800
046900           ADD    WK-N-PAGE-UNFILT-CT  TO  WK-N-SCOPE-MATCH-CT.    00046900
047000           MOVE   WK-N-SCOPE-MATCH-CT   TO  WK-C-XCUR-RESUME-PAGE-AT.00047000
047100                                                                 00047100
047200           MOVE   "SAVE"                TO  WK-C-XCUR-FUNCTION.    00047200
047300           MOVE   WK-C-XSCP-OUT-SCOPE-NM TO  WK-C-XCUR-SCOPE-NAME. 00047300
047400           CALL   "JTWXCUR" USING  WK-C-XCUR-RECORD.               00047400
047500                                                                 00047500
047600           PERFORM C200-TRANSFORM-AND-LOAD-ONE                   00047600
047700              THRU C299-TRANSFORM-AND-LOAD-ONE-EX                00047700
047800               VARYING WK-N-PAGE-SLOT-IX FROM 1 BY 1              00047800
047900               UNTIL WK-N-PAGE-SLOT-IX > WK-N-PAGE-READ-CT.       00047900
048000       C199-PROCESS-PAGE-EX.                                      00048000
048100           EXIT.                                                 00048100
048200                                                                 00048200
048300      *---------------------------------------------------------------*00048300
048400      * TRANSFORM ONE RAW ISSUE ROW INTO THE VXFM LINKAGE LAYOUT,      *00048400
048500      * GATHER ITS CHANGE HISTORY, CALL THE TRANSFORM ROUTINE, THEN    *00048500
048600      * DRIVE THE LOAD CALLS FOR EVERYTHING IT HANDS BACK.             *00048600
048700      *---------------------------------------------------------------*00048700
048800       C200-TRANSFORM-AND-LOAD-ONE.                               00048800
048900           MOVE  WK-C-PAGE-ROW (WK-N-PAGE-SLOT-IX)  TO  WHSISSIN-REC-1.00048900
048910      *        JTW0063 - ISSUE-ID IS MANDATORY AND NUMERIC PER     00048910
048920      *        AUDIT FINDING JTW-AUD-07; A BAD ID IS COUNTED AS AN 00048920
048930      *        ERROR AND SKIPS TRANSFORM/LOAD RATHER THAN ABENDING.00048930
048940           IF  IN-ISSUE-ID IS NOT NUMERIC                          00048940
048950               DISPLAY "JTWVEXT - ISSUE REJECTED - BAD ISSUE-ID - "00048950
048960                       IN-ISSUE-KEY                                00048960
048970               ADD  1  TO  WK-N-SC-ISSUES-ERRORED                  00048970
048980               GO TO C299-TRANSFORM-AND-LOAD-ONE-EX.               00048980
049000           PERFORM C201-MOVE-SCALAR-FIELDS                       00049000
049100              THRU C201-MOVE-SCALAR-FIELDS-EX.                    00049100
049200           PERFORM C202-MOVE-LABELS                               00049200
049300              THRU C202-MOVE-LABELS-EX.                            00049300
049400           PERFORM C203-MOVE-COMPONENTS                          00049400
049500              THRU C203-MOVE-COMPONENTS-EX.                       00049500
049600           PERFORM C204-MOVE-FIXVERSIONS                          00049600
049700              THRU C204-MOVE-FIXVERSIONS-EX.                      00049700
049800           PERFORM C205-MOVE-LINKS                                00049800
049900              THRU C205-MOVE-LINKS-EX.                            00049900
050000           PERFORM C210-FETCH-CHANGES                             00050000
050100              THRU C210-FETCH-CHANGES-EX.                        00050100
050200           CALL  "JTWVXFM" USING  WK-C-VXFM-RECORD.               00050200
050300           PERFORM C300-LOAD-ONE-TRANSFORM                       00050300
050400              THRU C399-LOAD-ONE-TRANSFORM-EX.                    00050400
050500       C299-TRANSFORM-AND-LOAD-ONE-EX.                            00050500
050600           EXIT.                                                 00050600
050700                                                                 00050700
050800       C201-MOVE-SCALAR-FIELDS.                                   00050800
050900           MOVE  IN-ISSUE-ID         TO  WK-C-VXFM-ISSUE-ID.      00050900
051000           MOVE  IN-ISSUE-KEY        TO  WK-C-VXFM-ISSUE-KEY.     00051000
051100           MOVE  IN-PROJECT-ID       TO  WK-C-VXFM-PROJECT-ID.    00051100
051200           MOVE  IN-PROJECT-KEY      TO  WK-C-VXFM-PROJECT-KEY.   00051200
051300           MOVE  IN-PROJECT-NAME     TO  WK-C-VXFM-PROJECT-NAME.  00051300
051400           MOVE  IN-TYPE-ID          TO  WK-C-VXFM-ISSUE-TYPE-ID. 00051400
051500           MOVE  IN-TYPE-NAME        TO  WK-C-VXFM-ISSUE-TYPE-NM. 00051500
051600           MOVE  IN-STATUS-ID        TO  WK-C-VXFM-STATUS-ID.     00051600
051700           MOVE  IN-STATUS-NAME      TO  WK-C-VXFM-STATUS-NAME.   00051700
051800           MOVE  IN-PRIORITY-ID      TO  WK-C-VXFM-PRIORITY-ID.   00051800
051900           MOVE  IN-PRIORITY-NAME    TO  WK-C-VXFM-PRIORITY-NAME. 00051900
052000           MOVE  IN-ASSIGNEE-ID      TO  WK-C-VXFM-ASSIGNEE-ID.   00052000
052100           MOVE  IN-REPORTER-ID      TO  WK-C-VXFM-REPORTER-ID.   00052100
052200           MOVE  IN-SUMMARY          TO  WK-C-VXFM-SUMMARY.       00052200
052300           MOVE  IN-CREATED-TS       TO  WK-C-VXFM-CREATED-TS.    00052300
052400           MOVE  IN-UPDATED-TS       TO  WK-C-VXFM-UPDATED-TS.    00052400
052500           MOVE  IN-RESOLUTION-TS    TO  WK-C-VXFM-RESOLVED-TS.   00052500
052600           MOVE  IN-DUE-DATE         TO  WK-C-VXFM-DUE-DATE.      00052600
052700       C201-MOVE-SCALAR-FIELDS-EX.                                00052700
052800           EXIT.                                                 00052800
052900                                                                 00052900
053000       C202-MOVE-LABELS.                                         00053000
053100           MOVE  IN-LABEL-COUNT      TO  WK-C-VXFM-LABEL-CT.      00053100
053200           PERFORM C202A-MOVE-ONE-LABEL                           00053200
053300              THRU C202A-MOVE-ONE-LABEL-EX                       00053300
053400               VARYING WK-N-IN-SLOT-IX FROM 1 BY 1                00053400
053500               UNTIL WK-N-IN-SLOT-IX > WK-C-VXFM-LABEL-CT.        00053500
053600       C202-MOVE-LABELS-EX.                                      00053600
053700           EXIT.                                                 00053700
053800       C202A-MOVE-ONE-LABEL.                                     00053800
053900           MOVE  IN-LABELS (WK-N-IN-SLOT-IX)  TO                 00053900
054000                 WK-C-VXFM-LABEL-TXT (WK-N-IN-SLOT-IX).           00054000
054100       C202A-MOVE-ONE-LABEL-EX.                                   00054100
054200           EXIT.                                                 00054200
054300                                                                 00054300
054400       C203-MOVE-COMPONENTS.                                     00054400
054500           MOVE  IN-COMP-COUNT       TO  WK-C-VXFM-COMPONENT-CT.  00054500
054600           PERFORM C203A-MOVE-ONE-COMPONENT                      00054600
054700              THRU C203A-MOVE-ONE-COMPONENT-EX                    00054700
054800               VARYING WK-N-IN-SLOT-IX FROM 1 BY 1                00054800
054900               UNTIL WK-N-IN-SLOT-IX > WK-C-VXFM-COMPONENT-CT.    00054900
055000       C203-MOVE-COMPONENTS-EX.                                   00055000
055100           EXIT.                                                 00055100
055200       C203A-MOVE-ONE-COMPONENT.                                 00055200
055300           MOVE  IN-COMP-ID (WK-N-IN-SLOT-IX)  TO                00055300
055400                 WK-C-VXFM-COMP-ID (WK-N-IN-SLOT-IX).             00055400
055500           MOVE  IN-COMP-NAME (WK-N-IN-SLOT-IX)  TO               00055500
055600                 WK-C-VXFM-COMP-NAME (WK-N-IN-SLOT-IX).           00055600
055700       C203A-MOVE-ONE-COMPONENT-EX.                               00055700
055800           EXIT.                                                 00055800
055900                                                                 00055900
056000       C204-MOVE-FIXVERSIONS.                                     00056000
056100           MOVE  IN-FIXV-COUNT       TO  WK-C-VXFM-FIXVER-CT.      00056100
056200           PERFORM C204A-MOVE-ONE-FIXVERSION                      00056200
056300              THRU C204A-MOVE-ONE-FIXVERSION-EX                   00056300
056400               VARYING WK-N-IN-SLOT-IX FROM 1 BY 1                00056400
056500               UNTIL WK-N-IN-SLOT-IX > WK-C-VXFM-FIXVER-CT.       00056500
056600       C204-MOVE-FIXVERSIONS-EX.                                  00056600
056700           EXIT.                                                 00056700
056800       C204A-MOVE-ONE-FIXVERSION.                                00056800
056900           MOVE  IN-FIXV-ID       (WK-N-IN-SLOT-IX)  TO           00056900
057000                 WK-C-VXFM-FXV-ID (WK-N-IN-SLOT-IX).              00057000
057100           MOVE  IN-FIXV-NAME     (WK-N-IN-SLOT-IX)  TO           00057100
057200                 WK-C-VXFM-FXV-NAME (WK-N-IN-SLOT-IX).            00057200
057300           MOVE  IN-FIXV-RELEASED (WK-N-IN-SLOT-IX)  TO           00057300
057400                 WK-C-VXFM-FXV-RELSW (WK-N-IN-SLOT-IX).           00057400
057500           MOVE  IN-FIXV-RELDATE  (WK-N-IN-SLOT-IX)  TO           00057500
057600                 WK-C-VXFM-FXV-RELDT (WK-N-IN-SLOT-IX).           00057600
057700       C204A-MOVE-ONE-FIXVERSION-EX.                              00057700
057800           EXIT.                                                 00057800
057900                                                                 00057900
058000      *---------------------------------------------------------------*00058000
058100      * LINKS - WHSISSIN CARRIES ONE SLOT PER LINK TYPE WITH BOTH AN   *00058100
058200      * OUTWARD AND AN INWARD DESTINATION KEY; VXFM WANTS ONE ROW PER  *00058200
058300      * DIRECTION, SO EACH WHSISSIN SLOT CAN FAN OUT TO TWO VXFM ROWS. *00058300
058400      * WK-C-VXFM-LINK-CT IS CAPPED AT THE TABLE SIZE OF 5.            *00058400
058500      *---------------------------------------------------------------*00058500
058600       C205-MOVE-LINKS.                                          00058600
058700           MOVE  ZERO  TO  WK-C-VXFM-LINK-CT.                     00058700
058800           PERFORM C205A-MOVE-ONE-LINK-SLOT                       00058800
058900              THRU C205A-MOVE-ONE-LINK-SLOT-EX                    00058900
059000               VARYING WK-N-IN-SLOT-IX FROM 1 BY 1                00059000
059100               UNTIL WK-N-IN-SLOT-IX > IN-LINK-COUNT               00059100
059200                  OR  WK-C-VXFM-LINK-CT NOT < 5.                  00059200
059300       C205-MOVE-LINKS-EX.                                       00059300
059400           EXIT.                                                 00059400
059500       C205A-MOVE-ONE-LINK-SLOT.                                 00059500
059600           IF  IN-LINK-OUT-KEY (WK-N-IN-SLOT-IX) NOT = SPACES     00059600
059700              AND WK-C-VXFM-LINK-CT < 5                           00059700
059800               ADD  1  TO  WK-C-VXFM-LINK-CT                     00059800
059900               SET  WK-N-LINK-SLOT-IX TO WK-C-VXFM-LINK-CT         00059900
060000               MOVE IN-LINK-OUT-KEY  (WK-N-IN-SLOT-IX)  TO         00060000
060100                    WK-C-VXFM-LNK-DSTKEY (WK-N-LINK-SLOT-IX)       00060100
060200               MOVE IN-LINK-TYPE-ID  (WK-N-IN-SLOT-IX)  TO         00060200
060300                    WK-C-VXFM-LNK-TYPEID (WK-N-LINK-SLOT-IX)       00060300
060400               MOVE IN-LINK-TYPE-NAME(WK-N-IN-SLOT-IX)  TO         00060400
060500                    WK-C-VXFM-LNK-TYPENM (WK-N-LINK-SLOT-IX)       00060500
060600               MOVE "OUTWARD"  TO                                00060600
060700                    WK-C-VXFM-LNK-DIR (WK-N-LINK-SLOT-IX).        00060700
060800           IF  IN-LINK-IN-KEY  (WK-N-IN-SLOT-IX) NOT = SPACES     00060800
060900              AND WK-C-VXFM-LINK-CT < 5                          00060900
061000               ADD  1  TO  WK-C-VXFM-LINK-CT                     00061000
061100               SET  WK-N-LINK-SLOT-IX TO WK-C-VXFM-LINK-CT         00061100
061200               MOVE IN-LINK-IN-KEY   (WK-N-IN-SLOT-IX)  TO         00061200
061300                    WK-C-VXFM-LNK-DSTKEY (WK-N-LINK-SLOT-IX)       00061300
061400               MOVE IN-LINK-TYPE-ID  (WK-N-IN-SLOT-IX)  TO         00061400
061500                    WK-C-VXFM-LNK-TYPEID (WK-N-LINK-SLOT-IX)       00061500
061600               MOVE IN-LINK-TYPE-NAME(WK-N-IN-SLOT-IX)  TO         00061600
061700                    WK-C-VXFM-LNK-TYPENM (WK-N-LINK-SLOT-IX)       00061700
061800               MOVE "INWARD"   TO                                00061800
061900                    WK-C-VXFM-LNK-DIR (WK-N-LINK-SLOT-IX).        00061900
062000       C205A-MOVE-ONE-LINK-SLOT-EX.                               00062000
062100           EXIT.                                                 00062100
062200                                                                 00062200
062300      *---------------------------------------------------------------*00062300
062400      * CHANGE-HISTORY FETCH - WHSCHGIN IS KEYED ON CH-ISSUE-ID WITH   *00062400
062500      * DUPLICATES, MIRRORING THE BRIDGE-TABLE SCAN IDIOM IN JTWVLOD.  *00062500
062600      * CAPPED AT THE VXFM CHANGE TABLE SIZE OF 30 PER JTW0009.        *00062600
062700      *---------------------------------------------------------------*00062700
062800       C210-FETCH-CHANGES.                                       00062800
062900           MOVE  ZERO   TO  WK-C-VXFM-CHANGE-COUNT.               00062900
063000           MOVE  WK-C-VXFM-ISSUE-ID  TO  CH-ISSUE-ID.             00063000
063100           START WHSCHGIN KEY IS = CH-ISSUE-ID                    00063100
063200               INVALID KEY                                       00063200
063300                   GO TO C210-FETCH-CHANGES-EX.                   00063300
063400           MOVE  "N"    TO  WK-C-CHGIN-EOF-SW.                   00063400
063500           PERFORM C211-FETCH-ONE-CHANGE                         00063500
063600              THRU C211-FETCH-ONE-CHANGE-EX                      00063600
063700               UNTIL WK-C-CHGIN-EOF                               00063700
063800                  OR WK-C-VXFM-CHANGE-COUNT NOT < 30.             00063800
063900       C210-FETCH-CHANGES-EX.                                     00063900
064000           EXIT.                                                 00064000
064100       C211-FETCH-ONE-CHANGE.                                    00064100
064200           READ  WHSCHGIN NEXT RECORD                             00064200
064300               AT END  MOVE "Y" TO WK-C-CHGIN-EOF-SW              00064300
064400               GO TO C211-FETCH-ONE-CHANGE-EX.                    00064400
064500           IF  CH-ISSUE-ID NOT = WK-C-VXFM-ISSUE-ID               00064500
064600               MOVE "Y" TO WK-C-CHGIN-EOF-SW                      00064600
064700               GO TO C211-FETCH-ONE-CHANGE-EX.                   00064700
064800           ADD   1  TO  WK-C-VXFM-CHANGE-COUNT.                  00064800
064900           MOVE  CH-HISTORY-ID   TO                              00064900
065000                 WK-C-VXFM-CH-HISTID (WK-C-VXFM-CHANGE-COUNT).   00065000
065100           MOVE  CH-AUTHOR-ID    TO                              00065100
065200                 WK-C-VXFM-CH-AUTHID (WK-C-VXFM-CHANGE-COUNT).   00065200
065300           MOVE  CH-CREATED-TS   TO                              00065300
065400                 WK-C-VXFM-CH-CREATD (WK-C-VXFM-CHANGE-COUNT).   00065400
065500           MOVE  CH-FIELD        TO                              00065500
065600                 WK-C-VXFM-CH-FIELD  (WK-C-VXFM-CHANGE-COUNT).   00065600
065700           MOVE  CH-FIELD-TYPE   TO                              00065700
065800                 WK-C-VXFM-CH-FTYPE  (WK-C-VXFM-CHANGE-COUNT).   00065800
065900           MOVE  CH-FROM-VALUE   TO                              00065900
066000                 WK-C-VXFM-CH-FROMVL (WK-C-VXFM-CHANGE-COUNT).   00066000
066100           MOVE  CH-TO-VALUE     TO                              00066100
066200                 WK-C-VXFM-CH-TOVL   (WK-C-VXFM-CHANGE-COUNT).   00066200
066300           MOVE  CH-FROM-STRING  TO                              00066300
066400                 WK-C-VXFM-CH-FROMST (WK-C-VXFM-CHANGE-COUNT).   00066400
066500           MOVE  CH-TO-STRING    TO                              00066500
066600                 WK-C-VXFM-CH-TOST   (WK-C-VXFM-CHANGE-COUNT).   00066600
066700       C211-FETCH-ONE-CHANGE-EX.                                  00066700
066800           EXIT.                                                 00066800
066900                                                                 00066900
067000      *---------------------------------------------------------------*00067000
067100      * LOAD DISPATCH - ONE CALL TO JTWVLOD PER DIMENSION/FACT/BRIDGE/ *00067100
067200      * LINK/CHANGE ROW THE TRANSFORM HANDED BACK, SKIPPING THE ZERO-  *00067200
067300      * ID DIMENSION CASES PER LOAD RULE 1.  ROW-BUFFER OFFSETS BELOW  *00067300
067400      * MATCH EACH WHSxxxx TABLE'S OWN COPYBOOK LAYOUT.                *00067400
067500      *---------------------------------------------------------------*00067500
067600       C300-LOAD-ONE-TRANSFORM.                                  00067600
067700           IF  WK-C-VXFM-PROJECT-ID NOT = ZERO                    00067700
067800               MOVE "PROJECT"  TO WK-C-VLOD-FUNCTION              00067800
067900               MOVE WK-C-VXFM-PROJECT-ID   TO WK-C-VLOD-ROW-BUFFER (1:9)00067900
068000               MOVE WK-C-VXFM-PROJECT-KEY  TO WK-C-VLOD-ROW-BUFFER (10:12)00068000
068100               MOVE WK-C-VXFM-PROJECT-NAME TO WK-C-VLOD-ROW-BUFFER (22:25)00068100
068200               CALL "JTWVLOD" USING WK-C-VLOD-RECORD.              00068200
068300           IF  WK-C-VXFM-ISSUE-TYPE-ID NOT = ZERO                  00068300
068400               MOVE "ISSUETYPE" TO WK-C-VLOD-FUNCTION              00068400
068500               MOVE WK-C-VXFM-ISSUE-TYPE-ID TO WK-C-VLOD-ROW-BUFFER (1:9)00068500
068600               MOVE WK-C-VXFM-ISSUE-TYPE-NM TO WK-C-VLOD-ROW-BUFFER (10:15)00068600
068700               CALL "JTWVLOD" USING WK-C-VLOD-RECORD.              00068700
068800           IF  WK-C-VXFM-PRIORITY-ID NOT = ZERO                    00068800
068900               MOVE "PRIORITY" TO WK-C-VLOD-FUNCTION               00068900
069000               MOVE WK-C-VXFM-PRIORITY-ID   TO WK-C-VLOD-ROW-BUFFER (1:9)00069000
069100               MOVE WK-C-VXFM-PRIORITY-NAME TO WK-C-VLOD-ROW-BUFFER (10:15)00069100
069200               CALL "JTWVLOD" USING WK-C-VLOD-RECORD.              00069200
069300           IF  WK-C-VXFM-STATUS-ID NOT = ZERO                     00069300
069400               MOVE "STATUS"   TO WK-C-VLOD-FUNCTION               00069400
069500               MOVE WK-C-VXFM-STATUS-ID    TO WK-C-VLOD-ROW-BUFFER (1:9)00069500
069600               MOVE WK-C-VXFM-STATUS-NAME   TO WK-C-VLOD-ROW-BUFFER (10:15)00069600
069700               CALL "JTWVLOD" USING WK-C-VLOD-RECORD.              00069700
069800                                                                 00069800
069900           MOVE  "ISSUE"  TO  WK-C-VLOD-FUNCTION.                 00069900
070000           MOVE  WK-C-VXFM-ISSUE-ID  TO WK-C-VLOD-ISSUE-ID-KEY.    00070000
070100           MOVE  WK-C-VXFM-OUT-ISSUE-ROW TO WK-C-VLOD-ROW-BUFFER.  00070100
070200           CALL  "JTWVLOD" USING  WK-C-VLOD-RECORD.                00070200
070300           ADD   1  TO  WK-N-SC-ISSUES-LOADED.                   00070300
070400                                                                 00070400
070500           PERFORM C310-LOAD-LABELS                               00070500
070600              THRU C310-LOAD-LABELS-EX.                          00070600
070700           PERFORM C320-LOAD-COMPONENTS                           00070700
070800              THRU C320-LOAD-COMPONENTS-EX.                       00070800
070900           PERFORM C330-LOAD-FIXVERSIONS                         00070900
071000              THRU C330-LOAD-FIXVERSIONS-EX.                      00071000
071100           PERFORM C340-LOAD-LINKS                                00071100
071200              THRU C340-LOAD-LINKS-EX.                            00071200
071300           PERFORM C350-LOAD-CHANGES                              00071300
071400              THRU C350-LOAD-CHANGES-EX.                          00071400
071500       C399-LOAD-ONE-TRANSFORM-EX.                                00071500
071600           EXIT.                                                 00071600
071700                                                                 00071700
071800       C310-LOAD-LABELS.                                         00071800
071900           PERFORM C311-LOAD-ONE-LABEL-DIM                        00071900
072000              THRU C311-LOAD-ONE-LABEL-DIM-EX                     00072000
072100               VARYING WK-N-CHILD-IX FROM 1 BY 1                 00072100
072200               UNTIL WK-N-CHILD-IX > WK-C-VXFM-OUT-LABEL-CT.      00072200
072300       C310-LOAD-LABELS-EX.                                      00072300
072400           EXIT.                                                 00072400
072500                                                                 00072500
072600      *           WHSLABR BRIDGE ROW (30 BYTES) IS ISSUE-ID(9)+       *00072600
072700      *           LABEL(15)+FILLER(6); THE DIMENSION ROW NEEDS ONLY   *00072700
072800      *           THE LABEL TEXT AT OFFSET 10.                       *00072800
072900       C311-LOAD-ONE-LABEL-DIM.                                   00072900
073000           MOVE  "LABELDIM" TO WK-C-VLOD-FUNCTION.                00073000
073100           MOVE  WK-C-VXFM-OUT-LABEL-ROW (WK-N-CHILD-IX) (10:15)  00073200
073200                 TO  WK-C-VLOD-ROW-BUFFER (1:15).                 00073300
073300           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00073400
073400           MOVE  "LABEL"    TO WK-C-VLOD-FUNCTION.                00073500
073500           MOVE  WK-C-VXFM-OUT-LABEL-ROW (WK-N-CHILD-IX)  TO       00073600
073600                 WK-C-VLOD-ROW-BUFFER.                           00073700
073700           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00073800
073800       C311-LOAD-ONE-LABEL-DIM-EX.                                00073900
073900           EXIT.                                                 00074000
074000                                                                 00074100
074100       C320-LOAD-COMPONENTS.                                     00074200
074200           PERFORM C321-LOAD-ONE-COMPONENT                        00074300
074300              THRU C321-LOAD-ONE-COMPONENT-EX                     00074400
074400               VARYING WK-N-CHILD-IX FROM 1 BY 1                  00074500
074500               UNTIL WK-N-CHILD-IX > WK-C-VXFM-OUT-COMP-CT.        00074600
074600       C320-LOAD-COMPONENTS-EX.                                   00074700
074700           EXIT.                                                 00074800
074800                                                                 00074900
074900      *           WHSCMPR BRIDGE ROW (50 BYTES) IS ISSUE-ID(9)+       *00075000
075000      *           COMPONENT-ID(9)+NAME(20)+PROJECT-ID(9)+FILLER(3);   *00075100
075100      *           THE DIMENSION ROW NEEDS COMPONENT-ID + NAME.        *00075200
075200       C321-LOAD-ONE-COMPONENT.                                  00075300
075300           MOVE  "COMPDIM"  TO WK-C-VLOD-FUNCTION.                 00075400
075400           MOVE  WK-C-VXFM-OUT-COMP-ROW (WK-N-CHILD-IX) (10:9)     00075500
075500                 TO  WK-C-VLOD-ROW-BUFFER (1:9).                  00075600
075600           MOVE  WK-C-VXFM-OUT-COMP-ROW (WK-N-CHILD-IX) (19:15)    00075700
075700                 TO  WK-C-VLOD-ROW-BUFFER (10:15).                00075800
075800           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00075900
075900           MOVE  "COMPONENT" TO WK-C-VLOD-FUNCTION.                00076000
076000           MOVE  WK-C-VXFM-OUT-COMP-ROW (WK-N-CHILD-IX)            00076100
076100                 TO  WK-C-VLOD-ROW-BUFFER.                        00076200
076200           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00076300
076300       C321-LOAD-ONE-COMPONENT-EX.                                00076400
076400           EXIT.                                                 00076500
076500                                                                 00076600
076600       C330-LOAD-FIXVERSIONS.                                     00076700
076700           PERFORM C331-LOAD-ONE-FIXVERSION                       00076800
076800              THRU C331-LOAD-ONE-FIXVERSION-EX                    00076900
076900               VARYING WK-N-CHILD-IX FROM 1 BY 1                  00077000
077000               UNTIL WK-N-CHILD-IX > WK-C-VXFM-OUT-FXVR-CT.        00077100
077100       C330-LOAD-FIXVERSIONS-EX.                                  00077200
077200           EXIT.                                                 00077300
077300                                                                 00077400
077400      *           WHSFXVR BRIDGE ROW (60 BYTES) IS ISSUE-ID(9)+       *00077500
077500      *           VERSION-ID(9)+NAME(15)+RELEASED(1)+RELDATE(10)+     *00077600
077600      *           PROJECT-ID(9)+FILLER(7) - OFFSET 10 FOR 35 BYTES    *00077700
077700      *           CARRIES VERSION-ID/NAME/RELEASED/RELDATE TOGETHER.  *00077800
077800       C331-LOAD-ONE-FIXVERSION.                                  00077900
077900           MOVE  "FIXVERDIM" TO WK-C-VLOD-FUNCTION.               00078000
078000           MOVE  WK-C-VXFM-OUT-FXVR-ROW (WK-N-CHILD-IX) (10:35)   00078100
078100                 TO  WK-C-VLOD-ROW-BUFFER (1:35).                 00078200
078200           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00078300
078300           MOVE  "FIXVERSION" TO WK-C-VLOD-FUNCTION.              00078400
078400           MOVE  WK-C-VXFM-OUT-FXVR-ROW (WK-N-CHILD-IX)           00078500
078500                 TO  WK-C-VLOD-ROW-BUFFER.                       00078600
078600           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00078700
078700       C331-LOAD-ONE-FIXVERSION-EX.                               00078800
078800           EXIT.                                                 00078900
078900                                                                 00079000
079000       C340-LOAD-LINKS.                                          00079100
079100           PERFORM C341-LOAD-ONE-LINK                            00079200
079200              THRU C341-LOAD-ONE-LINK-EX                          00079300
079300               VARYING WK-N-CHILD-IX FROM 1 BY 1                  00079400
079400               UNTIL WK-N-CHILD-IX > WK-C-VXFM-OUT-LINK-CT.        00079500
079500       C340-LOAD-LINKS-EX.                                        00079600
079600           EXIT.                                                 00079700
079700                                                                 00079800
079800       C341-LOAD-ONE-LINK.                                       00079900
079900           MOVE  "LINK"     TO WK-C-VLOD-FUNCTION.                00080000
080000           MOVE  WK-C-VXFM-OUT-LINK-ROW (WK-N-CHILD-IX)           00080100
080100                 TO  WK-C-VLOD-ROW-BUFFER.                       00080200
080200           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00080300
080300           IF  WK-C-VLOD-INSERTED-CT > ZERO                       00080400
080400               ADD 1 TO WK-N-SC-LINKS-LOADED.                    00080500
080500       C341-LOAD-ONE-LINK-EX.                                     00080600
080600           EXIT.                                                 00080700
080700                                                                 00080800
080800       C350-LOAD-CHANGES.                                        00080900
080900           PERFORM C351-LOAD-ONE-CHANGE                           00081000
081000              THRU C351-LOAD-ONE-CHANGE-EX                        00081100
081100               VARYING WK-N-CHILD-IX FROM 1 BY 1                  00081200
081200               UNTIL WK-N-CHILD-IX > WK-C-VXFM-OUT-CHGGRP-CT.     00081300
081300       C350-LOAD-CHANGES-EX.                                      00081400
081400           EXIT.                                                 00081500
081500                                                                 00081600
081600       C351-LOAD-ONE-CHANGE.                                     00081700
081700           MOVE  "CHGGROUP" TO WK-C-VLOD-FUNCTION.                 00081800
081800           MOVE  WK-C-VXFM-OUT-CHGGRP-ROW (WK-N-CHILD-IX)         00081900
081900                 TO  WK-C-VLOD-ROW-BUFFER.                       00082000
082000           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00082100
082100           MOVE  "CHGITEM"  TO WK-C-VLOD-FUNCTION.                 00082200
082200           MOVE  WK-C-VXFM-OUT-CHGITM-ROW (WK-N-CHILD-IX)         00082300
082300                 TO  WK-C-VLOD-ROW-BUFFER.                       00082400
082400           CALL  "JTWVLOD" USING WK-C-VLOD-RECORD.                00082500
082500           ADD   1  TO  WK-N-SC-CHANGES-LOADED.                   00082600
082600       C351-LOAD-ONE-CHANGE-EX.                                   00082700
082700           EXIT.                                                 00082800
082800                                                                 00082900
082900      *---------------------------------------------------------------*00083000
083000       D100-PRINT-HEADINGS.                                       00083100
083100      *---------------------------------------------------------------*00083200
083200           MOVE  WK-C-RPT-HEAD-1       TO  WHSRPT-LINE.           00083300
083300           WRITE WHSRPT-LINE           AFTER ADVANCING TOP-OF-FORM.00083400
083400           MOVE  WS-DATE-YMD           TO  RH2-RUN-DATE.          00083500
083500           MOVE  WK-C-RPT-HEAD-2       TO  WHSRPT-LINE.           00083600
083600           WRITE WHSRPT-LINE           AFTER ADVANCING 1 LINE.    00083700
083700           MOVE  WK-C-RPT-HEAD-3       TO  WHSRPT-LINE.           00083800
083800           WRITE WHSRPT-LINE           AFTER ADVANCING 2 LINES.   00083900
083900       D100-PRINT-HEADINGS-EX.                                    00084000
084000           EXIT.                                                 00084100
084100                                                                 00084200
084200       D200-PRINT-SCOPE-DETAIL.                                   00084300
084300      *---------------------------------------------------------------*00084400
084400           MOVE   WK-C-XSCP-OUT-SCOPE-NM  TO  RD-SCOPE-NAME.      00084500
084500           IF  WK-C-MODE-INITIAL                                  00084600
084600               MOVE  "INITIAL   "  TO  RD-MODE                   00084700
084700           ELSE                                                  00084800
084800               MOVE  "INCREMENT "  TO  RD-MODE.                   00084900
084900           MOVE   WK-N-SC-PAGES           TO  RD-PAGES.           00085000
085000           MOVE   WK-N-SC-ISSUES-LOADED   TO  RD-ISSUES.          00085100
085100           MOVE   WK-N-SC-ISSUES-FILTERED TO  RD-FILTERED.        00085200
085150           MOVE   WK-N-SC-ISSUES-ERRORED  TO  RD-ERRORS.          00085250
085200           MOVE   WK-N-SC-LINKS-LOADED    TO  RD-LINKS.           00085300
085300           MOVE   WK-N-SC-CHANGES-LOADED  TO  RD-CHANGES.         00085400
085400           MOVE   WK-C-RPT-DETAIL        TO  WHSRPT-LINE.         00085500
085500           WRITE  WHSRPT-LINE            AFTER ADVANCING 1 LINE. 00085600
085600       D200-PRINT-SCOPE-DETAIL-EX.                                00085700
085700           EXIT.                                                 00085800
085800                                                                 00085900
085900       D900-PRINT-GRAND-TOTALS.                                   00086000
086000      *---------------------------------------------------------------*00086100
086100           MOVE   WK-N-GR-PAGES           TO  RG-PAGES.           00086200
086200           MOVE   WK-N-GR-ISSUES-LOADED   TO  RG-ISSUES.          00086300
086300           MOVE   WK-N-GR-ISSUES-FILTERED TO  RG-FILTERED.        00086400
086350           MOVE   WK-N-GR-ISSUES-ERRORED  TO  RG-ERRORS.          00086450
086400           MOVE   WK-N-GR-LINKS-LOADED    TO  RG-LINKS.           00086500
086500           MOVE   WK-N-GR-CHANGES-LOADED  TO  RG-CHANGES.         00086600
086600           MOVE   WK-C-RPT-GRAND         TO  WHSRPT-LINE.         00086700
086700           WRITE  WHSRPT-LINE            AFTER ADVANCING 2 LINES.00086800
086800           CLOSE  WHSRPT.                                        00086900
086900           CLOSE  WHSCHGIN.                                      00087000
087000       D900-PRINT-GRAND-TOTALS-EX.                                00087100
087100           EXIT.                                                 00087200
087200                                                                 00087300
087300      *---------------------------------------------------------------*00087400
087400       Y900-ABNORMAL-TERMINATION.                                00087500
087500      *---------------------------------------------------------------*00087600
087600           DISPLAY "JTWVEXT - ABNORMAL TERMINATION".              00087700
087700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.            00087800
087800           GOBACK.                                               00087900
087900                                                                 00088000
088000      *---------------------------------------------------------------*00088100
088100       Z000-END-PROGRAM-ROUTINE.                                 00088200
088200      *---------------------------------------------------------------*00088300
088300           DISPLAY "JTWVEXT - RUN COMPLETE - " WK-N-TOTAL-SCOPES  00088400
088400                   " SCOPES  " WK-N-TOTAL-PAGES " PAGES".         00088500
088500       Z999-END-PROGRAM-ROUTINE-EX.                               00088600
088600           EXIT.                                                 00088700
