000100      *************************                                 00000100
000200       IDENTIFICATION DIVISION.                                  00000200
000300      *************************                                 00000300
000400       PROGRAM-ID.     JTWVLOD.                                  00000400
000500       AUTHOR.         RGDALTON.                                 00000500
000600       INSTALLATION.   JTW DATA WAREHOUSE GROUP.                 00000600
000700       DATE-WRITTEN.   12 MAY 1991.                              00000700
000800       DATE-COMPILED.                                            00000800
000900       SECURITY.       CONFIDENTIAL - JTW INTERNAL USE ONLY.     00000900
001000      *                                                                *00001000
001100      *DESCRIPTION :  THIS ROUTINE OWNS EVERY WAREHOUSE TABLE LOADED   *00001100
001200      *               BY THE EXTRACT RUN.  THE CALLER PASSES ONE       *00001200
001300      *               OUTPUT ROW AT A TIME THROUGH WK-C-VLOD-RECORD,   *00001300
001400      *               TAGGED WITH THE TABLE IT TARGETS, AND WE DO      *00001400
001500      *               WHATEVER KEYED I-O THAT TABLE NEEDS - UPSERT,    *00001500
001600      *               DELETE-THEN-INSERT OR INSERT-IF-ABSENT.          *00001600
001700      *================================================================*00001700
001800      * HISTORY OF MODIFICATION:                                       *00001800
001900      *================================================================*00001900
002000      * MOD.#   INIT    DATE        DESCRIPTION                       *00002000
002100      * ------  ------  ----------  --------------------------------- *00002100
002200      * JTW0001 RGD     12/05/1991  - INITIAL VERSION                  *00002200
002300      * JTW0022 MNT     21/07/1997  - ADDED THE DELETE-THEN-INSERT      *00002300
002400      *                               REPLACE PASS FOR THE BRIDGE      *00002400
002500      *                               TABLES, DRIVEN OFF THE ISSUE     *00002500
002600      *                               FACT CALL                        *00002600
002700      * JTW0031 TQN     19/11/1998  - Y2K REVIEW - ALL TIMESTAMP AND    *00002700
002800      *                               DATE FIELDS PASSED THROUGH ARE    *00002800
002900      *                               ALREADY FULL 4-DIGIT YEAR, X(26) *00002900
003000      *                               OR X(10).  NO CHANGE REQUIRED.   *00003000
003100      * JTW0047 TQN     09/03/2002  - LINK RESOLUTION NOW SKIPS, NOT    *00003100
003200      *                               REJECTS, AN UNRESOLVED           *00003200
003300      *                               DESTINATION - MATCHES THE        *00003300
003400      *                               REVISED LINK-ROW BUSINESS RULE   *00003400
003500      *----------------------------------------------------------------*00003500
003600       EJECT                                                    00003600
003700      **********************                                   00003700
003800       ENVIRONMENT DIVISION.                                     00003800
003900      **********************                                   00003900
004000       CONFIGURATION SECTION.                                    00004000
004100       SOURCE-COMPUTER.  IBM-AS400.                               00004100
004200       OBJECT-COMPUTER.  IBM-AS400.                               00004200
004300       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.           00004300
004400                                                                 00004400
004500       INPUT-OUTPUT SECTION.                                     00004500
004600       FILE-CONTROL.                                             00004600
004700           SELECT WHSPROJ  ASSIGN TO DATABASE-WHSPROJ            00004700
004800                  ORGANIZATION      IS INDEXED                   00004800
004900                  ACCESS MODE       IS DYNAMIC                   00004900
005000                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00005000
005100                  FILE STATUS       IS WK-C-FILE-STATUS.         00005100
005200           SELECT WHSITYP  ASSIGN TO DATABASE-WHSITYP            00005200
005300                  ORGANIZATION      IS INDEXED                   00005300
005400                  ACCESS MODE       IS DYNAMIC                   00005400
005500                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00005500
005600                  FILE STATUS       IS WK-C-FILE-STATUS.         00005600
005700           SELECT WHSPRIO  ASSIGN TO DATABASE-WHSPRIO            00005700
005800                  ORGANIZATION      IS INDEXED                   00005800
005900                  ACCESS MODE       IS DYNAMIC                   00005900
006000                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00006000
006100                  FILE STATUS       IS WK-C-FILE-STATUS.         00006100
006200           SELECT WHSSTAT  ASSIGN TO DATABASE-WHSSTAT            00006200
006300                  ORGANIZATION      IS INDEXED                   00006300
006400                  ACCESS MODE       IS DYNAMIC                   00006400
006500                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00006500
006600                  FILE STATUS       IS WK-C-FILE-STATUS.         00006600
006700           SELECT WHSCOMP  ASSIGN TO DATABASE-WHSCOMP            00006700
006800                  ORGANIZATION      IS INDEXED                   00006800
006900                  ACCESS MODE       IS DYNAMIC                   00006900
007000                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00007000
007100                  FILE STATUS       IS WK-C-FILE-STATUS.         00007100
007200           SELECT WHSFIXV  ASSIGN TO DATABASE-WHSFIXV            00007200
007300                  ORGANIZATION      IS INDEXED                   00007300
007400                  ACCESS MODE       IS DYNAMIC                   00007400
007500                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00007500
007600                  FILE STATUS       IS WK-C-FILE-STATUS.         00007600
007700           SELECT WHSLABL  ASSIGN TO DATABASE-WHSLABL            00007700
007800                  ORGANIZATION      IS INDEXED                   00007800
007900                  ACCESS MODE       IS DYNAMIC                   00007900
008000                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00008000
008100                  FILE STATUS       IS WK-C-FILE-STATUS.         00008100
008200           SELECT WHSISSR  ASSIGN TO DATABASE-WHSISSR            00008200
008300                  ORGANIZATION      IS INDEXED                   00008300
008400                  ACCESS MODE       IS DYNAMIC                   00008400
008500                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00008500
008510                  ALTERNATE RECORD KEY IS ISR-ISSUE-KEY           00008510
008600                  FILE STATUS       IS WK-C-FILE-STATUS.         00008600
008700           SELECT WHSLABR  ASSIGN TO DATABASE-WHSLABR            00008700
008800                  ORGANIZATION      IS INDEXED                   00008800
008900                  ACCESS MODE       IS DYNAMIC                   00008900
009000                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00009000
009100                  WITH DUPLICATES                                00009100
009200                  FILE STATUS       IS WK-C-FILE-STATUS.         00009200
009300           SELECT WHSCMPR  ASSIGN TO DATABASE-WHSCMPR            00009300
009400                  ORGANIZATION      IS INDEXED                   00009400
009500                  ACCESS MODE       IS DYNAMIC                   00009500
009600                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00009600
009700                  WITH DUPLICATES                                00009700
009800                  FILE STATUS       IS WK-C-FILE-STATUS.         00009800
009900           SELECT WHSFXVR  ASSIGN TO DATABASE-WHSFXVR            00009900
010000                  ORGANIZATION      IS INDEXED                   00010000
010100                  ACCESS MODE       IS DYNAMIC                   00010100
010200                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00010200
010300                  WITH DUPLICATES                                00010300
010400                  FILE STATUS       IS WK-C-FILE-STATUS.         00010400
010500           SELECT WHSLNKR  ASSIGN TO DATABASE-WHSLNKR            00010500
010600                  ORGANIZATION      IS INDEXED                   00010600
010700                  ACCESS MODE       IS DYNAMIC                   00010700
010800                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00010800
010900                  FILE STATUS       IS WK-C-FILE-STATUS.         00010900
011000           SELECT WHSCHGG  ASSIGN TO DATABASE-WHSCHGG            00011000
011100                  ORGANIZATION      IS INDEXED                   00011100
011200                  ACCESS MODE       IS DYNAMIC                   00011200
011300                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00011300
011400                  FILE STATUS       IS WK-C-FILE-STATUS.         00011400
011500           SELECT WHSCHGR  ASSIGN TO DATABASE-WHSCHGR            00011500
011600                  ORGANIZATION      IS INDEXED                   00011600
011700                  ACCESS MODE       IS DYNAMIC                   00011700
011800                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00011800
011900                  FILE STATUS       IS WK-C-FILE-STATUS.         00011900
012000                                                                 00012000
012100       EJECT                                                    00012100
012200      ***************                                           00012200
012300       DATA DIVISION.                                            00012300
012400      ***************                                           00012400
012500       FILE SECTION.                                            00012500
012600      **************                                           00012600
012700       FD  WHSPROJ     LABEL RECORDS ARE OMITTED                 00012700
012800           DATA RECORD IS WHSPROJ-REC.                           00012800
012900       01  WHSPROJ-REC.       COPY DDS-ALL-FORMATS OF WHSPROJ.    00012900
013000       01  WHSPROJ-REC-1.     COPY WHSPROJ.                      00013000
013100       FD  WHSITYP     LABEL RECORDS ARE OMITTED                 00013100
013200           DATA RECORD IS WHSITYP-REC.                           00013200
013300       01  WHSITYP-REC.       COPY DDS-ALL-FORMATS OF WHSITYP.    00013300
013400       01  WHSITYP-REC-1.     COPY WHSITYP.                      00013400
013500       FD  WHSPRIO     LABEL RECORDS ARE OMITTED                 00013500
013600           DATA RECORD IS WHSPRIO-REC.                           00013600
013700       01  WHSPRIO-REC.       COPY DDS-ALL-FORMATS OF WHSPRIO.    00013700
013800       01  WHSPRIO-REC-1.     COPY WHSPRIO.                      00013800
013900       FD  WHSSTAT     LABEL RECORDS ARE OMITTED                 00013900
014000           DATA RECORD IS WHSSTAT-REC.                           00014000
014100       01  WHSSTAT-REC.       COPY DDS-ALL-FORMATS OF WHSSTAT.    00014100
014200       01  WHSSTAT-REC-1.     COPY WHSSTAT.                      00014200
014300       FD  WHSCOMP     LABEL RECORDS ARE OMITTED                 00014300
014400           DATA RECORD IS WHSCOMP-REC.                           00014400
014500       01  WHSCOMP-REC.       COPY DDS-ALL-FORMATS OF WHSCOMP.    00014500
014600       01  WHSCOMP-REC-1.     COPY WHSCOMP.                      00014600
014700       FD  WHSFIXV     LABEL RECORDS ARE OMITTED                 00014700
014800           DATA RECORD IS WHSFIXV-REC.                           00014800
014900       01  WHSFIXV-REC.       COPY DDS-ALL-FORMATS OF WHSFIXV.    00014900
015000       01  WHSFIXV-REC-1.     COPY WHSFIXV.                      00015000
015100       FD  WHSLABL     LABEL RECORDS ARE OMITTED                 00015100
015200           DATA RECORD IS WHSLABL-REC.                           00015200
015300       01  WHSLABL-REC.       COPY DDS-ALL-FORMATS OF WHSLABL.    00015300
015400       01  WHSLABL-REC-1.     COPY WHSLABL.                      00015400
015500       FD  WHSISSR     LABEL RECORDS ARE OMITTED                 00015500
015600           DATA RECORD IS WHSISSR-REC.                           00015600
015700       01  WHSISSR-REC.       COPY DDS-ALL-FORMATS OF WHSISSR.    00015700
015800       01  WHSISSR-REC-1.     COPY WHSISSR.                      00015800
015900       FD  WHSLABR     LABEL RECORDS ARE OMITTED                 00015900
016000           DATA RECORD IS WHSLABR-REC.                           00016000
016100       01  WHSLABR-REC.       COPY DDS-ALL-FORMATS OF WHSLABR.    00016100
016200       01  WHSLABR-REC-1.     COPY WHSLABR.                      00016200
016300       FD  WHSCMPR     LABEL RECORDS ARE OMITTED                 00016300
016400           DATA RECORD IS WHSCMPR-REC.                           00016400
016500       01  WHSCMPR-REC.       COPY DDS-ALL-FORMATS OF WHSCMPR.    00016500
016600       01  WHSCMPR-REC-1.     COPY WHSCMPR.                      00016600
016700       FD  WHSFXVR     LABEL RECORDS ARE OMITTED                 00016700
016800           DATA RECORD IS WHSFXVR-REC.                           00016800
016900       01  WHSFXVR-REC.       COPY DDS-ALL-FORMATS OF WHSFXVR.    00016900
017000       01  WHSFXVR-REC-1.     COPY WHSFXVR.                      00017000
017100       FD  WHSLNKR     LABEL RECORDS ARE OMITTED                 00017100
017200           DATA RECORD IS WHSLNKR-REC.                           00017200
017300       01  WHSLNKR-REC.       COPY DDS-ALL-FORMATS OF WHSLNKR.    00017300
017400       01  WHSLNKR-REC-1.     COPY WHSLNKR.                      00017400
017500       FD  WHSCHGG     LABEL RECORDS ARE OMITTED                 00017500
017600           DATA RECORD IS WHSCHGG-REC.                           00017600
017700       01  WHSCHGG-REC.       COPY DDS-ALL-FORMATS OF WHSCHGG.    00017700
017800       01  WHSCHGG-REC-1.     COPY WHSCHGG.                      00017800
017900       FD  WHSCHGR     LABEL RECORDS ARE OMITTED                 00017900
018000           DATA RECORD IS WHSCHGR-REC.                           00018000
018100       01  WHSCHGR-REC.       COPY DDS-ALL-FORMATS OF WHSCHGR.    00018100
018200       01  WHSCHGR-REC-1.     COPY WHSCHGR.                      00018200
018300                                                                 00018300
018400      *************************                                 00018400
018500       WORKING-STORAGE SECTION.                                  00018500
018600      *************************                                 00018600
018700       01  FILLER              PIC X(24)  VALUE                  00018700
018800           "** PROGRAM JTWVLOD  **".                             00018800
018900                                                                 00018900
019000      * ------------------ PROGRAM WORKING STORAGE -------------------*00019000
019100       01 WK-C-COMMON.                                           00019100
019200       COPY JTWCMWS.                                             00019200
019300                                                                 00019300
019400       01  WK-C-WORK-AREA.                                       00019400
019500           05  WK-C-FOUND-SW        PIC X(01).                   00019500
019600               88 WK-C-ROW-FOUND         VALUE "Y".               00019600
019700               88 WK-C-ROW-NOT-FOUND     VALUE "N".               00019700
019750           05  WK-C-EOF-SW          PIC X(01) VALUE "N".          00019750
019760               88 WK-C-EOF               VALUE "Y".               00019760
019800           05  WK-N-ISSUE-ID-WORK   PIC 9(09) COMP-3.             00019800
019900           05  WK-N-ISSUE-ID-WORKR REDEFINES WK-N-ISSUE-ID-WORK.  00019900
020000               10  WK-N-ISSUE-ID-DISP PIC X(04).                 00020000
020100           05  WK-C-DEST-ISSUE-KEY-WORK PIC X(12).               00020100
020200           05  WK-C-DEST-ISSUE-KEY-WORKR REDEFINES               00020200
020300                   WK-C-DEST-ISSUE-KEY-WORK.                    00020300
020400               10  WK-C-DIK-PROJECT  PIC X(08).                  00020400
020500               10  WK-C-DIK-SUFFIX   PIC X(04).                  00020500
020600           05  WK-N-ROW-LEN-WORK     PIC 9(03) COMP-3.           00020600
020700           05  WK-N-ROW-LEN-WORKR REDEFINES WK-N-ROW-LEN-WORK.    00020700
020800               10  WK-N-ROW-LEN-DISP PIC X(02).                  00020800
021000      ****************                                          00021000
021100       LINKAGE SECTION.                                          00021100
021200      ****************                                          00021200
021300              COPY VLOD.                                        00021300
021400                                                                 00021400
021500               EJECT                                             00021500
021600      ****************************************                 00021600
021700       PROCEDURE DIVISION USING WK-C-VLOD-RECORD.                 00021700
021800      ****************************************                 00021800
021900       MAIN-MODULE.                                             00021900
022000                                                                 00022000
022100           OPEN I-O WHSPROJ WHSITYP WHSPRIO WHSSTAT WHSCOMP       00022100
022200                    WHSFIXV WHSLABL WHSISSR WHSLABR WHSCMPR       00022200
022300                    WHSFXVR WHSLNKR WHSCHGG WHSCHGR.              00022300
022400                                                                 00022400
022500           EVALUATE WK-C-VLOD-FUNCTION                            00022500
022600               WHEN "PROJECT"                                    00022600
022700                   PERFORM A110-UPSERT-PROJECT                    00022700
022800                      THRU A110-UPSERT-PROJECT-EX                00022800
022900               WHEN "ISSUETYPE"                                  00022900
023000                   PERFORM A120-UPSERT-ISSUE-TYPE                 00023000
023100                      THRU A120-UPSERT-ISSUE-TYPE-EX              00023100
023200               WHEN "PRIORITY"                                   00023200
023300                   PERFORM A130-UPSERT-PRIORITY                   00023300
023400                      THRU A130-UPSERT-PRIORITY-EX                00023400
023500               WHEN "STATUS"                                     00023500
023600                   PERFORM A140-UPSERT-STATUS                     00023600
023700                      THRU A140-UPSERT-STATUS-EX                  00023700
023800               WHEN "COMPDIM"                                    00023800
023900                   PERFORM A150-UPSERT-COMPONENT-DIM               00023900
024000                      THRU A150-UPSERT-COMPONENT-DIM-EX            00024000
024100               WHEN "FIXVERDIM"                                  00024100
024200                   PERFORM A160-UPSERT-FIXVERSION-DIM              00024200
024300                      THRU A160-UPSERT-FIXVERSION-DIM-EX           00024300
024400               WHEN "LABELDIM"                                   00024400
024500                   PERFORM A170-INSERT-LABEL-DIM                  00024500
024600                      THRU A170-INSERT-LABEL-DIM-EX                00024600
024700               WHEN "ISSUE"                                      00024700
024800                   PERFORM A200-UPSERT-ISSUE-FACT                 00024800
024900                      THRU A299-UPSERT-ISSUE-FACT-EX               00024900
025000               WHEN "LABEL"                                      00025000
025100                   PERFORM A310-INSERT-LABEL-BRIDGE                00025100
025200                      THRU A310-INSERT-LABEL-BRIDGE-EX             00025200
025300               WHEN "COMPONENT"                                  00025300
025400                   PERFORM A320-INSERT-COMPONENT-BRIDGE            00025400
025500                      THRU A320-INSERT-COMPONENT-BRIDGE-EX         00025500
025600               WHEN "FIXVERSION"                                 00025600
025700                   PERFORM A330-INSERT-FIXVERSION-BRIDGE           00025700
025800                      THRU A330-INSERT-FIXVERSION-BRIDGE-EX        00025800
025900               WHEN "LINK"                                       00025900
026000                   PERFORM A400-RESOLVE-AND-INSERT-LINK            00026000
026100                      THRU A499-RESOLVE-AND-INSERT-LINK-EX         00026100
026200               WHEN "CHGGROUP"                                   00026200
026300                   PERFORM A500-UPSERT-CHANGE-GROUP                00026300
026400                      THRU A500-UPSERT-CHANGE-GROUP-EX             00026400
026500               WHEN "CHGITEM"                                    00026500
026600                   PERFORM A510-UPSERT-CHANGE-ITEM                 00026600
026700                      THRU A599-UPSERT-CHANGE-ITEM-EX              00026700
026800               WHEN OTHER                                        00026800
026900                   GO TO Y900-ABNORMAL-TERMINATION.               00026900
027000                                                                 00027000
027100           CLOSE WHSPROJ WHSITYP WHSPRIO WHSSTAT WHSCOMP          00027100
027200                 WHSFIXV WHSLABL WHSISSR WHSLABR WHSCMPR          00027200
027300                 WHSFXVR WHSLNKR WHSCHGG WHSCHGR.                 00027300
027400           PERFORM Z000-END-PROGRAM-ROUTINE                      00027400
027500              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00027500
027600           EXIT PROGRAM.                                        00027600
027700                                                                 00027700
027800      *---------------------------------------------------------------*00027800
027900      * DIMENSION UPSERTS - RULE 1, SKIPPED WHEN THE ID/PROJECT ID    *00027900
028000      * IS ABSENT.  THE CALLER (JTWVXFM/JTWVEXT) ENFORCES THE SKIP    *00028000
028100      * BY SIMPLY NOT CALLING US FOR A ZERO ID, SO EVERY ROW WE SEE   *00028100
028200      * HERE IS ALREADY KNOWN GOOD.                                  *00028200
028300      *---------------------------------------------------------------*00028300
028400       A110-UPSERT-PROJECT.                                       00028400
028500           MOVE  WK-C-VLOD-ROW-BUFFER (1:50)  TO  WHSPROJ-REC-1.   00028500
028600           READ  WHSPROJ KEY IS EXTERNALLY-DESCRIBED-KEY.         00028600
028700           IF  WK-C-SUCCESSFUL                                   00028700
028800               REWRITE WHSPROJ-REC-1                              00028800
028900               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00028900
029000           ELSE IF WK-C-RECORD-NOT-FOUND                          00029000
029100               WRITE WHSPROJ-REC-1                                00029100
029200               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00029200
029300           ELSE                                                  00029300
029400               GO TO Y900-ABNORMAL-TERMINATION.                  00029400
029500       A110-UPSERT-PROJECT-EX.                                    00029500
029600           EXIT.                                                 00029600
029700                                                                 00029700
029800       A120-UPSERT-ISSUE-TYPE.                                    00029800
029900           MOVE  WK-C-VLOD-ROW-BUFFER (1:30)  TO  WHSITYP-REC-1.   00029900
030000           READ  WHSITYP KEY IS EXTERNALLY-DESCRIBED-KEY.         00030000
030100           IF  WK-C-SUCCESSFUL                                   00030100
030200               REWRITE WHSITYP-REC-1                              00030200
030300               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00030300
030400           ELSE IF WK-C-RECORD-NOT-FOUND                          00030400
030500               WRITE WHSITYP-REC-1                                00030500
030600               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00030600
030700           ELSE                                                  00030700
030800               GO TO Y900-ABNORMAL-TERMINATION.                  00030800
030900       A120-UPSERT-ISSUE-TYPE-EX.                                 00030900
031000           EXIT.                                                 00031000
031100                                                                 00031100
031200       A130-UPSERT-PRIORITY.                                     00031200
031300           MOVE  WK-C-VLOD-ROW-BUFFER (1:30)  TO  WHSPRIO-REC-1.   00031300
031400           READ  WHSPRIO KEY IS EXTERNALLY-DESCRIBED-KEY.         00031400
031500           IF  WK-C-SUCCESSFUL                                   00031500
031600               REWRITE WHSPRIO-REC-1                              00031600
031700               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00031700
031800           ELSE IF WK-C-RECORD-NOT-FOUND                          00031800
031900               WRITE WHSPRIO-REC-1                                00031900
032000               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00032000
032100           ELSE                                                  00032100
032200               GO TO Y900-ABNORMAL-TERMINATION.                  00032200
032300       A130-UPSERT-PRIORITY-EX.                                   00032300
032400           EXIT.                                                 00032400
032500                                                                 00032500
032600       A140-UPSERT-STATUS.                                       00032600
032700           MOVE  WK-C-VLOD-ROW-BUFFER (1:30)  TO  WHSSTAT-REC-1.   00032700
032800           READ  WHSSTAT KEY IS EXTERNALLY-DESCRIBED-KEY.         00032800
032900           IF  WK-C-SUCCESSFUL                                   00032900
033000               REWRITE WHSSTAT-REC-1                              00033000
033100               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00033100
033200           ELSE IF WK-C-RECORD-NOT-FOUND                          00033200
033300               WRITE WHSSTAT-REC-1                                00033300
033400               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00033400
033500           ELSE                                                  00033500
033600               GO TO Y900-ABNORMAL-TERMINATION.                  00033600
033700       A140-UPSERT-STATUS-EX.                                    00033700
033800           EXIT.                                                 00033800
033900                                                                 00033900
034000       A150-UPSERT-COMPONENT-DIM.                                 00034000
034100           MOVE  WK-C-VLOD-ROW-BUFFER (1:30)  TO  WHSCOMP-REC-1.   00034100
034200           READ  WHSCOMP KEY IS EXTERNALLY-DESCRIBED-KEY.         00034200
034300           IF  WK-C-SUCCESSFUL                                   00034300
034400               REWRITE WHSCOMP-REC-1                              00034400
034500               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00034500
034600           ELSE IF WK-C-RECORD-NOT-FOUND                          00034600
034700               WRITE WHSCOMP-REC-1                                00034700
034800               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00034800
034900           ELSE                                                  00034900
035000               GO TO Y900-ABNORMAL-TERMINATION.                  00035000
035100       A150-UPSERT-COMPONENT-DIM-EX.                              00035100
035200           EXIT.                                                 00035200
035300                                                                 00035300
035400       A160-UPSERT-FIXVERSION-DIM.                                00035400
035500           MOVE  WK-C-VLOD-ROW-BUFFER (1:40)  TO  WHSFIXV-REC-1.   00035500
035600           READ  WHSFIXV KEY IS EXTERNALLY-DESCRIBED-KEY.         00035600
035700           IF  WK-C-SUCCESSFUL                                   00035700
035800               REWRITE WHSFIXV-REC-1                              00035800
035900               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00035900
036000           ELSE IF WK-C-RECORD-NOT-FOUND                          00036000
036100               WRITE WHSFIXV-REC-1                                00036100
036200               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00036200
036300           ELSE                                                  00036300
036400               GO TO Y900-ABNORMAL-TERMINATION.                  00036400
036500       A160-UPSERT-FIXVERSION-DIM-EX.                             00036500
036600           EXIT.                                                 00036600
036700                                                                 00036700
036800      * JTW0001 - LABEL DIMENSION HAS NO UPDATE CASE, A LABEL TEXT    *00036800
036900      * NEVER CHANGES ONCE SEEN - INSERT-IF-ABSENT ONLY.              *00036900
037000       A170-INSERT-LABEL-DIM.                                     00037000
037100           MOVE  WK-C-VLOD-ROW-BUFFER (1:20)  TO  WHSLABL-REC-1.   00037100
037200           READ  WHSLABL KEY IS EXTERNALLY-DESCRIBED-KEY.         00037200
037300           IF  WK-C-RECORD-NOT-FOUND                              00037300
037400               WRITE WHSLABL-REC-1                                00037400
037500               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00037500
037600           ELSE IF NOT WK-C-SUCCESSFUL                            00037600
037700               GO TO Y900-ABNORMAL-TERMINATION.                  00037700
037800       A170-INSERT-LABEL-DIM-EX.                                  00037800
037900           EXIT.                                                 00037900
038000                                                                 00038000
038100      *---------------------------------------------------------------*00038100
038200      * ISSUE FACT - RULE 2.  UPSERT THE SNAPSHOT, THEN DELETE EVERY  *00038200
038300      * EXISTING BRIDGE ROW FOR THIS ISSUE ID SO THE A31x/A32x/A33x   *00038300
038400      * CALLS THAT FOLLOW CAN RE-INSERT FROM A CLEAN SLATE.           *00038400
038500      *---------------------------------------------------------------*00038500
038600       A200-UPSERT-ISSUE-FACT.                                    00038600
038700           MOVE  WK-C-VLOD-ROW-BUFFER          TO  WHSISSR-REC-1.   00038700
038900           READ  WHSISSR KEY IS EXTERNALLY-DESCRIBED-KEY.        00038900
039000           IF  WK-C-SUCCESSFUL                                   00039000
039100               REWRITE WHSISSR-REC-1                             00039100
039200               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00039200
039300           ELSE IF WK-C-RECORD-NOT-FOUND                         00039300
039400               WRITE WHSISSR-REC-1                                00039400
039500               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00039500
039600           ELSE                                                  00039600
039700               GO TO Y900-ABNORMAL-TERMINATION.                  00039700
039800                                                                 00039800
039900           PERFORM B100-DELETE-BRIDGE-ROWS                       00039900
040000              THRU B199-DELETE-BRIDGE-ROWS-EX.                   00040000
040100       A299-UPSERT-ISSUE-FACT-EX.                                00040100
040200           EXIT.                                                 00040200
040300                                                                 00040300
040400      *---------------------------------------------------------------*00040400
040500       B100-DELETE-BRIDGE-ROWS.                                   00040500
040600      *---------------------------------------------------------------*00040600
040700           MOVE   WK-C-VLOD-ISSUE-ID-KEY     TO  LBR-ISSUE-ID.    00040700
040800           START  WHSLABR KEY IS = EXTERNALLY-DESCRIBED-KEY       00040800
040900               INVALID KEY NEXT SENTENCE.                        00040900
041000           PERFORM B110-DELETE-LABEL-LOOP                        00041000
041100              THRU B110-DELETE-LABEL-LOOP-EX                     00041100
041200               UNTIL WK-C-EOF.                                   00041200
041300           MOVE   "N"                        TO  WK-C-EOF-SW.    00041300
041400                                                                 00041400
041500           MOVE   WK-C-VLOD-ISSUE-ID-KEY     TO  CMR-ISSUE-ID.    00041500
041600           START  WHSCMPR KEY IS = EXTERNALLY-DESCRIBED-KEY       00041600
041700               INVALID KEY NEXT SENTENCE.                        00041700
041800           PERFORM B120-DELETE-COMPONENT-LOOP                     00041800
041900              THRU B120-DELETE-COMPONENT-LOOP-EX                  00041900
042000               UNTIL WK-C-EOF.                                   00042000
042100           MOVE   "N"                        TO  WK-C-EOF-SW.    00042100
042200                                                                 00042200
042300           MOVE   WK-C-VLOD-ISSUE-ID-KEY     TO  FXR-ISSUE-ID.    00042300
042400           START  WHSFXVR KEY IS = EXTERNALLY-DESCRIBED-KEY       00042400
042500               INVALID KEY NEXT SENTENCE.                        00042500
042600           PERFORM B130-DELETE-FIXVERSION-LOOP                   00042600
042700              THRU B130-DELETE-FIXVERSION-LOOP-EX                00042700
042800               UNTIL WK-C-EOF.                                   00042800
042900           MOVE   "N"                        TO  WK-C-EOF-SW.    00042900
043000       B199-DELETE-BRIDGE-ROWS-EX.                                00043000
043100           EXIT.                                                 00043100
043200                                                                 00043200
043300       B110-DELETE-LABEL-LOOP.                                   00043300
043400           READ  WHSLABR NEXT RECORD                             00043400
043500               AT END  MOVE "Y" TO WK-C-EOF-SW                   00043500
043600               GO TO B110-DELETE-LABEL-LOOP-EX.                  00043600
043700           IF  LBR-ISSUE-ID NOT = WK-C-VLOD-ISSUE-ID-KEY          00043700
043800               MOVE "Y" TO WK-C-EOF-SW                           00043800
043900               GO TO B110-DELETE-LABEL-LOOP-EX.                  00043900
044000           DELETE WHSLABR RECORD.                                00044000
044100           ADD 1 TO WK-C-VLOD-DELETED-CT.                        00044100
044200       B110-DELETE-LABEL-LOOP-EX.                                 00044200
044300           EXIT.                                                 00044300
044400                                                                 00044400
044500       B120-DELETE-COMPONENT-LOOP.                               00044500
044600           READ  WHSCMPR NEXT RECORD                             00044600
044700               AT END  MOVE "Y" TO WK-C-EOF-SW                    00044700
044800               GO TO B120-DELETE-COMPONENT-LOOP-EX.               00044800
044900           IF  CMR-ISSUE-ID NOT = WK-C-VLOD-ISSUE-ID-KEY          00044900
045000               MOVE "Y" TO WK-C-EOF-SW                           00045000
045100               GO TO B120-DELETE-COMPONENT-LOOP-EX.               00045100
045200           DELETE WHSCMPR RECORD.                                00045200
045300           ADD 1 TO WK-C-VLOD-DELETED-CT.                        00045300
045400       B120-DELETE-COMPONENT-LOOP-EX.                             00045400
045500           EXIT.                                                 00045500
045600                                                                 00045600
045700       B130-DELETE-FIXVERSION-LOOP.                              00045700
045800           READ  WHSFXVR NEXT RECORD                             00045800
045900               AT END  MOVE "Y" TO WK-C-EOF-SW                   00045900
046000               GO TO B130-DELETE-FIXVERSION-LOOP-EX.              00046000
046100           IF  FXR-ISSUE-ID NOT = WK-C-VLOD-ISSUE-ID-KEY          00046100
046200               MOVE "Y" TO WK-C-EOF-SW                           00046200
046300               GO TO B130-DELETE-FIXVERSION-LOOP-EX.              00046300
046400           DELETE WHSFXVR RECORD.                                00046400
046500           ADD 1 TO WK-C-VLOD-DELETED-CT.                        00046500
046600       B130-DELETE-FIXVERSION-LOOP-EX.                            00046600
046700           EXIT.                                                 00046700
046800                                                                 00046800
046900      *---------------------------------------------------------------*00046900
046920      * BRIDGE RE-INSERTS - COMPONENT/FIX-VERSION ROWS WITH AN ABSENT *00046920
047000      * COMPONENT/VERSION OR PROJECT ID ARE DROPPED BY THE CALLER     *00047000
047100      * (JTWVXFM) BEFORE WE EVER SEE THEM.                            *00047100
047200      *---------------------------------------------------------------*00047200
047300       A310-INSERT-LABEL-BRIDGE.                                  00047300
047400           MOVE  WK-C-VLOD-ROW-BUFFER (1:30)  TO  WHSLABR-REC-1.   00047400
047500           WRITE WHSLABR-REC-1.                                  00047500
047600           IF  WK-C-SUCCESSFUL                                   00047600
047700               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00047700
047800           ELSE                                                  00047800
047900               ADD 1 TO WK-C-VLOD-REJECTED-CT.                   00047900
048000       A310-INSERT-LABEL-BRIDGE-EX.                               00048000
048100           EXIT.                                                 00048100
048200                                                                 00048200
048300       A320-INSERT-COMPONENT-BRIDGE.                              00048300
048400           MOVE  WK-C-VLOD-ROW-BUFFER (1:50)  TO  WHSCMPR-REC-1.   00048400
048500           WRITE WHSCMPR-REC-1.                                  00048500
048600           IF  WK-C-SUCCESSFUL                                   00048600
048700               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00048700
048800           ELSE                                                  00048800
048900               ADD 1 TO WK-C-VLOD-REJECTED-CT.                   00048900
049000       A320-INSERT-COMPONENT-BRIDGE-EX.                           00049000
049100           EXIT.                                                 00049100
049200                                                                 00049200
049300       A330-INSERT-FIXVERSION-BRIDGE.                             00049300
049400           MOVE  WK-C-VLOD-ROW-BUFFER (1:60)  TO  WHSFXVR-REC-1.   00049400
049500           WRITE WHSFXVR-REC-1.                                  00049500
049600           IF  WK-C-SUCCESSFUL                                   00049600
049700               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00049700
049800           ELSE                                                  00049800
049900               ADD 1 TO WK-C-VLOD-REJECTED-CT.                   00049900
050000       A330-INSERT-FIXVERSION-BRIDGE-EX.                          00050000
050100           EXIT.                                                 00050100
050200                                                                 00050200
050300      *---------------------------------------------------------------*00050300
050400      * LINK RESOLUTION - RULE 3.  THE DESTINATION KEY ARRIVES IN THE *00050400
050500      * ROW BUFFER; WE LOOK IT UP AGAINST THE ISSUE FACT'S ALTERNATE  *00050500
050600      * KEY AND STAMP THE RESOLVED ID BACK IN BEFORE WRITING.  A MISS *00050600
050700      * IS NOT AN ERROR - JTW0047 - THE ROW IS SIMPLY SKIPPED.        *00050700
050800      *---------------------------------------------------------------*00050800
050900       A400-RESOLVE-AND-INSERT-LINK.                              00050900
051000           MOVE  WK-C-VLOD-ROW-BUFFER (1:70)  TO  WHSLNKR-REC-1.   00051000
051100           MOVE  LNR-DEST-ISSUE-KEY           TO                 00051100
051200                 WK-C-DEST-ISSUE-KEY-WORK.                        00051200
051300           MOVE  SPACES                       TO  WHSISSR-REC-1.  00051300
051400           MOVE  WK-C-DEST-ISSUE-KEY-WORK      TO  ISR-ISSUE-KEY. 00051400
051500           READ  WHSISSR KEY IS ISR-ISSUE-KEY.                   00051500
051600           IF  NOT WK-C-SUCCESSFUL                                00051600
051700               ADD 1 TO WK-C-VLOD-REJECTED-CT                     00051700
051800               GO TO A499-RESOLVE-AND-INSERT-LINK-EX.             00051800
051900           MOVE  ISR-ISSUE-ID                 TO  LNR-DEST-ISSUE-ID.00051900
052000           WRITE WHSLNKR-REC-1.                                  00052000
052100           IF  WK-C-SUCCESSFUL                                   00052100
052200               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00052200
052300           ELSE                                                  00052300
052400      * JTW0047 - STATUS 22, DUPLICATE KEY - LINK ALREADY LOADED.      *00052400
052500               ADD 1 TO WK-C-VLOD-REJECTED-CT.                   00052500
052600       A499-RESOLVE-AND-INSERT-LINK-EX.                           00052600
052700           EXIT.                                                 00052700
052800                                                                 00052800
052900      *---------------------------------------------------------------*00052900
053000      * CHANGE-GROUP / CHANGE-ITEM UPSERTS - RULE 4.                  *00053000
053100      *---------------------------------------------------------------*00053100
053200       A500-UPSERT-CHANGE-GROUP.                                  00053200
053300           MOVE  WK-C-VLOD-ROW-BUFFER (1:60)  TO  WHSCHGG-REC-1.   00053300
053400           READ  WHSCHGG KEY IS EXTERNALLY-DESCRIBED-KEY.        00053400
053500           IF  WK-C-SUCCESSFUL                                   00053500
053600               REWRITE WHSCHGG-REC-1                              00053600
053700               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00053700
053800           ELSE IF WK-C-RECORD-NOT-FOUND                          00053800
053900               WRITE WHSCHGG-REC-1                                00053900
054000               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00054000
054100           ELSE                                                  00054100
054200               GO TO Y900-ABNORMAL-TERMINATION.                  00054200
054300       A500-UPSERT-CHANGE-GROUP-EX.                               00054300
054400           EXIT.                                                 00054400
054500                                                                 00054500
054600       A510-UPSERT-CHANGE-ITEM.                                  00054600
054700           MOVE  WK-C-VLOD-ROW-BUFFER (1:200) TO  WHSCHGR-REC-1.   00054700
054800           READ  WHSCHGR KEY IS EXTERNALLY-DESCRIBED-KEY.        00054800
054900           IF  WK-C-SUCCESSFUL                                   00054900
055000               REWRITE WHSCHGR-REC-1                              00055000
055100               ADD 1 TO WK-C-VLOD-UPDATED-CT                      00055100
055200           ELSE IF WK-C-RECORD-NOT-FOUND                         00055200
055300               WRITE WHSCHGR-REC-1                                00055300
055400               ADD 1 TO WK-C-VLOD-INSERTED-CT                     00055400
055500           ELSE                                                  00055500
055600               GO TO Y900-ABNORMAL-TERMINATION.                  00055600
055700       A599-UPSERT-CHANGE-ITEM-EX.                                00055700
055800           EXIT.                                                 00055800
055900                                                                 00055900
056000      *---------------------------------------------------------------*00056000
056100       Y900-ABNORMAL-TERMINATION.                                00056100
056200      *---------------------------------------------------------------*00056200
056300           MOVE    "COM0207"           TO    WK-C-VLOD-ERROR-CD.  00056300
056400           MOVE    WK-C-VLOD-FUNCTION  TO    WK-C-VLOD-FILE.     00056400
056500           MOVE    WK-C-FILE-STATUS    TO    WK-C-VLOD-FS.        00056500
056600           DISPLAY "JTWVLOD - ABNORMAL TERMINATION".              00056600
056700           EXIT PROGRAM.                                        00056700
056800                                                                 00056800
056900      *---------------------------------------------------------------*00056900
057000       Z000-END-PROGRAM-ROUTINE.                                 00057000
057100      *---------------------------------------------------------------*00057100
057200           MOVE    "00000"             TO  WK-C-VLOD-ERROR-CD.    00057200
057300       Z999-END-PROGRAM-ROUTINE-EX.                               00057300
057400           EXIT.                                                 00057400
