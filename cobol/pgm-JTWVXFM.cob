000100       IDENTIFICATION DIVISION.                                  00000100
000200       PROGRAM-ID.      JTWVXFM.                                 00000200
000300       AUTHOR.          RGDALTON.                                00000300
000400       INSTALLATION.    JTW DATA WAREHOUSE GROUP.                00000400
000500       DATE-WRITTEN.    12 MAY 1991.                             00000500
000600       DATE-COMPILED.                                            00000600
000700       SECURITY.        CONFIDENTIAL - JTW INTERNAL USE ONLY.    00000700
000800      *----------------------------------------------------------------*00000800
000900      *DESCRIPTION : TRANSFORM SUBROUTINE - FLATTENS ONE ISSUE-IN     *00000900
001000      *              ROW (CARRYING ITS LABEL/COMPONENT/FIXVERSION/    *00001000
001100      *              LINK ARRAYS) PLUS ITS MATCHING CHANGE-IN ROWS    *00001100
001200      *              INTO AN ISSUE-ROW AND THE CHILD ROW TABLES THAT  *00001200
001300      *              JTWVLOD WILL UPSERT INTO THE WAREHOUSE.          *00001300
001400      *              THIS ROUTINE IS CALLED BY JTWVEXT PGM.           *00001400
001500      *----------------------------------------------------------------*00001500
001600      * HISTORY OF MODIFICATION:                                      *00001600
001700      *----------------------------------------------------------------*00001700
001800      * MOD.#   INIT    DATE        DESCRIPTION                       *00001800
001900      * ------  ------  ----------  --------------------------------- *00001900
002000      * JTW0001 RGD     12/05/1991  - INITIAL VERSION                 *00002000
002100      * JTW0009 RGD     03/11/1992  - CAPPED CHANGE SLOTS AT 30 AFTER  *00002100
002200      *                               A HISTORY-HEAVY ISSUE OVERRAN    *00002200
002300      *                               THE ORIGINAL TABLE OF 10         *00002300
002400      * JTW0014 MNT     19/11/1996  - CORRECTED DUE-DATE MOVE WHEN THE  *00002400
002500      *                               ISSUE-IN FIELD WAS ALL SPACES     *00002500
002600      * JTW0027 PQS     04/02/1999  - Y2K REMEDIATION - CENTURY IS NOW  *00002600
002700      *                               CARRIED IN EVERY DATE/TIME FIELD  *00002700
002800      *                               SO NO WINDOWING LOGIC IS NEEDED   *00002800
002900      * JTW0041 MNT     17/09/2001  - FIX: COMPONENT NAME TRUNCATED AT   *00002900
003000      *                               20 BYTES PER THE WHSCMPR LAYOUT   *00003000
003050      * JTW0065 TQN     21/06/2008  - LINK TYPE KEY NO LONGER SHIPS A    *00003050
003060      *                               BARE ZERO WHEN THE SOURCE SENDS   *00003060
003070      *                               NO TYPE ID - A420 NOW DERIVES A    *00003070
003080      *                               SURROGATE KEY FROM THE TYPE NAME.  *00003080
003100      *----------------------------------------------------------------*00003100
003200               EJECT
003300      ********************                                      00003300
003400       ENVIRONMENT DIVISION.                                     00003400
003500      ********************                                      00003500
003600       CONFIGURATION SECTION.                                    00003600
003700       SOURCE-COMPUTER. IBM-AS400.                                00003700
003800       OBJECT-COMPUTER. IBM-AS400.                                00003800
003900       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA               00003900
004000              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.                  00004000
004100       INPUT-OUTPUT SECTION.                                     00004100
004200       FILE-CONTROL.                                             00004200
004300      ***************                                           00004300
004400       DATA DIVISION.                                            00004400
004500      ***************                                           00004500
004600       FILE SECTION.                                             00004600
004700      ***************                                           00004700
004800       WORKING-STORAGE SECTION.                                  00004800
004900      ************************                                  00004900
005000       01 FILLER               PIC X(24) VALUE                   00005000
005100              "** PROGRAM JTWVXFM **".                           00005100
005200                                                                 00005200
005300      * ---------------- PROGRAM WORKING STORAGE -----------------*00005300
005400       01 WK-C-COMMON.                                           00005400
005500              COPY JTWCMWS.                                      00005500
005600                                                                 00005600
005700       01 WK-C-WORK-AREA.                                        00005700
005800           05 WK-N-SUB-1            PIC 9(02) COMP-3.             00005800
005900           05 WK-N-SUB-2            PIC 9(02) COMP-3.             00005900
006000           05 WK-N-CHG-SUB          PIC 9(02) COMP-3.             00006000
006100           05 WK-C-ISSUE-ROW        PIC X(250).                  00006100
006200           05 WK-C-ISSUE-ROWR REDEFINES WK-C-ISSUE-ROW.           00006200
006300               COPY WHSISSR.                                      00006300
006400           05 WK-C-LABEL-ROW        PIC X(30).                   00006400
006500           05 WK-C-LABEL-ROWR REDEFINES WK-C-LABEL-ROW.           00006500
006600               COPY WHSLABR.                                      00006600
006700           05 WK-C-COMP-ROW         PIC X(50).                   00006700
006800           05 WK-C-COMP-ROWR REDEFINES WK-C-COMP-ROW.             00006800
006900               COPY WHSCMPR.                                      00006900
007000           05 WK-C-FXVR-ROW         PIC X(60).                   00007000
007100           05 WK-C-FXVR-ROWR REDEFINES WK-C-FXVR-ROW.             00007100
007200               COPY WHSFXVR.                                      00007200
007300           05 WK-C-LINK-ROW         PIC X(70).                   00007300
007400           05 WK-C-LINK-ROWR REDEFINES WK-C-LINK-ROW.             00007400
007500               COPY WHSLNKR.                                      00007500
007600           05 WK-C-CHGG-ROW         PIC X(60).                   00007600
007700           05 WK-C-CHGG-ROWR REDEFINES WK-C-CHGG-ROW.             00007700
007800               COPY WHSCHGG.                                      00007800
007900           05 WK-C-CHGR-ROW         PIC X(200).                  00007900
008000           05 WK-C-CHGR-ROWR REDEFINES WK-C-CHGR-ROW.             00008000
008100               COPY WHSCHGR.                                      00008100
008105      *        JTW0065 - TYPE-NAME-TO-NUMBER TABLE FOR THE LINK-  00008105
008110      *        TYPE KEY FALLBACK (LNR-LINK-TYPE-KEY IS NUMERIC,   00008110
008115      *        BUT THE ONLY THING LEFT WHEN THE SOURCE SYSTEM     00008115
008120      *        SENDS NO TYPE ID IS THE TYPE NAME).                00008120
008125       01 WK-C-LKH-AREA.                                          00008125
008130           05 WK-C-LKH-ALPHABET     PIC X(36) VALUE                00008130
008135               "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".             00008135
008140           05 WK-C-LKH-ALPHABETR REDEFINES WK-C-LKH-ALPHABET.      00008140
008145               10 WK-C-LKH-CHAR     PIC X(01)  OCCURS 36            00008145
008150                                     INDEXED BY WK-X-LKH-IX.        00008150
008155           05 WK-N-LKH-POS-IX       PIC 9(02) COMP-3.               00008155
008160           05 WK-N-LKH-ACCUM        PIC 9(09) COMP-3.               00008160
008165           05 WK-N-LKH-WEIGHT       PIC 9(03) COMP-3.               00008165
008200                                                                 00008200
008300       LINKAGE SECTION.                                          00008300
008400      *****************                                         00008400
008500       COPY VXFM.                                                00008500
008600               EJECT                                             00008600
008700      ********************************************              00008700
008800       PROCEDURE DIVISION USING WK-C-VXFM-RECORD.                 00008800
008900      ********************************************              00008900
009000       MAIN-MODULE.                                              00009000
009100           PERFORM A000-BUILD-ISSUE-ROW                          00009100
009200              THRU A099-BUILD-ISSUE-ROW-EX.                      00009200
009300           PERFORM A100-BUILD-LABEL-ROWS                         00009300
009400              THRU A199-BUILD-LABEL-ROWS-EX.                     00009400
009500           PERFORM A200-BUILD-COMPONENT-ROWS                     00009500
009600              THRU A299-BUILD-COMPONENT-ROWS-EX.                 00009600
009700           PERFORM A300-BUILD-FIXVERSION-ROWS                    00009700
009800              THRU A399-BUILD-FIXVERSION-ROWS-EX.                00009800
009900           PERFORM A400-BUILD-LINK-ROWS                          00009900
010000              THRU A499-BUILD-LINK-ROWS-EX.                      00010000
010100           PERFORM A500-COLLECT-CHANGES                          00010100
010200              THRU A599-COLLECT-CHANGES-EX.                      00010200
010300           PERFORM Z000-END-PROGRAM-ROUTINE                      00010300
010400              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00010400
010500           EXIT PROGRAM.                                        00010500
010600                                                                 00010600
010700      *---------------------------------------------------------------*00010700
010800       A000-BUILD-ISSUE-ROW.                                     00010800
010900      *---------------------------------------------------------------*00010900
011000           INITIALIZE WK-C-ISSUE-ROWR.                           00011000
011100           MOVE    WK-C-VXFM-ISSUE-ID      TO  ISR-ISSUE-ID.      00011100
011200           MOVE    WK-C-VXFM-ISSUE-KEY     TO  ISR-ISSUE-KEY.     00011200
011300           MOVE    WK-C-VXFM-PROJECT-ID    TO  ISR-PROJECT-ID.    00011300
011400           MOVE    WK-C-VXFM-ISSUE-TYPE-ID TO  ISR-TYPE-ID.       00011400
011500           MOVE    WK-C-VXFM-STATUS-ID     TO  ISR-STATUS-ID.     00011500
011600           MOVE    WK-C-VXFM-PRIORITY-ID   TO  ISR-PRIORITY-ID.   00011600
011700           MOVE    WK-C-VXFM-ASSIGNEE-ID   TO  ISR-ASSIGNEE-ID.   00011700
011800           MOVE    WK-C-VXFM-REPORTER-ID   TO  ISR-REPORTER-ID.   00011800
011900           MOVE    WK-C-VXFM-SUMMARY       TO  ISR-SUMMARY.       00011900
012000           MOVE    WK-C-VXFM-CREATED-TS    TO  ISR-CREATED-TS.    00012000
012100           MOVE    WK-C-VXFM-UPDATED-TS    TO  ISR-UPDATED-TS.    00012100
012200           MOVE    WK-C-VXFM-RESOLVED-TS   TO  ISR-RESOLVED-TS.   00012200
012300      * JTW0014 - SPACE DUE DATE IS LEFT AS SPACES, NOT A FORCED ZERO *00012300
012400           IF  WK-C-VXFM-DUE-DATE NOT = SPACES                    00012400
012500               MOVE WK-C-VXFM-DUE-DATE     TO  ISR-DUE-DATE       00012500
012600           ELSE                                                  00012600
012700               MOVE SPACES                 TO  ISR-DUE-DATE.      00012700
012800           MOVE    WK-C-ISSUE-ROW          TO                    00012800
012900                   WK-C-VXFM-OUT-ISSUE-ROW.                       00012900
013000       A099-BUILD-ISSUE-ROW-EX.                                  00013000
013100           EXIT.                                                 00013100
013200                                                                 00013200
013300      *---------------------------------------------------------------*00013300
013400       A100-BUILD-LABEL-ROWS.                                    00013400
013500      *---------------------------------------------------------------*00013500
013600           MOVE  ZERO  TO  WK-N-SUB-1.                            00013600
013700           MOVE  ZERO  TO  WK-C-VXFM-OUT-LABEL-CT.                00013700
013800           IF  WK-C-VXFM-LABEL-CT = ZERO                          00013800
013900               GO TO A199-BUILD-LABEL-ROWS-EX.                    00013900
014000       A110-LABEL-LOOP.                                          00014000
014100           ADD  1  TO  WK-N-SUB-1.                                00014100
014200           IF  WK-N-SUB-1 > WK-C-VXFM-LABEL-CT                    00014200
014300               GO TO A199-BUILD-LABEL-ROWS-EX.                    00014300
014400           INITIALIZE WK-C-LABEL-ROWR.                            00014400
014500           MOVE  WK-C-VXFM-ISSUE-ID            TO  LBR-ISSUE-ID.  00014500
014600           MOVE  WK-C-VXFM-LABEL-TXT (WK-N-SUB-1) TO LBR-LABEL.   00014600
014700           ADD   1  TO  WK-C-VXFM-OUT-LABEL-CT.                   00014700
014800           MOVE  WK-C-LABEL-ROW  TO                               00014800
014900               WK-C-VXFM-OUT-LABEL-ROW (WK-C-VXFM-OUT-LABEL-CT).   00014900
015000           GO TO A110-LABEL-LOOP.                                 00015000
015100       A199-BUILD-LABEL-ROWS-EX.                                  00015100
015200           EXIT.                                                 00015200
015300                                                                 00015300
015400      *---------------------------------------------------------------*00015400
015500       A200-BUILD-COMPONENT-ROWS.                                 00015500
015600      *---------------------------------------------------------------*00015600
015700           MOVE  ZERO  TO  WK-N-SUB-1.                            00015700
015800           MOVE  ZERO  TO  WK-C-VXFM-OUT-COMP-CT.                 00015800
015900           IF  WK-C-VXFM-COMPONENT-CT = ZERO                      00015900
016000               GO TO A299-BUILD-COMPONENT-ROWS-EX.                00016000
016100       A210-COMPONENT-LOOP.                                      00016100
016200           ADD  1  TO  WK-N-SUB-1.                                00016200
016300           IF  WK-N-SUB-1 > WK-C-VXFM-COMPONENT-CT                00016300
016400               GO TO A299-BUILD-COMPONENT-ROWS-EX.                00016400
016500           INITIALIZE WK-C-COMP-ROWR.                             00016500
016600           MOVE  WK-C-VXFM-ISSUE-ID              TO  CMR-ISSUE-ID.00016600
016700           MOVE  WK-C-VXFM-COMP-ID (WK-N-SUB-1)  TO  CMR-COMPONENT-ID.00016700
016800      * JTW0041 - NAME TRUNCATES TO 20 BYTES, THE WHSCMPR WIDTH   *00016800
016900           MOVE  WK-C-VXFM-COMP-NAME (WK-N-SUB-1) TO  CMR-NAME.    00016900
017000           MOVE  WK-C-VXFM-PROJECT-ID            TO  CMR-PROJECT-ID.00017000
017100           ADD   1  TO  WK-C-VXFM-OUT-COMP-CT.                    00017100
017200           MOVE  WK-C-COMP-ROW  TO                                00017200
017300               WK-C-VXFM-OUT-COMP-ROW (WK-C-VXFM-OUT-COMP-CT).     00017300
017400           GO TO A210-COMPONENT-LOOP.                             00017400
017500       A299-BUILD-COMPONENT-ROWS-EX.                              00017500
017600           EXIT.                                                 00017600
017700                                                                 00017700
017800      *---------------------------------------------------------------*00017800
017900       A300-BUILD-FIXVERSION-ROWS.                                00017900
018000      *---------------------------------------------------------------*00018000
018100           MOVE  ZERO  TO  WK-N-SUB-1.                            00018100
018200           MOVE  ZERO  TO  WK-C-VXFM-OUT-FXVR-CT.                 00018200
018300           IF  WK-C-VXFM-FIXVER-CT = ZERO                         00018300
018400               GO TO A399-BUILD-FIXVERSION-ROWS-EX.               00018400
018500       A310-FIXVERSION-LOOP.                                      00018500
018600           ADD  1  TO  WK-N-SUB-1.                                00018600
018700           IF  WK-N-SUB-1 > WK-C-VXFM-FIXVER-CT                   00018700
018800               GO TO A399-BUILD-FIXVERSION-ROWS-EX.               00018800
018900           INITIALIZE WK-C-FXVR-ROWR.                             00018900
019000           MOVE  WK-C-VXFM-ISSUE-ID             TO  FXR-ISSUE-ID. 00019000
019100           MOVE  WK-C-VXFM-FXV-ID (WK-N-SUB-1)   TO  FXR-VERSION-ID.00019100
019200           MOVE  WK-C-VXFM-FXV-NAME (WK-N-SUB-1) TO  FXR-NAME.     00019200
019300           MOVE  WK-C-VXFM-FXV-RELSW (WK-N-SUB-1) TO FXR-RELEASED.00019300
019400           MOVE  WK-C-VXFM-FXV-RELDT (WK-N-SUB-1) TO FXR-RELEASE-DATE.00019400
019500           MOVE  WK-C-VXFM-PROJECT-ID            TO  FXR-PROJECT-ID.00019500
019600           ADD   1  TO  WK-C-VXFM-OUT-FXVR-CT.                    00019600
019700           MOVE  WK-C-FXVR-ROW  TO                                00019700
019800               WK-C-VXFM-OUT-FXVR-ROW (WK-C-VXFM-OUT-FXVR-CT).     00019800
019900           GO TO A310-FIXVERSION-LOOP.                            00019900
020000       A399-BUILD-FIXVERSION-ROWS-EX.                             00020000
020100           EXIT.                                                 00020100
020200                                                                 00020200
020300      *---------------------------------------------------------------*00020300
020400       A400-BUILD-LINK-ROWS.                                     00020400
020500      *---------------------------------------------------------------*00020500
020600           MOVE  ZERO  TO  WK-N-SUB-1.                            00020600
020700           MOVE  ZERO  TO  WK-C-VXFM-OUT-LINK-CT.                 00020700
020800           IF  WK-C-VXFM-LINK-CT = ZERO                           00020800
020900               GO TO A499-BUILD-LINK-ROWS-EX.                     00020900
021000       A410-LINK-LOOP.                                           00021000
021100           ADD  1  TO  WK-N-SUB-1.                                00021100
021200           IF  WK-N-SUB-1 > WK-C-VXFM-LINK-CT                     00021200
021300               GO TO A499-BUILD-LINK-ROWS-EX.                     00021300
021400           INITIALIZE WK-C-LINK-ROWR.                             00021400
021500           MOVE  WK-C-VXFM-ISSUE-ID               TO              00021500
021600                 LNR-SOURCE-ISSUE-ID.                             00021600
021700           MOVE  WK-C-VXFM-LNK-DSTKEY (WK-N-SUB-1) TO             00021700
021800                 LNR-DEST-ISSUE-KEY.                               00021800
021900      * JTW0001 - DEST ISSUE ID IS RESOLVED LATER, BY JTWVLOD     *00021900
022000           MOVE  ZERO                              TO             00022000
022100                 LNR-DEST-ISSUE-ID.                               00022100
022200           MOVE  WK-C-VXFM-LNK-TYPEID (WK-N-SUB-1) TO             00022200
022300                 LNR-LINK-TYPE-KEY.                                00022300
022310      *        JTW0065 - LINK TYPE KEY FALLS BACK TO A NAME-      00022310
022320      *        DERIVED KEY WHEN THE SOURCE SYSTEM SENDS NO TYPE   00022320
022330      *        ID, RATHER THAN SHIPPING A MEANINGLESS ZERO KEY.   00022330
022340           IF  WK-C-VXFM-LNK-TYPEID (WK-N-SUB-1) = ZERO           00022340
022350               PERFORM A420-DERIVE-LINK-TYPE-KEY                  00022350
022360                  THRU A429-DERIVE-LINK-TYPE-KEY-EX               00022360
022370               MOVE WK-N-LKH-ACCUM  TO  LNR-LINK-TYPE-KEY.        00022370
022400           MOVE  WK-C-VXFM-LNK-TYPENM (WK-N-SUB-1) TO             00022400
022500                 LNR-LINK-TYPE-NAME.                               00022500
022600           MOVE  WK-C-VXFM-LNK-DIR (WK-N-SUB-1)    TO             00022600
022700                 LNR-DIRECTION.                                   00022700
022800           ADD   1  TO  WK-C-VXFM-OUT-LINK-CT.                    00022800
022900           MOVE  WK-C-LINK-ROW  TO                                00022900
023000               WK-C-VXFM-OUT-LINK-ROW (WK-C-VXFM-OUT-LINK-CT).     00023000
023100           GO TO A410-LINK-LOOP.                                  00023100
023200       A499-BUILD-LINK-ROWS-EX.                                   00023200
023300           EXIT.                                                 00023300
023400                                                                 00023400
023401      *---------------------------------------------------------------*00023401
023402      * JTW0065 - DIGIT-WEIGHTED SUM OF THE LINK TYPE NAME AGAINST    *00023402
023403      * THE A-Z0-9 TABLE ABOVE.  EACH MATCHED CHARACTER'S TABLE       *00023403
023404      * POSITION (1-36) IS ADDED INTO A PIC 9(09) ACCUMULATOR; THE    *00023404
023405      * RESULT IS A REPEATABLE SURROGATE KEY FOR A TYPE NAME, NOT A   *00023405
023406      * TRUE HASH - COLLISIONS ARE TOLERATED THE SAME WAY THEY WOULD  *00023406
023407      * BE IF TWO DIFFERENTLY-SPELLED NAMES SHARED ONE LOOKUP KEY.    *00023407
023408      *---------------------------------------------------------------*00023408
023409       A420-DERIVE-LINK-TYPE-KEY.                                 00023409
023410           MOVE  ZERO  TO  WK-N-LKH-ACCUM.                        00023410
023411           MOVE  ZERO  TO  WK-N-LKH-POS-IX.                       00023411
023412       A421-LKH-CHAR-LOOP.                                        00023412
023413           ADD   1  TO  WK-N-LKH-POS-IX.                          00023413
023414           IF  WK-N-LKH-POS-IX > 15                               00023414
023415               GO TO A429-DERIVE-LINK-TYPE-KEY-EX.                00023415
023416           IF  WK-C-VXFM-LNK-TYPENM (WK-N-SUB-1)                  00023416
023417                   (WK-N-LKH-POS-IX:1)  =  SPACE                 00023417
023418               GO TO A421-LKH-CHAR-LOOP.                         00023418
023419           SET   WK-X-LKH-IX  TO  1.                              00023419
023420           SEARCH  WK-C-LKH-CHAR                                  00023420
023421               AT END                                             00023421
023422                   NEXT SENTENCE                                  00023422
023423               WHEN  WK-C-LKH-CHAR (WK-X-LKH-IX) =                00023423
023424                     WK-C-VXFM-LNK-TYPENM (WK-N-SUB-1)            00023424
023425                         (WK-N-LKH-POS-IX:1)                      00023425
023426                   MOVE  WK-X-LKH-IX  TO  WK-N-LKH-WEIGHT          00023426
023427                   ADD   WK-N-LKH-WEIGHT  TO  WK-N-LKH-ACCUM.      00023427
023428           GO TO A421-LKH-CHAR-LOOP.                              00023428
023429       A429-DERIVE-LINK-TYPE-KEY-EX.                              00023429
023430           EXIT.                                                 00023430
023431                                                                 00023431
023500      *---------------------------------------------------------------*00023500
023600       A500-COLLECT-CHANGES.                                      00023600
023700      *---------------------------------------------------------------*00023700
023800           MOVE  ZERO  TO  WK-N-CHG-SUB.                          00023800
023900           MOVE  ZERO  TO  WK-C-VXFM-OUT-CHGGRP-CT.               00023900
024000           IF  WK-C-VXFM-CHANGE-COUNT = ZERO                      00024000
024100               GO TO A599-COLLECT-CHANGES-EX.                     00024100
024200       A510-CHANGE-LOOP.                                         00024200
024300           ADD  1  TO  WK-N-CHG-SUB.                              00024300
024400           IF  WK-N-CHG-SUB > WK-C-VXFM-CHANGE-COUNT               00024400
024500               GO TO A599-COLLECT-CHANGES-EX.                     00024500
024600           INITIALIZE WK-C-CHGG-ROWR.                             00024600
024700           MOVE  WK-C-VXFM-CH-HISTID (WK-N-CHG-SUB)  TO           00024700
024800                 CGR-HISTORY-ID.                                  00024800
024900           MOVE  WK-C-VXFM-CH-AUTHID (WK-N-CHG-SUB)  TO           00024900
025000                 CGR-AUTHOR-ID.                                   00025000
025100           MOVE  WK-C-VXFM-CH-CREATD (WK-N-CHG-SUB)  TO           00025100
025200                 CGR-CREATED-TS.                                  00025200
025300           ADD   1  TO  WK-C-VXFM-OUT-CHGGRP-CT.                  00025300
025400           MOVE  WK-C-CHGG-ROW  TO                                00025400
025500               WK-C-VXFM-OUT-CHGGRP-ROW (WK-C-VXFM-OUT-CHGGRP-CT).00025500
025600           INITIALIZE WK-C-CHGR-ROWR.                             00025600
025700           MOVE  WK-C-VXFM-CH-HISTID (WK-N-CHG-SUB) TO            00025700
025800                 CHR-HISTORY-ID.                                  00025800
025900           MOVE  WK-C-VXFM-ISSUE-ID                TO            00025900
026000                 CHR-ISSUE-ID.                                   00026000
026100           MOVE  WK-C-VXFM-CH-AUTHID (WK-N-CHG-SUB) TO            00026100
026200                 CHR-AUTHOR-ID.                                   00026200
026300           MOVE  WK-C-VXFM-CH-CREATD (WK-N-CHG-SUB) TO            00026300
026400                 CHR-CREATED-TS.                                  00026400
026500           MOVE  WK-C-VXFM-CH-FIELD (WK-N-CHG-SUB)  TO            00026500
026600                 CHR-FIELD.                                      00026600
026700           MOVE  WK-C-VXFM-CH-FTYPE (WK-N-CHG-SUB)  TO            00026700
026800                 CHR-FIELD-TYPE.                                 00026800
026900           MOVE  WK-C-VXFM-CH-FROMVL (WK-N-CHG-SUB) TO            00026900
027000                 CHR-FROM-VALUE.                                 00027000
027100           MOVE  WK-C-VXFM-CH-TOVL (WK-N-CHG-SUB)   TO            00027100
027200                 CHR-TO-VALUE.                                   00027200
027300           MOVE  WK-C-VXFM-CH-FROMST (WK-N-CHG-SUB) TO            00027300
027400                 CHR-FROM-STRING.                                00027400
027500           MOVE  WK-C-VXFM-CH-TOST (WK-N-CHG-SUB)   TO            00027500
027600                 CHR-TO-STRING.                                  00027600
027700           MOVE  WK-C-CHGR-ROW  TO                                00027700
027800               WK-C-VXFM-OUT-CHGITM-ROW (WK-C-VXFM-OUT-CHGGRP-CT).00027800
027900           GO TO A510-CHANGE-LOOP.                                00027900
028000       A599-COLLECT-CHANGES-EX.                                   00028000
028100           EXIT.                                                 00028100
028200                                                                 00028200
028300      *---------------------------------------------------------------*00028300
028400       Z000-END-PROGRAM-ROUTINE.                                 00028400
028500      *---------------------------------------------------------------*00028500
028600           MOVE    "00000"             TO  WK-C-VXFM-ERROR-CD.    00028600
028700       Z999-END-PROGRAM-ROUTINE-EX.                               00028700
028800           EXIT.                                                 00028800
