000100       IDENTIFICATION DIVISION.                                  00000100
000200       PROGRAM-ID.      JTWXCUR.                                 00000200
000300       AUTHOR.          RGDALTON.                                00000300
000400       INSTALLATION.    JTW DATA WAREHOUSE GROUP.                00000400
000500       DATE-WRITTEN.    12 MAY 1991.                             00000500
000600       DATE-COMPILED.                                            00000600
000700       SECURITY.        CONFIDENTIAL - JTW INTERNAL USE ONLY.    00000700
000800      *=================================================================00000800
000900      *PROGRAM DESCRIPTION: Load or save the per-scope extraction      *00000900
001000      *                     cursor against WHSCURS.                    *00001000
001100      *                                                                *00001100
001200      * OPTION ACTION................ INPUT..............             *00001200
001300      * LOAD   Retrieve cursor row    WK-C-XCUR-SCOPE-NAME            *00001300
001400      * SAVE   Upsert cursor row      WK-C-XCUR-SCOPE-NAME + fields    *00001400
001500      *=================================================================00001500
001600      * HISTORY OF MODIFICATION:                                       *00001600
001700      *=================================================================00001700
001800      *MOD.#   INIT   DATE         DESCRIPTION                        *00001800
001900      *------- ------ ----------   -------------------------------------*00001900
002000      *JTW0001 RGD    12/05/1991 - Initial Version.                    *00002000
002100      *JTW0018 MNT    08/06/1995 - Added WK-C-XCUR-FOUND-SW so a caller *00002100
002200      *                            need not inspect the file status.   *00002200
002300      *JTW0029 PQS    09/01/1999 - Y2K remediation of CU-LAST-UPDATED-  *00002300
002400      *                            TS - no date windowing required, all*00002400
002500      *                            stored timestamps already carry the *00002500
002600      *                            full 4-digit century.               *00002600
002610      *JTW0046 RGD    14/03/2007 - Abnormal-termination trace now logs *00002610
002620      *                            the scope name and the cursor's     *00002620
002630      *                            last-known TS/key so ops can tell   *00002630
002640      *                            which scope's WHSCURS row abended   *00002640
002650      *                            without pulling a dump.             *00002650
002660      *JTW0066 TQN    21/06/2008 - WK-C-XCUR-SCOPE-NAME WIDENED TO X(30) *00002660
002670      *                            TO MATCH CU-SCOPE-NAME END TO END;   *00002670
002680      *                            THE ABEND TRACE NOW DISPLAYS IT       *00002680
002690      *                            DIRECTLY INSTEAD OF VIA A 6-BYTE      *00002690
002695      *                            SCRATCH FIELD THAT CHOPPED IT SHORT.  *00002695
002700      *=================================================================00002700
002800       ENVIRONMENT DIVISION.                                     00002800
002900       CONFIGURATION SECTION.                                    00002900
003000       SOURCE-COMPUTER. IBM-AS400.                                00003000
003100       OBJECT-COMPUTER. IBM-AS400.                                00003100
003200       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.              00003200
003300       INPUT-OUTPUT SECTION.                                     00003300
003400       FILE-CONTROL.                                             00003400
003500              SELECT WHSCURS ASSIGN TO DATABASE-WHSCURS          00003500
003600              ORGANIZATION IS INDEXED                            00003600
003700              ACCESS MODE IS DYNAMIC                             00003700
003800              RECORD KEY IS EXTERNALLY-DESCRIBED-KEY             00003800
003900       FILE STATUS IS WK-C-FILE-STATUS.                          00003900
004000       DATA DIVISION.                                            00004000
004100       FILE SECTION.                                             00004100
004200       FD  WHSCURS                                               00004200
004300              LABEL RECORDS ARE OMITTED                          00004300
004400       DATA RECORD IS WHSCURS-REC.                                00004400
004500       01  WHSCURS-REC.                                          00004500
004600              COPY DDS-ALL-FORMATS OF WHSCURS.                    00004600
004700       01  WHSCURS-REC-1.                                        00004700
004800              COPY WHSCURS.                                      00004800
004900                                                                 00004900
005000       WORKING-STORAGE SECTION.                                  00005000
005100       01  FILLER                  PIC X(24) VALUE                00005100
005200              "** PROGRAM JTWXCUR **".                           00005200
005300                                                                 00005300
005500                                                                 00005500
005600      * ------------------ PROGRAM WORKING STORAGE ------------------*00005600
005700       01  WK-C-COMMON.                                          00005700
005800              COPY JTWCMWS.                                      00005800
005900                                                                 00005900
006000       01  WK-C-WORK-AREA.                                       00006000
006100           05  WK-N-RETRY-CT         PIC 9(02) COMP-3.            00006100
006150           05  WK-C-XCUR-TS-WORK     PIC X(26).               00006150
006160           05  WK-C-XCUR-TS-WORKR  REDEFINES WK-C-XCUR-TS-WORK.00006160
006170               10  WK-N-XCUR-TS-DATE  PIC X(10).              00006170
006180               10  WK-N-XCUR-TS-TIME  PIC X(16).              00006180
006190           05  WK-C-XCUR-KEY-WORK    PIC X(20).               00006190
006193           05  WK-C-XCUR-KEY-WORKR REDEFINES WK-C-XCUR-KEY-WORK.00006193
006195               10  WK-N-XCUR-PROJECT  PIC X(12).              00006195
006196               10  WK-N-XCUR-SEQUENCE PIC X(08).              00006196
006197           05  WK-N-XCUR-PAGE-WORK   PIC 9(05) COMP-3.         00006197
006198           05  WK-N-XCUR-PAGE-WORKR REDEFINES WK-N-XCUR-PAGE-WORK.00006198
006199               10  WK-N-XCUR-PAGE-DISP PIC X(03).             00006199
006201      ****************                                          00006201
006300       LINKAGE SECTION.                                          00006300
006400      ****************                                          00006400
006500              COPY XCUR.                                        00006500
006600                                                                 00006600
006700               EJECT                                             00006700
006800      ****************************************                 00006800
006900       PROCEDURE DIVISION USING WK-C-XCUR-RECORD.                 00006900
007000      ****************************************                 00007000
007100       MAIN-MODULE.                                             00007100
007200                                                                 00007200
007300           OPEN I-O WHSCURS.                                     00007300
007400           IF  NOT WK-C-SUCCESSFUL                               00007400
007500               DISPLAY "JTWXCUR - OPEN FILE ERROR - WHSCURS"      00007500
007600               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS         00007600
007700               GO TO Y900-ABNORMAL-TERMINATION.                  00007700
007800                                                                 00007800
007900           IF  WK-C-XCUR-FUNCTION = "LOAD"                       00007900
008000               PERFORM A100-LOAD-CURSOR                          00008000
008100                  THRU A199-LOAD-CURSOR-EX                       00008100
008200           ELSE                                                  00008200
008300               PERFORM A200-SAVE-CURSOR                          00008300
008400                  THRU A299-SAVE-CURSOR-EX.                      00008400
008500                                                                 00008500
008600           CLOSE WHSCURS.                                        00008600
008700           PERFORM Z000-END-PROGRAM-ROUTINE                      00008700
008800              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00008800
008900           EXIT PROGRAM.                                        00008900
009000                                                                 00009000
009100      *---------------------------------------------------------------*00009100
009200       A100-LOAD-CURSOR.                                         00009200
009300      *---------------------------------------------------------------*00009300
009400           MOVE    SPACES              TO  WHSCURS-REC-1.         00009400
009500           MOVE    WK-C-XCUR-SCOPE-NAME  TO  CU-SCOPE-NAME.       00009500
009600           READ    WHSCURS KEY IS EXTERNALLY-DESCRIBED-KEY.       00009600
009700           IF  WK-C-SUCCESSFUL                                   00009700
009800               SET  WK-C-XCUR-FOUND      TO  TRUE                00009800
009900               MOVE CU-LAST-UPDATED-TS   TO                      00009900
010000                    WK-C-XCUR-LAST-UPDATED-TS                    00010000
010100               MOVE CU-LAST-ISSUE-KEY    TO                      00010100
010200                    WK-C-XCUR-LAST-ISSUE-KEY                     00010200
010300               MOVE CU-RESUME-PAGE-AT    TO                      00010300
010400                    WK-C-XCUR-RESUME-PAGE-AT                     00010400
010500               GO TO A199-LOAD-CURSOR-EX.                        00010500
010600                                                                 00010600
010700           IF  WK-C-RECORD-NOT-FOUND                             00010700
010800               SET  WK-C-XCUR-NOT-FOUND  TO  TRUE                00010800
010900               MOVE SPACES               TO                      00010900
011000                    WK-C-XCUR-LAST-UPDATED-TS                     00011000
011100               MOVE SPACES               TO                      00011100
011200                    WK-C-XCUR-LAST-ISSUE-KEY                      00011200
011300               MOVE ZERO                 TO                      00011300
011400                    WK-C-XCUR-RESUME-PAGE-AT                      00011400
011500               GO TO A199-LOAD-CURSOR-EX.                        00011500
011600                                                                 00011600
011700           MOVE    "COM0206"           TO    WK-C-XCUR-ERROR-CD.  00011700
011800           MOVE    "WHSCURS"           TO    WK-C-XCUR-FILE.     00011800
011900           MOVE    "READ"              TO    WK-C-XCUR-MODE.     00011900
012000           MOVE    WK-C-FILE-STATUS    TO    WK-C-XCUR-FS.        00012000
012100           GO TO Y900-ABNORMAL-TERMINATION.                      00012100
012200       A199-LOAD-CURSOR-EX.                                      00012200
012300           EXIT.                                                 00012300
012400                                                                 00012400
012500      *---------------------------------------------------------------*00012500
012600       A200-SAVE-CURSOR.                                         00012600
012700      *---------------------------------------------------------------*00012700
012800           MOVE    SPACES              TO  WHSCURS-REC-1.         00012800
012900           MOVE    WK-C-XCUR-SCOPE-NAME      TO  CU-SCOPE-NAME.   00012900
013000           MOVE    WK-C-XCUR-LAST-UPDATED-TS TO CU-LAST-UPDATED-TS.00013000
013100           MOVE    WK-C-XCUR-LAST-ISSUE-KEY  TO CU-LAST-ISSUE-KEY.00013100
013200           MOVE    WK-C-XCUR-RESUME-PAGE-AT  TO                  00013200
013300                   CU-RESUME-PAGE-AT.                            00013300
013400                                                                 00013400
013500           READ    WHSCURS KEY IS EXTERNALLY-DESCRIBED-KEY.       00013500
013600           IF  WK-C-SUCCESSFUL                                   00013600
013700               REWRITE WHSCURS-REC-1                             00013700
013800               IF  NOT WK-C-SUCCESSFUL                            00013800
013900                   MOVE "COM0206"     TO  WK-C-XCUR-ERROR-CD      00013900
014000                   MOVE "WHSCURS"     TO  WK-C-XCUR-FILE          00014000
014100                   MOVE "REWRITE"     TO  WK-C-XCUR-MODE          00014100
014200                   MOVE WK-C-FILE-STATUS TO WK-C-XCUR-FS          00014200
014300                   GO TO Y900-ABNORMAL-TERMINATION                00014300
014400               ELSE                                              00014400
014500                   GO TO A299-SAVE-CURSOR-EX.                     00014500
014600                                                                 00014600
014700           IF  WK-C-RECORD-NOT-FOUND                             00014700
014800               WRITE WHSCURS-REC-1                               00014800
014900               IF  NOT WK-C-SUCCESSFUL                            00014900
015000                   MOVE "COM0206"     TO  WK-C-XCUR-ERROR-CD      00015000
015100                   MOVE "WHSCURS"     TO  WK-C-XCUR-FILE          00015100
015200                   MOVE "WRITE"       TO  WK-C-XCUR-MODE          00015200
015300                   MOVE WK-C-FILE-STATUS TO WK-C-XCUR-FS          00015300
015400                   GO TO Y900-ABNORMAL-TERMINATION                00015400
015500               ELSE                                              00015500
015600                   GO TO A299-SAVE-CURSOR-EX.                     00015600
015700                                                                 00015700
015800           MOVE    "COM0206"           TO    WK-C-XCUR-ERROR-CD.  00015800
015900           MOVE    "WHSCURS"           TO    WK-C-XCUR-FILE.     00015900
016000           MOVE    "READ"              TO    WK-C-XCUR-MODE.     00016000
016100           MOVE    WK-C-FILE-STATUS    TO    WK-C-XCUR-FS.        00016100
016200           GO TO Y900-ABNORMAL-TERMINATION.                      00016200
016300       A299-SAVE-CURSOR-EX.                                      00016300
016400           EXIT.                                                 00016400
016500                                                                 00016500
016600      *---------------------------------------------------------------*00016600
016700       Y900-ABNORMAL-TERMINATION.                                00016700
016800      *---------------------------------------------------------------*00016800
016900           DISPLAY "JTWXCUR - ABNORMAL TERMINATION".              00016900
017000           DISPLAY "ERROR CODE " WK-C-XCUR-ERROR-CD.              00017000
017010      *        JTW0046 - OPS WANTED THE OFFENDING SCOPE NAME AND    00017010
017020      *        LAST-KNOWN TS/KEY ON THE JOBLOG WHEN WHSCURS ABENDS. 00017020
017025      *        JTW0066 - DISPLAY THE SCOPE NAME DIRECTLY, NOT VIA   00017025
017027      *        THE 6-BYTE WK-C-XCUR SCRATCH FIELD, WHICH CHOPPED    00017027
017028      *        IT TO NOTHING USEFUL ONCE SCOPE-NAME WENT TO X(30).  00017028
017030           DISPLAY "SCOPE NAME IS    " WK-C-XCUR-SCOPE-NAME.       00017030
017050           MOVE    WK-C-XCUR-LAST-UPDATED-TS TO WK-C-XCUR-TS-WORK. 00017050
017060           DISPLAY "LAST UPDATED TS  " WK-N-XCUR-TS-DATE.          00017060
017070           MOVE    WK-C-XCUR-LAST-ISSUE-KEY  TO WK-C-XCUR-KEY-WORK.00017070
017080           DISPLAY "LAST ISSUE KEY   " WK-N-XCUR-PROJECT.          00017080
017100           CLOSE WHSCURS.                                        00017100
017200           EXIT PROGRAM.                                        00017200
017300                                                                 00017300
017400      *---------------------------------------------------------------*00017400
017500       Z000-END-PROGRAM-ROUTINE.                                 00017500
017600      *---------------------------------------------------------------*00017600
017700           MOVE    "00000"             TO  WK-C-XCUR-ERROR-CD.    00017700
017800       Z999-END-PROGRAM-ROUTINE-EX.                               00017800
017900           EXIT.                                                 00017900
