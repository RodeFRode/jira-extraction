000100       IDENTIFICATION DIVISION.                                  00000100
000200       PROGRAM-ID.      JTWXDTP.                                 00000200
000300       AUTHOR.          RGDALTON.                                00000300
000400       INSTALLATION.    JTW DATA WAREHOUSE GROUP.                00000400
000500       DATE-WRITTEN.    12 MAY 1991.                             00000500
000600       DATE-COMPILED.                                            00000600
000700       SECURITY.        CONFIDENTIAL - JTW INTERNAL USE ONLY.    00000700
000800      *=================================================================00000800
000900      *PROGRAM DESCRIPTION: Canonicalise, compare and do fixed-point   *00000900
001000      *                     arithmetic on the warehouse's 26-byte      *00001000
001100      *                     ISO timestamp strings.  No file I-O - a    *00001100
001200      *                     pure table/field-rule routine, same shape  *00001200
001300      *                     as the old tag-validation subroutine it    *00001300
001400      *                     replaced.                                 *00001400
001500      *                                                                *00001500
001600      * OPTION ACTION................ INPUT..............             *00001600
001700      * CANONIC  Normalise TS-1        WK-C-XDTP-TS-1                 *00001700
001800      * COMPARE  Compare TS-1 vs TS-2  WK-C-XDTP-TS-1/TS-2            *00001800
001900      * SUBSECS  TS-1 minus N seconds  WK-C-XDTP-TS-1/SECONDS         *00001900
002000      * SUBDAYS  TS-1 minus N days     WK-C-XDTP-TS-1/DAYS            *00002000
002100      * TRUNCMIN TS-1 truncated to min WK-C-XDTP-TS-1                 *00002100
002200      *=================================================================00002200
002300      * HISTORY OF MODIFICATION:                                       *00002300
002400      *=================================================================00002400
002500      *MOD.#   INIT   DATE         DESCRIPTION                        *00002500
002600      *------- ------ ----------   -------------------------------------*00002600
002700      *JTW0001 RGD    12/05/1991 - Initial Version, CANONIC/COMPARE    *00002700
002800      *                            only.                              *00002800
002900      *JTW0011 RGD    19/02/1993 - Added SUBSECS for the incremental   *00002900
003000      *                            safety-skew window calculation.     *00003000
003100      *JTW0026 PQS    14/12/1998 - Y2K remediation - WK-C-XDTP-TS-1/   *00003100
003200      *                            TS-2 widened from 8-byte YYMMDD to  *00003200
003300      *                            the full 26-byte ISO string with a  *00003300
003400      *                            4-digit century; all comparisons    *00003400
003500      *                            now done on the full string.        *00003500
003600      *JTW0038 PQS    22/03/1999 - Added TRUNCMIN for the window-       *00003600
003700      *                            boundary rounding fix, and SUBDAYS   *00003700
003800      *                            for the default initial-window      *00003800
003900      *                            calculation.                        *00003900
004000      *JTW0044 MNT    11/06/2001 - Defensive MOVE of low-values into    *00004000
004100      *                            TS-OUT before every function so a    *00004100
004200      *                            stale caller buffer can't leak       *00004200
004300      *                            through on an error return.         *00004300
004310      *JTW0064 RGD    14/03/2007 - Added a field view of COMPARE-KEY-1  *00004310
004320      *                            and a flat-byte view of a century     *00004320
004330      *                            table for a day-only compare that     *00004330
004340      *                            was never actually called - removed  *00004340
004350      *                            under JTW0067 below, nothing used it.*00004350
004360      *JTW0067 TQN    21/06/2008 - Pulled the dead JTW0064 scaffold.     *00004360
004368      *                            In its place, CANONIC now screens     *00004368
004376      *                            TS-1's century and day-of-month       *00004376
004384      *                            against a real max-days table and     *00004384
004392      *                            posts a non-blank ERROR-CD on a bad   *00004392
004400      *                            date instead of always saying 00000. *00004400
004408      *JTW0068 TQN    05/09/2008 - WK-C-TS-PARTSR had no FILLER for     *00004408
004416      *                            the year/month dash, so month, day,  *00004416
004424      *                            hour, minute and second were all     *00004424
004432      *                            reading one byte low (a separator    *00004432
004440      *                            plus one real digit) - bad calendar  *00004440
004448      *                            math fed straight into B100 and the  *00004448
004456      *                            JTW0067 day screen.  Added the       *00004456
004464      *                            missing FILLER and re-derived every  *00004464
004472      *                            offset after it.                    *00004472
004480      *=================================================================00004480
004500       ENVIRONMENT DIVISION.                                     00004500
004600       CONFIGURATION SECTION.                                    00004600
004700       SOURCE-COMPUTER. IBM-AS400.                                00004700
004800       OBJECT-COMPUTER. IBM-AS400.                                00004800
004900       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.              00004900
005000       INPUT-OUTPUT SECTION.                                     00005000
005100       FILE-CONTROL.                                             00005100
005200       DATA DIVISION.                                            00005200
005300       FILE SECTION.                                             00005300
005400       WORKING-STORAGE SECTION.                                  00005400
005500       01  FILLER                  PIC X(24) VALUE                00005500
005600              "** PROGRAM JTWXDTP **".                           00005600
005700                                                                 00005700
005800      * ------------------ PROGRAM WORKING STORAGE ------------------*00005800
005900       01  WK-C-COMMON.                                          00005900
006000              COPY JTWCMWS.                                      00006000
006100                                                                 00006100
006200       01  WK-C-WORK-AREA.                                       00006200
006300           05  WK-C-TS-PARTS           PIC X(26).                00006300
006400           05  WK-C-TS-PARTSR  REDEFINES WK-C-TS-PARTS.          00006400
006405      *        JTW0068 - THE DASH BETWEEN YEAR AND MONTH IS A BYTE  00006405
006407      *        OF ITS OWN ON THE WIRE (YYYY-MM-DD-HH.MM.SS.NNNNNN); 00006407
006409      *        A FILLER FOR IT WAS MISSING HERE AND EVERY FIELD     00006409
006411      *        BELOW RAN ONE BYTE INTO THE NEXT SEPARATOR.          00006411
006413               10  WK-N-TS-YEAR        PIC 9(04).                00006413
006420               10  FILLER              PIC X(01).                00006420
006430               10  WK-N-TS-MONTH       PIC 9(02).                00006430
006440               10  FILLER              PIC X(01).                00006440
006450               10  WK-N-TS-DAY         PIC 9(02).                00006450
006460               10  FILLER              PIC X(01).                00006460
006470               10  WK-N-TS-HOUR        PIC 9(02).                00006470
006480               10  FILLER              PIC X(01).                00006480
006490               10  WK-N-TS-MINUTE      PIC 9(02).                00006490
006493               10  FILLER              PIC X(01).                00006493
006496               10  WK-N-TS-SECOND      PIC 9(02).                00006496
006499               10  FILLER              PIC X(07).                00006499
007600           05  WK-N-JULIAN-DAYS        PIC S9(09) COMP-3.         00007600
007700           05  WK-N-SECS-OF-DAY        PIC S9(09) COMP-3.         00007700
007800           05  WK-N-ABS-SECS-1         PIC S9(11) COMP-3.         00007800
007900           05  WK-N-ABS-SECS-2         PIC S9(11) COMP-3.         00007900
008000           05  WK-N-ABS-SECS-OUT       PIC S9(11) COMP-3.         00008000
008100           05  WK-C-COMPARE-KEY-1      PIC X(26).                00008100
008200           05  WK-C-COMPARE-KEY-2      PIC X(26).                00008200
008210           05  WK-N-JDN-A              PIC S9(09) COMP-3.         00008210
008220           05  WK-N-JDN-B              PIC S9(09) COMP-3.         00008220
008230           05  WK-N-JDN-C              PIC S9(09) COMP-3.         00008230
008240           05  WK-N-JDN-D              PIC S9(09) COMP-3.         00008240
008250           05  WK-N-JDN-E              PIC S9(09) COMP-3.         00008250
008260           05  WK-N-JDN-M              PIC S9(09) COMP-3.         00008260
008270           05  WK-N-JDN-Y              PIC S9(09) COMP-3.         00008270
008280      *        JTW0067 - CENTURY-SANITY VIEW OF THE YEAR TS-PARTS    00008280
008282      *        ALREADY CARRIES.  A100 REJECTS ANYTHING OUTSIDE       00008282
008284      *        19NN/20NN SO A CALLER STILL SENDING 2-DIGIT-CENTURY  00008284
008286      *        DERIVED DATA CAN'T SLIP PAST THE JTW0026 Y2K FIX.     00008286
008288           05  WK-C-TS-PARTS-CENTURY REDEFINES WK-C-TS-PARTS.       00008288
008290               10  WK-N-TSC-CENTURY    PIC 9(02).                  00008290
008292               10  WK-N-TSC-YR-OF-CENT PIC 9(02).                  00008292
008294               10  FILLER              PIC X(22).                 00008294
008300      *        JTW0067 - MAX-DAYS-IN-MONTH TABLE A100 CHECKS        00008300
008310      *        WK-N-TS-DAY AGAINST.  LOADED FLAT AND REDEFINED AS   00008310
008320      *        AN OCCURS TABLE, SAME AS THE SHOP LOADS ANY SMALL    00008320
008330      *        FIXED LOOKUP.  NOTE: FEBRUARY IS CARRIED AT 29 -     00008330
008340      *        THIS IS A SANITY SCREEN, NOT THE LEAP-YEAR RULE      00008340
008350      *        B100/B300 ALREADY APPLY VIA THE JULIAN FORMULA.      00008350
008360           05  WK-C-MONTH-DAYS-LIT    PIC X(24) VALUE               00008360
008370               "312931303130313130313031".                         00008370
008380           05  WK-C-MONTH-DAYS-TABLE REDEFINES                     00008380
008390                                      WK-C-MONTH-DAYS-LIT.          00008390
008400               10  WK-N-MDT-DAYS  OCCURS 12  PIC 9(02).             00008400
008800      ****************                                          00008800
008900       LINKAGE SECTION.                                          00008900
009000      ****************                                          00009000
009100              COPY XDTP.                                        00009100
009200                                                                 00009200
009300               EJECT                                             00009300
009400      ****************************************                 00009400
009500       PROCEDURE DIVISION USING WK-C-XDTP-RECORD.                 00009500
009600      ****************************************                 00009600
009700       MAIN-MODULE.                                             00009700
009800                                                                 00009800
009900           MOVE  LOW-VALUES  TO  WK-C-XDTP-TS-OUT.                00009900
010000           MOVE  ZERO        TO  WK-C-XDTP-CMP-RESULT.            00010000
010050      *        JTW0067 - ERROR-CD STARTS BLANK EACH CALL SO Z000'S   00010050
010060      *        "DEFAULT TO SUCCESS" BELOW NEVER INHERITS A STALE     00010060
010070      *        CODE FROM THE CALLER'S LAST USE OF THE LINKAGE AREA.  00010070
010080           MOVE  SPACES      TO  WK-C-XDTP-ERROR-CD.              00010080
010100                                                                 00010100
010200           IF      WK-C-XDTP-FUNCTION = "CANONIC"                00010200
010300                   PERFORM A100-CANONICALISE                     00010300
010400                      THRU A199-CANONICALISE-EX                  00010400
010500           ELSE IF WK-C-XDTP-FUNCTION = "COMPARE"                00010500
010600                   PERFORM A200-COMPARE                          00010600
010700                      THRU A299-COMPARE-EX                       00010700
010800           ELSE IF WK-C-XDTP-FUNCTION = "SUBSECS"                00010800
010900                   PERFORM A300-SUBTRACT-SECONDS                 00010900
011000                      THRU A399-SUBTRACT-SECONDS-EX              00011000
011100           ELSE IF WK-C-XDTP-FUNCTION = "SUBDAYS"                00011100
011200                   PERFORM A400-SUBTRACT-DAYS                    00011200
011300                      THRU A499-SUBTRACT-DAYS-EX                 00011300
011400           ELSE                                                  00011400
011500                   PERFORM A500-TRUNCATE-MINUTE                  00011500
011600                      THRU A599-TRUNCATE-MINUTE-EX.               00011600
011700                                                                 00011700
011800           PERFORM Z000-END-PROGRAM-ROUTINE                      00011800
011900              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00011900
012000           EXIT PROGRAM.                                        00012000
012100                                                                 00012100
012200      *---------------------------------------------------------------*00012200
012300       A100-CANONICALISE.                                        00012300
012400      *---------------------------------------------------------------*00012400
012500      * JTW0026 - THE SOURCE STRING IS ALREADY 4-DIGIT-CENTURY ISO,   *00012500
012600      * WE JUST RIGHT-PAD AND UPPERCASE THE "T"/"Z" SEPARATORS.       *00012600
012700           MOVE  SPACES  TO  WK-C-XDTP-TS-OUT.                     00012700
012800           MOVE  WK-C-XDTP-TS-1  TO  WK-C-XDTP-TS-OUT.             00012800
012900           INSPECT WK-C-XDTP-TS-OUT CONVERTING "tz" TO "TZ".       00012900
012910      *        JTW0067 - SANITY-SCREEN THE CALENDAR PORTION OF      00012910
012920      *        TS-1 AGAINST THE CENTURY AND MONTH-DAYS CHECKS       00012920
012930      *        BELOW.  ERROR-CD STAYS BLANK (SET AT MAIN-MODULE)    00012930
012940      *        ON A CLEAN DATE; A BAD ONE STILL GETS A CANONIC-     00012940
012950      *        ALISED STRING BACK, JUST WITH A NON-BLANK ERROR-CD   00012950
012960      *        FOR THE CALLER TO NOTICE IF IT LOOKS.                00012960
012970           MOVE  WK-C-XDTP-TS-1  TO  WK-C-TS-PARTS.                00012970
012980           IF      WK-N-TSC-CENTURY NOT = 19                      00012980
012990                   AND WK-N-TSC-CENTURY NOT = 20                  00012990
013005                   MOVE "BADCENT" TO WK-C-XDTP-ERROR-CD           00013005
013010           ELSE IF WK-N-TS-MONTH < 1 OR WK-N-TS-MONTH > 12         00013010
013015                   MOVE "BADMON " TO WK-C-XDTP-ERROR-CD           00013015
013020           ELSE IF WK-N-TS-DAY < 1                                00013020
013025                   OR WK-N-TS-DAY > WK-N-MDT-DAYS (WK-N-TS-MONTH)  00013025
013030                   MOVE "BADDAY " TO WK-C-XDTP-ERROR-CD.          00013030
013040       A199-CANONICALISE-EX.                                      00013040
013050           EXIT.                                                 00013050
013200                                                                 00013200
013300      *---------------------------------------------------------------*00013300
013400       A200-COMPARE.                                             00013400
013500      *---------------------------------------------------------------*00013500
013600           MOVE  WK-C-XDTP-TS-1  TO  WK-C-COMPARE-KEY-1.           00013600
013700           MOVE  WK-C-XDTP-TS-2  TO  WK-C-COMPARE-KEY-2.           00013700
013800           IF      WK-C-COMPARE-KEY-1  <  WK-C-COMPARE-KEY-2       00013800
013900                   MOVE  -1  TO  WK-C-XDTP-CMP-RESULT             00013900
014000           ELSE IF WK-C-COMPARE-KEY-1  >  WK-C-COMPARE-KEY-2       00014000
014100                   MOVE  +1  TO  WK-C-XDTP-CMP-RESULT             00014100
014200           ELSE                                                  00014200
014300                   MOVE   0  TO  WK-C-XDTP-CMP-RESULT.             00014300
014400       A299-COMPARE-EX.                                          00014400
014500           EXIT.                                                 00014500
014600                                                                 00014600
014700      *---------------------------------------------------------------*00014700
014800       A300-SUBTRACT-SECONDS.                                     00014800
014900      *---------------------------------------------------------------*00014900
015000           MOVE  WK-C-XDTP-TS-1  TO  WK-C-TS-PARTS.               00015000
015100           PERFORM B100-DATE-TO-JULIAN                            00015100
015200              THRU B199-DATE-TO-JULIAN-EX.                        00015200
015500           COMPUTE WK-N-SECS-OF-DAY =                            00015500
015600               (WK-N-TS-HOUR * 3600) + (WK-N-TS-MINUTE * 60)      00015600
015700                 + WK-N-TS-SECOND.                                00015700
015800           COMPUTE WK-N-ABS-SECS-1 =                              00015800
015900               (WK-N-JULIAN-DAYS * 86400) + WK-N-SECS-OF-DAY       00015900
016000               - WK-C-XDTP-SECONDS.                               00016000
016100           PERFORM B300-SECS-TO-TIMESTAMP                        00016100
016200              THRU B399-SECS-TO-TIMESTAMP-EX.                     00016200
016300       A399-SUBTRACT-SECONDS-EX.                                  00016300
016400           EXIT.                                                 00016400
016500                                                                 00016500
016600      *---------------------------------------------------------------*00016600
016700       A400-SUBTRACT-DAYS.                                       00016700
016800      *---------------------------------------------------------------*00016800
016900           MOVE  WK-C-XDTP-TS-1  TO  WK-C-TS-PARTS.               00016900
017000           PERFORM B100-DATE-TO-JULIAN                            00017000
017100              THRU B199-DATE-TO-JULIAN-EX.                        00017100
017400           COMPUTE WK-N-SECS-OF-DAY =                            00017400
017500               (WK-N-TS-HOUR * 3600) + (WK-N-TS-MINUTE * 60)      00017500
017600                 + WK-N-TS-SECOND.                                00017600
017700           COMPUTE WK-N-ABS-SECS-1 =                              00017700
017800               ((WK-N-JULIAN-DAYS - WK-C-XDTP-DAYS) * 86400)      00017800
017900               + WK-N-SECS-OF-DAY.                                00017900
018000           PERFORM B300-SECS-TO-TIMESTAMP                        00018000
018100              THRU B399-SECS-TO-TIMESTAMP-EX.                     00018100
018200       A499-SUBTRACT-DAYS-EX.                                     00018200
018300           EXIT.                                                 00018300
018400                                                                 00018400
018500      *---------------------------------------------------------------*00018500
018600       A500-TRUNCATE-MINUTE.                                     00018600
018700      *---------------------------------------------------------------*00018700
018800      * JTW0038 - ZERO THE SECONDS FIELD ONLY, CENTURY/DATE UNCHANGED *00018800
018900           MOVE  WK-C-XDTP-TS-1  TO  WK-C-XDTP-TS-OUT.             00018900
019000           MOVE  WK-C-XDTP-TS-1  TO  WK-C-TS-PARTS.               00019000
019100           MOVE  ZERO  TO  WK-N-TS-SECOND.                        00019100
019200           MOVE  WK-C-TS-PARTS (1:19)  TO                        00019200
019300                 WK-C-XDTP-TS-OUT (1:19).                         00019300
019400       A599-TRUNCATE-MINUTE-EX.                                   00019400
019500           EXIT.                                                 00019500
019600                                                                 00019600
019700      *---------------------------------------------------------------*00019700
019800       B100-DATE-TO-JULIAN.                                       00019800
019900      *---------------------------------------------------------------*00019900
019910      * JTW0011 - CIVIL-TO-JULIAN CONVERSION, HAND-CODED INTEGER       *00019910
019920      * ARITHMETIC (NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER     *00019920
019930      * LEVEL).  SEE FLIEGEL & VAN FLANDERN, COMM. ACM 1968.           *00019930
019940           COMPUTE WK-N-JDN-A =                                  00019940
019950               (14 - WK-N-TS-MONTH) / 12.                         00019950
019960           COMPUTE WK-N-JDN-Y =                                  00019960
019970               WK-N-TS-YEAR + 4800 - WK-N-JDN-A.                 00019970
019980           COMPUTE WK-N-JDN-M =                                  00019980
019990               WK-N-TS-MONTH + (12 * WK-N-JDN-A) - 2.             00019990
020000           COMPUTE WK-N-JULIAN-DAYS =                             00020000
020010               WK-N-TS-DAY + ((153 * WK-N-JDN-M) + 2) / 5          00020010
020020               + (365 * WK-N-JDN-Y) + (WK-N-JDN-Y / 4)             00020020
020030               - (WK-N-JDN-Y / 100) + (WK-N-JDN-Y / 400) - 32045.  00020030
020040       B199-DATE-TO-JULIAN-EX.                                    00020040
020050           EXIT.                                                 00020050
020060                                                                  00020060
020070      *---------------------------------------------------------------*00020070
020080       B300-SECS-TO-TIMESTAMP.                                    00020080
020090      *---------------------------------------------------------------*00020090
020100           COMPUTE WK-N-JULIAN-DAYS =                            00020100
020110               WK-N-ABS-SECS-1 / 86400.                           00020110
020120           COMPUTE WK-N-SECS-OF-DAY =                            00020120
020130               WK-N-ABS-SECS-1 - (WK-N-JULIAN-DAYS * 86400).      00020130
020140      * JTW0011 - JULIAN-TO-CIVIL, SAME HAND-CODED ALGORITHM, REVERSED*00020140
020150           COMPUTE WK-N-JDN-A = WK-N-JULIAN-DAYS + 32044.          00020150
020160           COMPUTE WK-N-JDN-B = ((4 * WK-N-JDN-A) + 3) / 146097.   00020160
020170           COMPUTE WK-N-JDN-C =                                   00020170
020180               WK-N-JDN-A - ((146097 * WK-N-JDN-B) / 4).          00020180
020190           COMPUTE WK-N-JDN-D = ((4 * WK-N-JDN-C) + 3) / 1461.     00020190
020200           COMPUTE WK-N-JDN-E =                                   00020200
020210               WK-N-JDN-C - ((1461 * WK-N-JDN-D) / 4).             00020210
020220           COMPUTE WK-N-JDN-M = ((5 * WK-N-JDN-E) + 2) / 153.      00020220
020230           COMPUTE WK-N-TS-DAY =                                  00020230
020240               WK-N-JDN-E - (((153 * WK-N-JDN-M) + 2) / 5) + 1.    00020240
020250           COMPUTE WK-N-TS-MONTH =                                00020250
020260               WK-N-JDN-M + 3 - (12 * (WK-N-JDN-M / 10)).          00020260
020270           COMPUTE WK-N-TS-YEAR =                                 00020270
020280               (100 * WK-N-JDN-B) + WK-N-JDN-D - 4800              00020280
020290               + (WK-N-JDN-M / 10).                                00020290
020300           COMPUTE WK-N-TS-HOUR    = WK-N-SECS-OF-DAY / 3600.     00020300
020310           COMPUTE WK-N-TS-MINUTE  =                             00020310
020320               (WK-N-SECS-OF-DAY - (WK-N-TS-HOUR * 3600)) / 60.   00020320
020330           COMPUTE WK-N-TS-SECOND  =                             00020330
020340               WK-N-SECS-OF-DAY - (WK-N-TS-HOUR * 3600)          00020340
020350                 - (WK-N-TS-MINUTE * 60).                        00020350
020360           MOVE  WK-C-TS-PARTS  TO  WK-C-XDTP-TS-OUT.              00020360
020370       B399-SECS-TO-TIMESTAMP-EX.                                 00020370
020380           EXIT.                                                 00020380
021500                                                                 00021500
021600      *---------------------------------------------------------------*00021600
021700       Z000-END-PROGRAM-ROUTINE.                                 00021700
021800      *---------------------------------------------------------------*00021800
021850      *        JTW0067 - ONLY DEFAULT TO SUCCESS WHEN A100 DIDN'T    00021850
021860      *        ALREADY POST A BAD-CALENDAR ERROR CODE.               00021860
021870           IF  WK-C-XDTP-ERROR-CD = SPACES                         00021870
021900               MOVE    "00000"         TO  WK-C-XDTP-ERROR-CD.      00021900
022000       Z999-END-PROGRAM-ROUTINE-EX.                               00022000
022100           EXIT.                                                 00022100
