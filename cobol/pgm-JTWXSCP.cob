000100      *************************                                 00000100
000200       IDENTIFICATION DIVISION.                                  00000200
000300      *************************                                 00000300
000400       PROGRAM-ID.     JTWXSCP.                                  00000400
000500       AUTHOR.         RGDALTON.                                 00000500
000600       INSTALLATION.   JTW DATA WAREHOUSE GROUP.                 00000600
000700       DATE-WRITTEN.   12 MAY 1991.                              00000700
000800       DATE-COMPILED.                                            00000800
000900       SECURITY.       CONFIDENTIAL - JTW INTERNAL USE ONLY.     00000900
001000      *                                                                *00001000
001100      *DESCRIPTION :  THIS ROUTINE VALIDATES ONE SCOPE RECORD FROM      *00001100
001200      *               WHSSCOPE AND, WHERE THE CALLER LEFT A WINDOW OR   *00001200
001300      *               PAGING FIELD AT ZERO/SPACE, APPLIES THE SHOP'S    *00001300
001400      *               STANDING DEFAULT FOR THAT PROJECT/ISSUE-TYPE      *00001400
001500      *               PAIR FROM THE WHSPARM PARAMETER FILE.             *00001500
001600      *================================================================*00001600
001700      * HISTORY OF MODIFICATION:                                       *00001700
001800      *================================================================*00001800
001900      * MOD.#   INIT    DATE        DESCRIPTION                       *00001900
002000      * ------  ------  ----------  --------------------------------- *00002000
002100      * JTW0001 RGD     12/05/1991  - INITIAL VERSION                  *00002100
002200      * JTW0019 MNT     02/09/1995  - ADDED WK-C-XSCP-VALID-SW, BEFORE  *00002200
002300      *                               THIS A BAD SCOPE ROW JUST        *00002300
002400      *                               ABENDED THE WHOLE EXTRACT RUN     *00002400
002500      * JTW0052 TQN     14/08/2003  - ADDED SC-SELOVER OVERRIDE PASS-   *00002500
002600      *                               THROUGH FOR THE SAFETY-SKEW       *00002600
002700      *                               SPECIAL-CASE REQUEST              *00002700
002710      * JTW0057 RGD     14/03/2007  - REPLACED THE SAFETY-SKEW/PAGE-SIZE*00002710
002720      *                               CEILING REJECTS WITH THE CORRECT  *00002720
002730      *                               FLOOR REJECTS ON ZERO INITIAL-    *00002730
002740      *                               DAYS AND ZERO PAGE-SIZE - A SCOPE *00002740
002750      *                               OMITTING EITHER ONE IS BAD, NOT   *00002750
002760      *                               DEFAULTABLE.  SAFETY-SKEW-S HAS   *00002760
002770      *                               NO CEILING TO ENFORCE - IT IS     *00002770
002780      *                               UNSIGNED, SO ANY VALUE IS >= 0.   *00002780
002790      * JTW0066 TQN     21/06/2008  - CANONICAL SCOPE NAME SEPARATOR IS *00002790
002792      *                               NOW ":" PER THE WAREHOUSE NAMING  *00002792
002794      *                               STANDARD (WAS "-"); ISSUE-TYPE-NM *00002794
002796      *                               IS CARRIED AT ITS FULL X(20) AND  *00002796
002798      *                               NO LONGER CHOPPED TO 7 BYTES WHEN *00002798
002799      *                               BUILDING THE SCOPE NAME.          *00002799
002800      *----------------------------------------------------------------*00002800
002900       EJECT                                                    00002900
003000      **********************                                   00003000
003100       ENVIRONMENT DIVISION.                                     00003100
003200      **********************                                   00003200
003300       CONFIGURATION SECTION.                                    00003300
003400       SOURCE-COMPUTER.  IBM-AS400.                               00003400
003500       OBJECT-COMPUTER.  IBM-AS400.                               00003500
003600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.           00003600
003700                                                                 00003700
003800       INPUT-OUTPUT SECTION.                                     00003800
003900       FILE-CONTROL.                                             00003900
004000           SELECT WHSPARM ASSIGN TO DATABASE-WHSPARM             00004000
004100                  ORGANIZATION      IS INDEXED                   00004100
004200                  ACCESS MODE       IS RANDOM                    00004200
004300                  RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY  00004300
004400                  FILE STATUS       IS WK-C-FILE-STATUS.         00004400
004500                                                                 00004500
004600       EJECT                                                    00004600
004700      ***************                                           00004700
004800       DATA DIVISION.                                            00004800
004900      ***************                                           00004900
005000       FILE SECTION.                                            00005000
005100      **************                                           00005100
005200       FD  WHSPARM                                               00005200
005300           LABEL RECORDS ARE OMITTED                             00005300
005400           DATA RECORD IS WHSPARM-REC.                           00005400
005500       01  WHSPARM-REC.                                         00005500
005600           COPY DDS-ALL-FORMATS OF WHSPARM.                      00005600
005700       01  WHSPARM-REC-1.                                        00005700
005800           COPY WHSPARM.                                        00005800
005900                                                                 00005900
006000      *************************                                 00006000
006100       WORKING-STORAGE SECTION.                                  00006100
006200      *************************                                 00006200
006300       01  FILLER              PIC X(24)  VALUE                  00006300
006400           "** PROGRAM JTWXSCP  **".                             00006400
006500                                                                 00006500
006600      * ------------------ PROGRAM WORKING STORAGE -------------------*00006600
006700       01 WK-C-COMMON.                                           00006700
006800       COPY JTWCMWS.                                             00006800
006900                                                                 00006900
007000       01  WK-C-WORK-AREA.                                       00007000
007100           05  WK-C-PARM-FOUND-SW   PIC X(01).                   00007100
007200               88 WK-C-PARM-FOUND        VALUE "Y".               00007200
007300               88 WK-C-PARM-NOT-FOUND    VALUE "N".               00007300
007400           05  WK-N-VALIDATE-CT     PIC 9(02) COMP-3.             00007400
007500           05  WK-C-SCOPE-NAME-WORK PIC X(30).                   00007500
007600           05  WK-C-SCOPE-NAME-WORKR REDEFINES WK-C-SCOPE-NAME-WORK.00007600
007700               10  WK-C-SNM-PROJECT  PIC X(12).                   00007700
007800               10  WK-C-SNM-SEP      PIC X(01).                   00007800
007900               10  WK-C-SNM-ITYPE    PIC X(17).                   00007900
008000           05  WK-N-DAYS-WORK       PIC 9(05) COMP-3.             00008000
008100           05  WK-N-DAYS-WORKR REDEFINES WK-N-DAYS-WORK.          00008100
008200               10  WK-N-DAYS-DISP   PIC X(03).                   00008200
008300           05  WK-N-SKEW-WORK       PIC 9(05) COMP-3.             00008300
008400           05  WK-N-SKEW-WORKR REDEFINES WK-N-SKEW-WORK.          00008400
008500               10  WK-N-SKEW-DISP   PIC X(03).                   00008500
008600      ****************                                          00008600
008700       LINKAGE SECTION.                                          00008700
008800      ****************                                          00008800
008900              COPY XSCP.                                        00008900
009000                                                                 00009000
009100               EJECT                                             00009100
009200      ****************************************                 00009200
009300       PROCEDURE DIVISION USING WK-C-XSCP-RECORD.                 00009300
009400      ****************************************                 00009400
009500       MAIN-MODULE.                                             00009500
009600                                                                 00009600
009700           OPEN INPUT WHSPARM.                                   00009700
009800           IF  NOT WK-C-SUCCESSFUL                               00009800
009900               DISPLAY "JTWXSCP - OPEN FILE ERROR - WHSPARM"      00009900
010000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS         00010000
010100               GO TO Y900-ABNORMAL-TERMINATION.                  00010100
010200                                                                 00010200
010300           PERFORM A100-VALIDATE-SCOPE                           00010300
010400              THRU A199-VALIDATE-SCOPE-EX.                       00010400
010500                                                                 00010500
010600           IF  WK-C-XSCP-IS-VALID                                00010600
010700               PERFORM A200-APPLY-DEFAULTS                       00010700
010800                  THRU A299-APPLY-DEFAULTS-EX.                   00010800
010900                                                                 00010900
011000           CLOSE WHSPARM.                                        00011000
011100           PERFORM Z000-END-PROGRAM-ROUTINE                      00011100
011200              THRU Z999-END-PROGRAM-ROUTINE-EX.                  00011200
011300           EXIT PROGRAM.                                        00011300
011400                                                                 00011400
011500      *---------------------------------------------------------------*00011500
011600       A100-VALIDATE-SCOPE.                                       00011600
011700      *---------------------------------------------------------------*00011700
011800           SET   WK-C-XSCP-IS-VALID  TO  TRUE.                    00011800
011900           IF  WK-C-XSCP-PROJECT-KEY = SPACES                     00011900
012000               SET WK-C-XSCP-IS-INVALID TO TRUE                   00012000
012100               GO TO A199-VALIDATE-SCOPE-EX.                      00012100
012200           IF  WK-C-XSCP-ISSUE-TYPE-NM = SPACES                   00012200
012300               SET WK-C-XSCP-IS-INVALID TO TRUE                   00012300
012400               GO TO A199-VALIDATE-SCOPE-EX.                      00012400
012500      * JTW0057 - INITIAL-DAYS AND PAGE-SIZE OF ZERO ARE REJECTED,   *00012500
012600      * NOT SILENTLY DEFAULTED - A SCOPE ROW THAT OMITS EITHER ONE   *00012600
012700      * IS A BAD ROW AND THE CALLER NEEDS TO KNOW IT.  SAFETY-SKEW-S *00012700
012800      * HAS NO FLOOR TO ENFORCE HERE - IT IS UNSIGNED, SO ZERO IS A  *00012800
012900      * LEGITIMATE "NO SKEW" REQUEST AND STILL DEFAULTS IN A200.    *00012900
013000           IF  WK-C-XSCP-INITIAL-DAYS = ZERO                      00013000
013100               SET WK-C-XSCP-IS-INVALID TO TRUE                   00013100
013200               GO TO A199-VALIDATE-SCOPE-EX.                      00013200
013300           IF  WK-C-XSCP-PAGE-SIZE = ZERO                         00013300
013400               SET WK-C-XSCP-IS-INVALID TO TRUE.                  00013400
013500       A199-VALIDATE-SCOPE-EX.                                    00013500
013550           EXIT.                                                 00013550
013560                                                                 00013560
013600      *---------------------------------------------------------------*00013600
013700       A200-APPLY-DEFAULTS.                                       00013700
013800      *---------------------------------------------------------------*00013800
013900           MOVE  WK-C-XSCP-PROJECT-KEY     TO  WK-C-SNM-PROJECT.   00013900
014000           MOVE  ":"                       TO  WK-C-SNM-SEP.      00014000
014100           MOVE  WK-C-XSCP-ISSUE-TYPE-NM (1:17)                   00014100
014200                                           TO  WK-C-SNM-ITYPE.    00014200
014300           MOVE  WK-C-SCOPE-NAME-WORK      TO                    00014300
014400                 WK-C-XSCP-OUT-SCOPE-NM.                          00014400
014500                                                                 00014500
014600           MOVE  SPACES                    TO  WHSPARM-REC-1.     00014600
014700           MOVE  WK-C-XSCP-OUT-SCOPE-NM     TO  PRM-SCOPE-NAME.    00014700
014800           READ  WHSPARM KEY IS EXTERNALLY-DESCRIBED-KEY.         00014800
014900           IF  WK-C-SUCCESSFUL                                   00014900
015000               SET  WK-C-PARM-FOUND  TO  TRUE                    00015000
015100           ELSE                                                  00015100
015200               SET  WK-C-PARM-NOT-FOUND  TO  TRUE.                00015200
015300                                                                 00015300
015350      * JTW0057 - A100 NOW REJECTS THE SCOPE ROW OUTRIGHT WHEN        00015350
015360      * INITIAL-DAYS IS ZERO, SO THE ONLY VALUE THAT EVER REACHES     00015360
015370      * THIS POINT IS THE CALLER'S OWN POSITIVE SETTING.              00015370
015400           MOVE WK-C-XSCP-INITIAL-DAYS TO                    00015400
015600                WK-C-XSCP-OUT-INIT-DAYS.                     00015600
016300                                                                 00016300
016400           IF  WK-C-XSCP-SAFETY-SKEW-S > ZERO                     00016400
016500               MOVE WK-C-XSCP-SAFETY-SKEW-S TO                   00016500
016600                    WK-C-XSCP-OUT-SKEW-S                          00016600
016700           ELSE IF WK-C-PARM-FOUND                                00016700
016800               MOVE PRM-DFT-SAFETY-SKEW-S  TO                    00016800
016900                    WK-C-XSCP-OUT-SKEW-S                         00016900
017000           ELSE                                                  00017000
017100               MOVE 120                    TO                    00017100
017200                    WK-C-XSCP-OUT-SKEW-S.                        00017200
017300                                                                 00017300
017350      * JTW0057 - SAME RATIONALE AS THE INITIAL-DAYS MOVE ABOVE -     00017350
017360      * A ZERO PAGE-SIZE NEVER SURVIVES A100 TO GET HERE.            00017360
017400           MOVE WK-C-XSCP-PAGE-SIZE    TO                    00017400
017600                WK-C-XSCP-OUT-PAGE-SIZE.                     00017600
018300                                                                 00018300
018400      * JTW0052 - AN EXPLICIT "Y"/"N" FROM THE SCOPE ROW ALWAYS WINS  *00018400
018500           IF  WK-C-XSCP-SELOVER = "Y" OR  WK-C-XSCP-SELOVER = "N"00018500
018600               MOVE WK-C-XSCP-SELOVER      TO                    00018600
018700                    WK-C-XSCP-OUT-SELOVER                        00018700
018800           ELSE IF WK-C-PARM-FOUND                                00018800
018900               MOVE PRM-DFT-SELOVER        TO                    00018900
019000                    WK-C-XSCP-OUT-SELOVER                        00019000
019100           ELSE                                                  00019100
019200               MOVE "N"                    TO                    00019200
019300                    WK-C-XSCP-OUT-SELOVER.                       00019300
019400       A299-APPLY-DEFAULTS-EX.                                    00019400
019500           EXIT.                                                 00019500
019600                                                                 00019600
019700      *---------------------------------------------------------------*00019700
019800       Y900-ABNORMAL-TERMINATION.                                00019800
019900      *---------------------------------------------------------------*00019900
020000           MOVE    "COM0206"           TO    WK-C-XSCP-ERROR-CD.  00020000
020100           MOVE    "WHSPARM"           TO    WK-C-XSCP-FILE.     00020100
020200           MOVE    WK-C-FILE-STATUS    TO    WK-C-XSCP-FS.        00020200
020300           DISPLAY "JTWXSCP - ABNORMAL TERMINATION".              00020300
020400           EXIT PROGRAM.                                        00020400
020500                                                                 00020500
020600      *---------------------------------------------------------------*00020600
020700       Z000-END-PROGRAM-ROUTINE.                                 00020700
020800      *---------------------------------------------------------------*00020800
020900           MOVE    "00000"             TO  WK-C-XSCP-ERROR-CD.    00020900
021000       Z999-END-PROGRAM-ROUTINE-EX.                               00021000
021100           EXIT.                                                 00021100
